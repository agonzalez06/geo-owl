000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PLACER.
000400 AUTHOR. R. L. WHITFIELD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/14/94.
000700 DATE-COMPILED. 01/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PLACES EACH UNASSIGNED IN-PATIENT ON THE
001400*          BEST AVAILABLE MEDICINE TEAM.  IT PREFERS A TEAM THAT
001500*          COVERS THE PATIENT'S FLOOR AND, AMONG THOSE, THE TEAM
001600*          CARRYING THE LOWEST CENSUS.  WHEN NO COVERING TEAM HAS
001700*          ROOM LEFT, IT OVERFLOWS THE PATIENT ONTO THE LOWEST
001800*          CENSUS TEAM IN THE HOUSE AND FLAGS THE PLACEMENT NON-
001900*          GEOGRAPHIC SO THE CHARGE NURSE CAN REVIEW IT.
002000*
002100*          A PATIENT ALREADY CARRYING A TEAM CODE ON THE INPUT
002200*          ROSTER IS SKIPPED ENTIRELY - THIS PROGRAM ONLY PLACES
002300*          THE UNASSIGNED.
002400*
002500*          PROCESSING NOTES -
002600*
002700*          1. A PATIENT WHOSE ROOM NUMBER DOES NOT BEGIN WITH TWO
002800*             NUMERIC DIGITS CANNOT BE MATCHED TO ANY TEAM'S
002900*             COVERED FLOOR LIST - SUCH A PATIENT FALLS STRAIGHT
003000*             THROUGH TO THE NON-GEOGRAPHIC TIERS BELOW RATHER
003100*             THAN ABENDING THE RUN.
003200*          2. THE TEAM TABLE IS SIZED FOR 20 TEAMS AND THREE
003300*             COVERED FLOORS EACH - A ROSTER WIDER THAN EITHER
003400*             LIMIT IS SILENTLY TRUNCATED, NOT REJECTED.
003500*          3. THE CONTROL REPORT SHOWS CENSUS BEFORE AND AFTER THE
003600*             RUN FOR EVERY TEAM SO THE CHARGE NURSE CAN SEE WHICH
003700*             TEAMS ABSORBED TODAY'S OVERFLOW.
003800*
003900******************************************************************
004000*
004100*          INPUT FILE            -  TEAMS  (TEAM ROSTER)
004200*          INPUT FILE            -  PATIENTS (PATIENT ROSTER)
004300*          OUTPUT FILE           -  ASSIGNS (PLACEMENT RESULTS)
004400*          OUTPUT FILE           -  RPTFILE (CONTROL REPORT)
004500*
004600******************************************************************
004700*
004800*          PLACEMENT NOTES -
004900*
005000*          1. GEOGRAPHIC CANDIDATES (A TEAM THAT COVERS THE
005100*             PATIENT'S FLOOR AND HAS ROOM UNDER ITS CAP) ARE
005200*             ALWAYS TRIED FIRST.  AMONG THOSE, THE LOWEST-CENSUS
005300*             TEAM WINS; A TIE HOLDS TO FILE ORDER (CR-20104).
005400*          2. IF NO TEAM COVERS THE FLOOR WITH ROOM LEFT, ANY
005500*             TEAM UNDER CAP IS TRIED NEXT - SAME LOWEST-CENSUS,
005600*             TIE-TO-FILE-ORDER RULE, BUT FLAGGED NON-GEOGRAPHIC.
005700*          3. IF EVERY TEAM IS AT CAP, THE PATIENT STILL GOES
005800*             SOMEWHERE - THE LOWEST-CENSUS TEAM IN THE HOUSE,
005900*             OVER CAP, STILL FLAGGED NON-GEOGRAPHIC.  THIS CASE
006000*             IS ALSO COUNTED SEPARATELY ON THE TRAILER SO THE
006100*             CHARGE NURSE CAN SEE HOW OFTEN THE HOUSE RAN OUT OF
006200*             ROOM ENTIRELY, NOT JUST HOW OFTEN GEOGRAPHY LOST.
006300*
006400******************************************************************
006500* CHANGE LOG
006600******************************************************************
006700* 01/14/94  RLW  CR-20101  ORIGINAL PROGRAM - FIRST CUT OF GEO    CR-20101
006800*                          PLACEMENT, MODELED ON THE PATLIST      CR-20101
006900*                          CENSUS REPORT SKELETON.                CR-20101
007000* 02/02/94  RLW  CR-20104  TIE-BREAK ON LOWEST CENSUS NOW HOLDS   CR-20104
007100*                          TO FILE ORDER - CHARGE NURSE OFFICE    CR-20104
007200*                          WANTS TEAM 1 TO WIN TIES, NOT TEAM 20. CR-20104
007300* 06/09/94  RLW  CR-20118  ADDED OVER-CAP COUNTER SO THE MORNING  CR-20118
007400*                          REPORT SHOWS WHEN EVERY TEAM IS FULL.  CR-20118
007500* 11/30/98  RLW  CR-20260  YEAR 2000 READINESS - WS-DATE WIDENED  CR-20260
007600*                          AND REPORT HEADER DATE RE-EDITED TO    CR-20260
007700*                          CARRY A FULL 4-DIGIT YEAR.             CR-20260
007800* 03/18/02  DKH  CR-20301  PATIENT NAME NOW LEFT-JUSTIFIED ON THE CR-20301
007900*                          ASSIGNS OUTPUT - DOWNSTREAM FEED WAS   CR-20301
008000*                          GETTING RAGGED NAMES FROM SOURCE.      CR-20301
008100* 09/07/07  DKH  CR-20318  FLOOR IS NOW DERIVED FROM PAT-ROOM ON  CR-20318
008200*                          EVERY PASS - PAT-FLOOR CARRIED ON THE  CR-20318
008300*                          INPUT FILE CANNOT BE TRUSTED.          CR-20318
008400* 02/19/26  RLW  CR-20101  RE-REVIEWED FOR THE PLACEMENT REWRITE  CR-20101
008500*                          COPYBOOKS SPLIT OUT, TABLE SIZE RAISED CR-20101
008600*                          TO 20 TEAMS.                           CR-20101
008700* 03/11/26  RLW  CR-20340  OVER-CAP PLACEMENTS WERE BEING COUNTED CR-20340
008800*                          TWICE - ONCE IN PLACE-OVERCAP-CNT AND  CR-20340
008900*                          AGAIN IN PLACE-OVERFLOW-CNT BECAUSE    CR-20340
009000*                          ASG-GEO-FLAG HAD NO THIRD VALUE.       CR-20340
009100*                          ADDED ASG-IS-OVERCAP SO THE TRAILER    CR-20340
009200*                          BUCKETS ARE NOW MUTUALLY EXCLUSIVE.    CR-20340
009300* 03/12/26  RLW  CR-20342  CR-20340'S "O" VALUE ON ASG-GEO-FLAG   CR-20342
009400*                          WAS WRONG - THE ASSIGNS RECORD ONLY    CR-20342
009500*                          ALLOWS G OR N. REPLACED IT WITH A      CR-20342
009600*                          LOCAL SWITCH (OVER-CAP-SW) SO THE FLAG CR-20342
009700*                          STAYS N BUT 400-WRITE-ASSIGN STILL     CR-20342
009800*                          SKIPS THE OVERFLOW BUMP FOR AN         CR-20342
009900*                          OVER-CAP PLACEMENT.                    CR-20342
010000* 03/15/26  RLW  CR-20350  DOCUMENTATION PASS ONLY - NO LOGIC     CR-20350
010100*                          CHANGE.  ANNOTATED THE TEAM-TABLE      CR-20350
010200*                          SEARCH PARAGRAPHS AND THE REPORT       CR-20350
010300*                          LAYOUTS MORE FULLY FOR THE NEXT        CR-20350
010400*                          MAINTAINER, PER SHOP STANDARDS REVIEW. CR-20350
010500******************************************************************
010600
010700 ENVIRONMENT DIVISION.
010800 CONFIGURATION SECTION.
010900*** SAME BOX FOR SOURCE AND OBJECT - THIS SUITE DOES NOT CROSS-
011000*** COMPILE FOR ANY OTHER PLATFORM.
011100 SOURCE-COMPUTER. IBM-390.
011200 OBJECT-COMPUTER. IBM-390.
011300*** C01 IS THE CARRIAGE-CONTROL CHANNEL FOR A NEW REPORT PAGE -
011400*** SHOP STANDARD ON EVERY PRINT PROGRAM IN THE SUITE.
011500 SPECIAL-NAMES.
011600     C01 IS NEXT-PAGE.
011700
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000*** SYSOUT IS THE SHOP-STANDARD ABEND DUMP TARGET - SEE ABENDREC
012100*** BELOW AND 1000-ABEND-RTN.  NOT USED ON A NORMAL RUN.
012200     SELECT SYSOUT
012300     ASSIGN TO UT-S-SYSOUT
012400       ORGANIZATION IS SEQUENTIAL.
012500
012600*** TEAM ROSTER - READ ONCE, IN FULL, BY 050-LOAD-TEAM-TABLE
012700*** BEFORE THE FIRST PATIENT IS EVER READ.
012800     SELECT TEAMS-FILE
012900     ASSIGN TO UT-S-TEAMS
013000       ORGANIZATION IS LINE SEQUENTIAL
013100       ACCESS MODE IS SEQUENTIAL
013200       FILE STATUS IS TFCODE.
013300
013400*** ONE RECORD PER IN-HOUSE PATIENT - READ SEQUENTIALLY, NEVER
013500*** RANDOM, SO NO KEY IS DECLARED.
013600     SELECT PATIENTS-FILE
013700     ASSIGN TO UT-S-PATIENT
013800       ORGANIZATION IS LINE SEQUENTIAL
013900       ACCESS MODE IS SEQUENTIAL
014000       FILE STATUS IS IFCODE.
014100
014200*** THE PLACEMENT-RESULT OUTPUT - CONSUMED BY THE NURSING-OFFICE
014300*** ASSIGNS REPORT AND THE NEXT DAY'S CENSUS ROLL-FORWARD.
014400     SELECT ASSIGNS-FILE
014500     ASSIGN TO UT-S-ASSIGN
014600       ORGANIZATION IS LINE SEQUENTIAL
014700       ACCESS MODE IS SEQUENTIAL
014800       FILE STATUS IS OFCODE.
014900
015000*** ALL FOUR LINE-SEQUENTIAL FILES ABOVE USE THE SAME FIXED
015100*** LOGICAL-NAME CONVENTION (UT-S-xxxxx) AS EVERY OTHER PROGRAM
015200*** IN THIS SUITE - THE JCL NEVER NEEDS TO CHANGE WHEN A PROGRAM
015300*** IS RELINKED.
015400*** THE CONTROL REPORT FOR THE CHARGE NURSE OFFICE.
015500     SELECT RPTFILE
015600     ASSIGN TO UT-S-RPTFILE
015700       ORGANIZATION IS LINE SEQUENTIAL
015800       ACCESS MODE IS SEQUENTIAL
015900       FILE STATUS IS RFCODE.
016000
016100 DATA DIVISION.
016200 FILE SECTION.
016300****** BLOCK CONTAINS 0 LEAVES BLOCKING TO THE SYSTEM - THIS IS A
016400****** SYSOUT STREAM, NOT A DISK DATA SET.
016500 FD  SYSOUT
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 80 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS SYSOUT-REC.
017100*** ONE UNFORMATTED 80-BYTE LINE - ABENDREC IS MOVED INTO IT
017200*** CHARACTER FOR CHARACTER BY 1000-ABEND-RTN BELOW.
017300 01  SYSOUT-REC.
017400     05  FILLER                   PIC X(80).
017500
017600****** TEAM ROSTER - FILE ORDER IS THE TIE-BREAK ORDER, DO NOT
017700****** LET ANYONE TALK YOU INTO SORTING THIS FILE
017800 FD  TEAMS-FILE
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 15 CHARACTERS
018200     DATA RECORD IS TEAM-REC.
018300*** TEAM-CODE, UP TO THREE TEAM-FLOOR VALUES, TEAM-CENSUS, AND
018400*** TEAM-CAP ARE THE ONLY FIELDS THIS PROGRAM TOUCHES OFF THIS
018500*** COPYBOOK - SEE 050-LOAD-TEAM-TABLE BELOW.
018600     COPY TEAMREC.
018700
018800*** TEAMREC'S RECORD LENGTH OF 15 IS FIXED BY THE SHOP'S ORIGINAL
018900*** FLAT-FILE TEAM ROSTER FORMAT - NOT CHANGED FOR THIS SYSTEM.
019000****** PATIENT ROSTER - ONE RECORD PER IN-HOUSE PATIENT
019100 FD  PATIENTS-FILE
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 45 CHARACTERS
019500     DATA RECORD IS PATIENT-REC.
019600*** PAT-ID, PAT-NAME, PAT-ROOM (AND ITS PAT-ROOM-FLOOR-CHARS
019700*** SUBFIELD), PAT-FLOOR, AND PAT-CUR-TEAM ARE THE FIELDS USED -
019800*** PAT-FLOOR IS OVERWRITTEN BY 200-DERIVE-FLOOR ON EVERY PASS.
019900     COPY PATIENT.
020000
020100*** PATIENT RECORD IS 45 CHARACTERS - SEE PATIENT.CPY FOR THE
020200*** FULL FIELD-BY-FIELD LAYOUT.
020300****** PLACEMENT RESULTS - ONE RECORD PER PATIENT PLACED TODAY
020400 FD  ASSIGNS-FILE
020500     RECORDING MODE IS F
020600     LABEL RECORDS ARE STANDARD
020700     RECORD CONTAINS 41 CHARACTERS
020800     DATA RECORD IS ASSIGN-REC.
020900*** ASG-GEO-FLAG IS ONE BYTE, "G" OR "N" ONLY - SEE THE CR-20342
021000*** ENTRY ABOVE FOR WHY IT NEVER CARRIES A THIRD VALUE.
021100     COPY ASGNREC.
021200
021300*** ASSIGN-REC IS 41 CHARACTERS WIDE - SHORTER THAN EITHER INPUT
021400*** RECORD SINCE IT CARRIES ONLY WHAT THE DOWNSTREAM FEED NEEDS.
021500****** THE CHARGE NURSE CONTROL REPORT - ONE DETAIL LINE PER
021600****** TEAM, THEN THE FOUR PLACEMENT TRAILER COUNTS.
021700 FD  RPTFILE
021800     RECORDING MODE IS F
021900     LABEL RECORDS ARE STANDARD
022000     RECORD CONTAINS 80 CHARACTERS
022100     DATA RECORD IS RPT-REC.
022200*** RPT-REC IS CARRIED AS ONE FLAT 80-BYTE AREA - THE HEADER,
022300*** COLUMN-HEADER, DETAIL, AND TRAILER GROUPS BELOW ARE MOVED
022400*** INTO IT ON WRITE RATHER THAN DECLARED AS FD-LEVEL 01'S.
022500 01  RPT-REC.
022600     05  FILLER                   PIC X(80).
022700
022800 WORKING-STORAGE SECTION.
022900*
023000*          WORKING-STORAGE BELOW IS GROUPED IN THE ORDER IT IS
023100*          FIRST TOUCHED - FILE-STATUS CODES, THE TEAM TABLE
023200*          ITSELF, THE RUN COUNTERS AND SWITCHES, THE RUN DATE,
023300*          THEN THE FOUR REPORT LINE LAYOUTS IN HEADER/COLUMN-
023400*          HEADER/DETAIL/TRAILER ORDER.
023500*
023600
023700****** FILE-STATUS 88-LEVELS FOLLOW THE SHOP STANDARD - "10"
023800****** MEANS AT-END ON A SEQUENTIAL READ, SPACES MEANS OK.
023900 01  FILE-STATUS-CODES.
024000*** TFCODE IS TESTED BY 050-LOAD-TEAM-TABLE'S READ; IFCODE BY
024100*** 100-MAINLINE'S READ.
024200     05  TFCODE                  PIC X(2).
024300         88 TEAMS-READ-OK    VALUE SPACES.
024400         88 NO-MORE-TEAMS    VALUE "10".
024500     05  IFCODE                  PIC X(2).
024600         88 PATIENT-READ-OK  VALUE SPACES.
024700         88 NO-MORE-PATIENTS VALUE "10".
024800*** OFCODE AND RFCODE ARE CARRIED FOR THE SAME SHOP-STANDARD
024900*** REASON EVERY FILE-STATUS CLAUSE IS CARRIED - NEITHER WRITE IS
025000*** ACTUALLY TESTED TODAY, BUT AN ABEND TRAP CAN BE ADDED LATER
025100*** WITHOUT TOUCHING FILE-CONTROL.
025200     05  OFCODE                  PIC X(2).
025300         88 CODE-WRITE       VALUE SPACES.
025400     05  RFCODE                  PIC X(2).
025500         88 CODE-WRITE-RPT   VALUE SPACES.
025600     05  FILLER                  PIC X(02).
025700
025800****** THE WORKING TEAM TABLE - LOADED ONCE FROM TEAMS-FILE BY
025900****** 050-LOAD-TEAM-TABLE, IN FILE ORDER, BEFORE ANY PATIENT IS
026000****** READ.  UP TO THREE FLOORS PER TEAM COVERS EVERY TEAM IN
026100****** THE HOUSE TODAY - A TEAM COVERING A FOURTH FLOOR WOULD
026200****** NEED THIS TABLE WIDENED (SEE TEAMREC.CPY).
026300 01  TEAM-TABLE.
026400     05  TEAM-TABLE-ROW OCCURS 20 TIMES
026500                         INDEXED BY TEAM-IDX, TEAM-SAVE-IDX.
026600*** TBL-TEAM-CENSUS-BEG IS THE CENSUS AS LOADED, NEVER CHANGED
026700*** AGAIN - IT IS THE "BEFORE" COLUMN ON THE CONTROL REPORT.
026800*** TBL-TEAM-CENSUS IS THE WORKING COUNT, BUMPED BY 400-WRITE-
026900*** ASSIGN EVERY TIME A PATIENT LANDS ON THAT TEAM.
027000         10  TBL-TEAM-CODE        PIC X(04).
027100         10  TBL-TEAM-FLOOR OCCURS 3 TIMES
027200                                  PIC 9(02).
027300         10  TBL-TEAM-CENSUS-BEG  PIC 9(02) COMP.
027400         10  TBL-TEAM-CENSUS      PIC 9(02) COMP.
027500         10  TBL-TEAM-CAP         PIC 9(02) COMP.
027600     05  FILLER                   PIC X(01).
027700*** HOW MANY ROWS OF TEAM-TABLE ARE ACTUALLY LOADED - NEVER MORE
027800*** THAN 20.  DOUBLES AS THE VARYING LIMIT FOR EVERY PERFORM THAT
027900*** WALKS THE TABLE (310/320/330/720 BELOW).
028000 77  TEAM-TABLE-SIZE             PIC 9(02) COMP VALUE 0.
028100
028200****** RUN COUNTERS FOR THE TRAILER, PLUS THE SWITCHES THAT
028300****** DRIVE 050-LOAD-TEAM-TABLE, 100-MAINLINE, AND 300-SELECT-
028400****** TEAM'S THREE-TIER SEARCH.
028500 01  COUNTERS-AND-SWITCHES.
028600*** PATIENTS-PROCESSED COUNTS EVERY PATIENT READ, PLACED OR NOT -
028700*** AN ALREADY-ASSIGNED PATIENT STILL COUNTS HERE.
028800     05  PATIENTS-PROCESSED       PIC 9(05) COMP VALUE 0.
028900*** THE THREE PLACEMENT-OUTCOME COUNTERS ARE MUTUALLY EXCLUSIVE -
029000*** EVERY PATIENT ACTUALLY PLACED FALLS INTO EXACTLY ONE OF THEM.
029100     05  PLACE-GEOGRAPHIC-CNT     PIC 9(05) COMP VALUE 0.
029200     05  PLACE-OVERFLOW-CNT       PIC 9(05) COMP VALUE 0.
029300     05  PLACE-OVERCAP-CNT        PIC 9(05) COMP VALUE 0.
029400*** BEST-CENSUS/BEST-IDX TRACK THE RUNNING WINNER ACROSS
029500*** WHICHEVER OF THE THREE SEARCH PARAGRAPHS IS CURRENTLY ACTIVE.
029600     05  BEST-CENSUS              PIC 9(02) COMP VALUE 0.
029700     05  BEST-IDX                 PIC 9(02) COMP VALUE 0.
029800*** SET BY 310/320 WHEN A CANDIDATE TEAM IS FOUND - TESTED BACK
029900*** IN 300-SELECT-TEAM TO DECIDE WHICH TIER SUCCEEDED.
030000     05  FOUND-A-CANDIDATE-SW     PIC X(01) VALUE "N".
030100         88  FOUND-A-CANDIDATE    VALUE "Y".
030200*** DRIVES THE 100-MAINLINE READ LOOP.
030300     05  MORE-PATIENTS-SW         PIC X(01) VALUE "Y".
030400         88  NO-MORE-PATIENT-RECS VALUE "N".
030500*** DRIVES THE 050-LOAD-TEAM-TABLE READ LOOP.
030600     05  MORE-TEAMS-SW            PIC X(01) VALUE "Y".
030700         88  NO-MORE-TEAM-RECS    VALUE "N".
030800*** CR-20342 - LOCAL SWITCH, NOT PART OF THE OUTPUT RECORD, SO AN
030900*** OVER-CAP PLACEMENT CAN BE KEPT OUT OF PLACE-OVERFLOW-CNT BELOW
031000*** WITHOUT WRITING A THIRD VALUE INTO ASG-GEO-FLAG.
031100     05  OVER-CAP-SW              PIC X(01) VALUE "N".
031200         88  THIS-PLACE-OVER-CAP  VALUE "Y".
031300*** CURRENT PARAGRAPH NAME, FOR THE ABEND DUMP - SEE ABENDREC.
031400     05  PARA-NAME                PIC X(20) VALUE SPACES.
031500     05  FILLER                   PIC X(01).
031600
031700****** RUN DATE, ACCEPTED ONCE IN 000-HOUSEKEEPING FOR THE REPORT
031800****** HEADER ONLY - PLACER HAS NO OTHER USE FOR TODAY'S DATE.
031900 01  WS-DATE                     PIC 9(06).
032000*** YY/MM/DD SUBFIELDS, USED ONE AT A TIME BY 700-WRITE-REPORT TO
032100*** SLICE THE HEADER'S MM/DD/YY PICTURE OUT OF ORDER.
032200 01  WS-DATE-R REDEFINES WS-DATE.
032300     05  WS-DATE-YY               PIC 9(02).
032400     05  WS-DATE-MM               PIC 9(02).
032500     05  WS-DATE-DD               PIC 9(02).
032600
032700*** ALL FIVE REPORT-LINE LAYOUTS BELOW (HEADER, COLUMN HEADER,
032800*** TEAM DETAIL, AND THE TWO TRAILER LINES) SHARE THE SAME
032900*** 80-BYTE WIDTH AS RPT-REC, SINCE EACH IS MOVED INTO RPT-REC
033000*** WHOLE ON WRITE.
033100****** PAGE HEADER - PROGRAM NAME AND RUN DATE, WRITTEN ONCE BY
033200****** 700-WRITE-REPORT.
033300 01  WS-HDR-REC.
033400     05  FILLER                   PIC X(01)  VALUE SPACE.
033500     05  FILLER                   PIC X(10)  VALUE "PROGRAM: ".
033600     05  HDR-PGM-NAME             PIC X(08)  VALUE "PLACER".
033700     05  FILLER                   PIC X(08)  VALUE SPACES.
033800     05  FILLER                   PIC X(09)  VALUE "RUN DATE ".
033900*** EDITED PICTURE - 700-WRITE-REPORT SLICES THE THREE WS-DATE-R
034000*** SUBFIELDS INTO THIS ONE SUBSCRIPTED MOVE AT A TIME.
034100     05  HDR-RUN-DATE             PIC 99/99/99.
034200     05  FILLER                   PIC X(36)  VALUE SPACES.
034300
034400*** COLUMN HEADER FOR THE TEAM-DETAIL SECTION OF THE REPORT -
034500*** ONE LITERAL LINE, NO SUBSTITUTED FIELDS.
034600 01  WS-COLM-HDR-REC.
034700     05  FILLER                   PIC X(01)  VALUE SPACE.
034800     05  FILLER                   PIC X(79)  VALUE
034900         "TEAM  CENSUS BEFORE  AFTER  CAP".
035000
035100****** ONE DETAIL LINE PER TEAM IN THE TABLE - CENSUS BEFORE THE
035200****** RUN, CENSUS AFTER, AND THE TEAM'S CAP, SO THE CHARGE NURSE
035300****** CAN SEE AT A GLANCE WHICH TEAMS FILLED UP TODAY.
035400 01  WS-TEAM-DETAIL-REC.
035500     05  FILLER                   PIC X(01)  VALUE SPACE.
035600     05  FILLER                   PIC X(05)  VALUE "TEAM ".
035700     05  DTL-TEAM-CODE            PIC X(04).
035800     05  FILLER                   PIC X(15)  VALUE
035900         "  CENSUS BEFORE".
036000     05  FILLER                   PIC X(01)  VALUE SPACE.
036100     05  DTL-CENSUS-BEFORE        PIC ZZ.
036200     05  FILLER                   PIC X(07)  VALUE "  AFTER".
036300     05  FILLER                   PIC X(01)  VALUE SPACE.
036400     05  DTL-CENSUS-AFTER         PIC ZZ.
036500     05  FILLER                   PIC X(05)  VALUE "  CAP".
036600     05  FILLER                   PIC X(01)  VALUE SPACE.
036700     05  DTL-CENSUS-CAP           PIC ZZ.
036800     05  FILLER                   PIC X(34)  VALUE SPACES.
036900
037000****** FIRST TRAILER LINE - PATIENTS PROCESSED AND THE
037100****** GEOGRAPHIC-PLACEMENT COUNT.
037200 01  WS-TRAILER-REC.
037300     05  FILLER                   PIC X(01)  VALUE SPACE.
037400     05  FILLER                   PIC X(25)  VALUE
037500         "PATIENTS PROCESSED     ".
037600     05  TRL-PATIENTS-PROCESSED   PIC ZZZZ9.
037700     05  FILLER                   PIC X(02)  VALUE SPACES.
037800     05  FILLER                   PIC X(21)  VALUE
037900         "GEOGRAPHIC PLACEMENTS".
038000     05  TRL-GEOGRAPHIC-CNT       PIC ZZZZ9.
038100     05  FILLER                   PIC X(21)  VALUE SPACES.
038200
038300****** SECOND TRAILER LINE - OVERFLOW AND OVER-CAP COUNTS, KEPT
038400****** ON A SEPARATE LINE SO THE FIRST LINE DID NOT HAVE TO BE
038500****** WIDENED PAST THE REPORT'S 80-COLUMN LAYOUT.
038600 01  WS-TRAILER-REC-2.
038700     05  FILLER                   PIC X(01)  VALUE SPACE.
038800     05  FILLER                   PIC X(21)  VALUE
038900         "OVERFLOW PLACEMENTS ".
039000     05  TRL-OVERFLOW-CNT         PIC ZZZZ9.
039100     05  FILLER                   PIC X(02)  VALUE SPACES.
039200     05  FILLER                   PIC X(21)  VALUE
039300         "OVER-CAP PLACEMENTS ".
039400     05  TRL-OVERCAP-CNT          PIC ZZZZ9.
039500     05  FILLER                   PIC X(25)  VALUE SPACES.
039600
039700*** SPACER LINE MOVED TO RPT-REC WHEREVER THE REPORT NEEDS A
039800*** BLANK LINE.
039900 77  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
040000
040100*** SHOP-STANDARD ABEND DUMP LAYOUT - SEE 1000-ABEND-RTN.
040200 COPY ABENDREC.
040300
040400****** MAINLINE - OPEN FILES, LOAD THE TEAM TABLE, PLACE EACH
040500****** UNASSIGNED PATIENT, WRITE THE REPORT, CLOSE UP.
040600*
040700*          PARAGRAPHS BELOW RUN 000 AND 050 ONCE EACH AT START OF
040800*          RUN, THEN 100 ONCE PER PATIENT RECORD, THEN 700 AND
040900*          999 ONCE EACH AT END OF RUN.  200/300/400 ARE CALLED
041000*          FROM WITHIN A SINGLE 100-MAINLINE PASS; 310/320/330
041100*          ARE THE THREE ALTERNATE SEARCH BODIES CALLED FROM
041200*          300-SELECT-TEAM; 720 IS CALLED FROM 700-WRITE-REPORT.
041300*          1000 IS THE ABEND HANDLER AND IS NOT PART OF THE
041400*          NORMAL CALL CHAIN AT ALL.
041500*
041600 PROCEDURE DIVISION.
041700*** HOUSEKEEPING OPENS ALL FIVE FILES AND PRIMES THE FIRST TEAM
041800*** READ BEFORE 050-LOAD-TEAM-TABLE EVER RUNS.
041900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042000*** LOADS THE ENTIRE TEAM ROSTER INTO TEAM-TABLE BEFORE THE FIRST
042100*** PATIENT IS READ - THE TABLE MUST BE COMPLETE BEFORE 300-
042200*** SELECT-TEAM CAN SEARCH IT.  THE TEAM-IDX > 20 LEG GUARDS
042300*** AGAINST A ROSTER WIDER THAN THE TABLE CAN HOLD.
042400     PERFORM 050-LOAD-TEAM-TABLE THRU 050-EXIT
042500         VARYING TEAM-IDX FROM 1 BY 1
042600         UNTIL NO-MORE-TEAM-RECS OR TEAM-IDX > 20.
042700*** ONE MAINLINE PASS PER PATIENT RECORD, UNTIL THE AT-END
042800*** CONDITION ON THE READ FLIPS THE MORE-PATIENTS-SW SWITCH OFF.
042900     PERFORM 100-MAINLINE THRU 100-EXIT
043000         UNTIL NO-MORE-PATIENT-RECS.
043100*** REPORT IS WRITTEN EXACTLY ONCE, AFTER THE LAST PATIENT.
043200     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
043300*** CLOSE UP AND DISPLAY THE SAME COUNTERS TO THE JOB LOG.
043400     PERFORM 999-CLEANUP THRU 999-EXIT.
043500     MOVE ZERO TO RETURN-CODE.
043600     GOBACK.
043700
043800****** OPENS THE FILES AND PRIMES THE FIRST TEAM READ - PATIENTS-
043900****** FILE'S FIRST READ HAPPENS INSIDE 100-MAINLINE ITSELF, NOT
044000****** HERE, SINCE THE TEAM TABLE HAS TO BE LOADED FIRST.
044100 000-HOUSEKEEPING.
044200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
044300*** THE DISPLAY BELOW GOES TO THE JOB LOG ONLY - IT IS NOT PART
044400*** OF ANY OUTPUT FILE.
044500     DISPLAY "******** BEGIN JOB PLACER ********".
044600*** RUN DATE FOR THE REPORT HEADER ONLY.
044700*** CR-20260 WIDENED THE HEADER'S YEAR EDIT AS PART OF Y2K.
044800     ACCEPT WS-DATE FROM DATE.
044900*** BOTH INPUTS ARE READ-ONLY - THIS PROGRAM NEVER REWRITES
045000*** EITHER ROSTER IT IS DRIVEN BY.
045100     OPEN INPUT TEAMS-FILE, PATIENTS-FILE.
045200*** ALL THREE OUTPUTS ARE OPENED TOGETHER EVEN THOUGH SYSOUT IS
045300*** NOT TOUCHED ON A NORMAL RUN - IT MUST STILL BE OPEN IN CASE
045400*** 1000-ABEND-RTN IS EVER REACHED.
045500     OPEN OUTPUT ASSIGNS-FILE, RPTFILE, SYSOUT.
045600*** PRIME THE PUMP FOR 050-LOAD-TEAM-TABLE'S VARYING PERFORM -
045700*** THE FIRST TEAM RECORD MUST ALREADY BE IN THE BUFFER BEFORE
045800*** THAT PARAGRAPH RUNS ITS FIRST PASS.
045900     READ TEAMS-FILE
046000         AT END
046100         MOVE "N" TO MORE-TEAMS-SW
046200     END-READ.
046300 000-EXIT.
046400     EXIT.
046500
046600****** LOADS THE TEAM ROSTER INTO TEAM-TABLE, PRESERVING FILE
046700****** ORDER - THAT ORDER IS THE TIE-BREAK RULE FOR PLACEMENT
046800 050-LOAD-TEAM-TABLE.
046900     MOVE "050-LOAD-TEAM-TABLE" TO PARA-NAME.
047000*** THE VARYING PERFORM IN THE MAINLINE ALREADY CHECKS NO-MORE-
047100*** TEAM-RECS, BUT THE TABLE-FULL LEG (TEAM-IDX > 20) CAN STILL
047200*** DRIVE ONE EXTRA CALL WITH NO RECORD WAITING - GUARDED HERE.
047300     IF NO-MORE-TEAM-RECS
047400         GO TO 050-EXIT.
047500*** TEAM-CODE AND THE THREE FLOOR SLOTS COPY STRAIGHT ACROSS -
047600*** TEAMREC CARRIES THE FIRST FLOOR UNDER A DIFFERENT NAME THAN
047700*** THE OTHER TWO (A TEAMREC QUIRK, NOT A PLACER ONE).
047800     MOVE TEAM-CODE      TO TBL-TEAM-CODE (TEAM-IDX).
047900     MOVE TEAM-FLOOR-1-VAL TO TBL-TEAM-FLOOR (TEAM-IDX 1).
048000     MOVE TEAM-FLOOR-N (2) TO TBL-TEAM-FLOOR (TEAM-IDX 2).
048100     MOVE TEAM-FLOOR-N (3) TO TBL-TEAM-FLOOR (TEAM-IDX 3).
048200*** THE SAME INCOMING CENSUS IS COPIED INTO BOTH THE "-BEG"
048300*** (NEVER TOUCHED AGAIN) AND THE WORKING TOTAL (BUMPED BY
048400*** 400-WRITE-ASSIGN AS PATIENTS ARE PLACED).
048500     MOVE TEAM-CENSUS    TO TBL-TEAM-CENSUS-BEG (TEAM-IDX).
048600     MOVE TEAM-CENSUS    TO TBL-TEAM-CENSUS (TEAM-IDX).
048700     MOVE TEAM-CAP       TO TBL-TEAM-CAP (TEAM-IDX).
048800*** TEAM-TABLE-SIZE TRACKS HOW MANY ROWS ARE LOADED SO FAR - IT
048900*** ENDS UP HOLDING THE FINAL ROW COUNT ONCE THE LOOP IS DONE.
049000     MOVE TEAM-IDX       TO TEAM-TABLE-SIZE.
049100*** READ AHEAD FOR THE NEXT PASS OF THE VARYING PERFORM.
049200     READ TEAMS-FILE
049300         AT END
049400         MOVE "N" TO MORE-TEAMS-SW
049500     END-READ.
049600 050-EXIT.
049700     EXIT.
049800
049900****** ONE PASS PER PATIENT RECORD - SKIP ANYONE ALREADY CARRYING
050000****** A TEAM CODE, OTHERWISE DERIVE THE FLOOR, SELECT A TEAM,
050100****** AND WRITE THE PLACEMENT RESULT.
050200 100-MAINLINE.
050300     MOVE "100-MAINLINE" TO PARA-NAME.
050400*** A SEQUENTIAL READ - THE AT-END CLAUSE IS THE ONLY PLACE
050500*** MORE-PATIENTS-SW EVER GOES TO "N".
050600     READ PATIENTS-FILE
050700         AT END
050800         MOVE "N" TO MORE-PATIENTS-SW
050900         GO TO 100-EXIT
051000     END-READ.
051100     ADD 1 TO PATIENTS-PROCESSED.
051200*** A NON-BLANK PAT-CUR-TEAM MEANS SOMEONE ALREADY PLACED THIS
051300*** PATIENT - PLACER NEVER REASSIGNS AN ALREADY-ASSIGNED PATIENT.
051400     IF PAT-CUR-TEAM NOT = SPACES
051500         GO TO 100-EXIT.
051600*** CR-20318 - FLOOR IS ALWAYS RE-DERIVED, NEVER TRUSTED FROM FILE
051700     PERFORM 200-DERIVE-FLOOR THRU 200-EXIT.
051800*** 300-SELECT-TEAM RUNS THE THREE-TIER SEARCH DESCRIBED IN THE
051900*** PLACEMENT NOTES ABOVE AND LEAVES BEST-IDX POINTING AT THE
052000*** WINNING ROW OF TEAM-TABLE.
052100     PERFORM 300-SELECT-TEAM THRU 300-EXIT.
052200*** BUMPS THE WINNING TEAM'S WORKING CENSUS AND WRITES THE
052300*** ASSIGN-REC FOR THIS PATIENT.
052400     PERFORM 400-WRITE-ASSIGN THRU 400-EXIT.
052500 100-EXIT.
052600     EXIT.
052700
052800****** FLOOR COMES FROM THE FIRST TWO CHARACTERS OF THE ROOM
052900****** NUMBER - A NON-NUMERIC PAIR MEANS THE PATIENT CANNOT BE
053000****** PLACED GEOGRAPHICALLY AND IS TREATED AS FLOOR ZERO
053100*** THIS PARAGRAPH RUNS EXACTLY ONCE PER PATIENT, IMMEDIATELY
053200*** BEFORE 300-SELECT-TEAM IS CALLED, SO PAT-FLOOR IS ALWAYS
053300*** CURRENT WHEN THE SEARCH TIERS BELOW TEST IT.
053400 200-DERIVE-FLOOR.
053500     MOVE "200-DERIVE-FLOOR" TO PARA-NAME.
053600*** FLOOR ZERO NEVER MATCHES A REAL TEAM'S COVERED FLOOR, SO A
053700*** BAD ROOM NUMBER FALLS STRAIGHT THROUGH TO THE NON-GEOGRAPHIC
053800*** TIERS OF 300-SELECT-TEAM BELOW - IT IS NOT A SEPARATE ERROR
053900*** PATH.
054000     IF PAT-ROOM-FLOOR-CHARS IS NUMERIC
054100         MOVE PAT-ROOM-FLOOR-CHARS TO PAT-FLOOR
054200     ELSE
054300         MOVE 0 TO PAT-FLOOR.
054400 200-EXIT.
054500     EXIT.
054600
054700****** PICKS THE TARGET TEAM - GEOGRAPHIC CANDIDATES FIRST, THEN
054800****** ANY TEAM WITH ROOM, THEN (LAST RESORT) THE LOWEST-CENSUS
054900****** TEAM EVEN IF EVERY TEAM IS AT CAP
055000 300-SELECT-TEAM.
055100     MOVE "300-SELECT-TEAM" TO PARA-NAME.
055200*** BOTH SWITCHES ARE RESET AT THE TOP OF EVERY CALL - NEITHER IS
055300*** AN 88 OFF A FRESHLY READ RECORD, SO BOTH WOULD OTHERWISE
055400*** CARRY OVER FROM THE PRIOR PATIENT'S PLACEMENT.
055500     MOVE "N" TO FOUND-A-CANDIDATE-SW.
055600     MOVE "N" TO OVER-CAP-SW.
055700*** TIER ONE - WALK THE WHOLE TABLE LOOKING FOR THE LOWEST-CENSUS
055800*** TEAM THAT BOTH COVERS THE PATIENT'S FLOOR AND HAS ROOM.
055900     PERFORM 310-SEARCH-GEO-CANDIDATE THRU 310-EXIT
056000         VARYING TEAM-SAVE-IDX FROM 1 BY 1
056100         UNTIL TEAM-SAVE-IDX > TEAM-TABLE-SIZE.
056200     IF FOUND-A-CANDIDATE
056300         MOVE "G" TO ASG-GEO-FLAG
056400         GO TO 300-EXIT.
056500****** NO GEOGRAPHIC CANDIDATE - TRY ANY TEAM UNDER CAP
056600*** TIER TWO - SAME LOWEST-CENSUS SEARCH, BUT WITHOUT THE FLOOR
056700*** TEST, SINCE TIER ONE ALREADY FAILED.
056800     PERFORM 320-SEARCH-ANY-CANDIDATE THRU 320-EXIT
056900         VARYING TEAM-SAVE-IDX FROM 1 BY 1
057000         UNTIL TEAM-SAVE-IDX > TEAM-TABLE-SIZE.
057100     MOVE "N" TO ASG-GEO-FLAG.
057200     IF FOUND-A-CANDIDATE
057300         GO TO 300-EXIT.
057400****** EVERY TEAM IS AT CAP - OVER-CAP PLACEMENT ON THE LOWEST
057500****** CENSUS TEAM REGARDLESS OF THE CAP
057600*** TIER THREE - NEITHER EARLIER TIER FOUND ROOM ANYWHERE, SO
057700*** THE OVER-CAP BUCKET IS BUMPED HERE, SEPARATELY FROM THE
057800*** ORDINARY OVERFLOW BUCKET BUMPED LATER IN 400-WRITE-ASSIGN.
057900     ADD 1 TO PLACE-OVERCAP-CNT.
058000*** CR-20342 - ASG-GEO-FLAG STAYS "N" (THE ASSIGNS RECORD HAS NO
058100*** THIRD VALUE); OVER-CAP-SW IS WHAT KEEPS 400-WRITE-ASSIGN FROM
058200*** ALSO COUNTING THIS ONE INTO PLACE-OVERFLOW-CNT BELOW.
058300     MOVE "Y" TO OVER-CAP-SW.
058400*** 99 IS HIGHER THAN ANY REAL TEAM-CAP ON THE ROSTER, SO THE
058500*** FIRST ROW THE SEARCH BELOW LOOKS AT IS GUARANTEED TO BEAT IT.
058600     MOVE 99 TO BEST-CENSUS.
058700     PERFORM 330-SEARCH-OVER-CAP THRU 330-EXIT
058800         VARYING TEAM-SAVE-IDX FROM 1 BY 1
058900         UNTIL TEAM-SAVE-IDX > TEAM-TABLE-SIZE.
059000 300-EXIT.
059100     EXIT.
059200
059300****** TIER ONE BODY - SKIPS A TEAM THAT IS AT OR OVER CAP, OR
059400****** THAT DOES NOT COVER THE PATIENT'S FLOOR, OTHERWISE KEEPS
059500****** THE LOWEST-CENSUS CANDIDATE SEEN SO FAR.
059600 310-SEARCH-GEO-CANDIDATE.
059700*** AT-OR-OVER CAP DISQUALIFIES THIS ROW REGARDLESS OF FLOOR.
059800     IF TBL-TEAM-CENSUS (TEAM-SAVE-IDX) >=
059900        TBL-TEAM-CAP (TEAM-SAVE-IDX)
060000         GO TO 310-EXIT.
060100*** NONE OF THE TEAM'S THREE COVERED FLOORS MATCH THE PATIENT'S
060200*** FLOOR - NOT A GEOGRAPHIC CANDIDATE.
060300     IF PAT-FLOOR NOT = TBL-TEAM-FLOOR (TEAM-SAVE-IDX 1)
060400        AND PAT-FLOOR NOT = TBL-TEAM-FLOOR (TEAM-SAVE-IDX 2)
060500        AND PAT-FLOOR NOT = TBL-TEAM-FLOOR (TEAM-SAVE-IDX 3)
060600         GO TO 310-EXIT.
060700*** FIRST CANDIDATE FOUND, OR A STRICTLY LOWER CENSUS THAN THE
060800*** RUNNING BEST - FILE ORDER HOLDS TIES SINCE A TIE NEVER
060900*** SATISFIES THE STRICT "<" BELOW.
061000     IF NOT FOUND-A-CANDIDATE
061100        OR TBL-TEAM-CENSUS (TEAM-SAVE-IDX) < BEST-CENSUS
061200         MOVE TBL-TEAM-CENSUS (TEAM-SAVE-IDX) TO BEST-CENSUS
061300         MOVE TEAM-SAVE-IDX TO BEST-IDX
061400         MOVE "Y" TO FOUND-A-CANDIDATE-SW.
061500 310-EXIT.
061600     EXIT.
061700*
061800*          SEE 320 BELOW FOR THE TIER-TWO BODY CALLED WHEN THIS
061900*          SEARCH FINDS NO GEOGRAPHIC CANDIDATE AT ALL.
062000*
062100****** TIER TWO BODY - SAME LOWEST-CENSUS LOGIC AS 310 ABOVE, BUT
062200****** WITHOUT THE FLOOR TEST.
062300 320-SEARCH-ANY-CANDIDATE.
062400     IF TBL-TEAM-CENSUS (TEAM-SAVE-IDX) >=
062500        TBL-TEAM-CAP (TEAM-SAVE-IDX)
062600         GO TO 320-EXIT.
062700     IF NOT FOUND-A-CANDIDATE
062800        OR TBL-TEAM-CENSUS (TEAM-SAVE-IDX) < BEST-CENSUS
062900         MOVE TBL-TEAM-CENSUS (TEAM-SAVE-IDX) TO BEST-CENSUS
063000         MOVE TEAM-SAVE-IDX TO BEST-IDX
063100         MOVE "Y" TO FOUND-A-CANDIDATE-SW.
063200 320-EXIT.
063300     EXIT.
063400*
063500*          SEE 310 ABOVE FOR THE TIER-ONE BODY THAT RUNS FIRST AND
063600*          SEE 330 BELOW FOR THE TIER-THREE BODY THAT RUNS LAST.
063700*
063800****** TIER THREE BODY - NO CAP TEST AT ALL, SINCE EVERY TEAM IS
063900****** ALREADY KNOWN TO BE AT OR OVER CAP BY THE TIME THIS RUNS.
064000 330-SEARCH-OVER-CAP.
064100*** SAME STRICT "<" TIE-BREAK AS 310/320, BUT AGAINST THE
064200*** BEST-CENSUS OF 99 PRIMED BACK IN 300-SELECT-TEAM.
064300     IF TBL-TEAM-CENSUS (TEAM-SAVE-IDX) < BEST-CENSUS
064400         MOVE TBL-TEAM-CENSUS (TEAM-SAVE-IDX) TO BEST-CENSUS
064500         MOVE TEAM-SAVE-IDX TO BEST-IDX.
064600 330-EXIT.
064700     EXIT.
064800
064900****** BUMPS THE CHOSEN TEAM'S WORKING CENSUS AND WRITES THE
065000****** ASSIGNMENT RECORD
065100 400-WRITE-ASSIGN.
065200     MOVE "400-WRITE-ASSIGN" TO PARA-NAME.
065300*** BEST-IDX WAS SET BY WHICHEVER TIER OF 300-SELECT-TEAM
065400*** SUCCEEDED - THE WINNING TEAM'S CENSUS GOES UP BY ONE EITHER
065500*** WAY, GEOGRAPHIC OR NOT.
065600     ADD 1 TO TBL-TEAM-CENSUS (BEST-IDX).
065700*** CR-20342 - AN OVER-CAP PLACEMENT WAS ALREADY COUNTED INTO
065800*** PLACE-OVERCAP-CNT BACK IN 300-SELECT-TEAM, SO OVER-CAP-SW
065900*** MUST STILL BE CHECKED HERE EVEN THOUGH ASG-GEO-FLAG READS "N"
066000*** THE SAME AS AN ORDINARY OVERFLOW PLACEMENT.
066100     IF ASG-GEO-FLAG = "G"
066200         ADD 1 TO PLACE-GEOGRAPHIC-CNT
066300     ELSE
066400         IF NOT THIS-PLACE-OVER-CAP
066500             ADD 1 TO PLACE-OVERFLOW-CNT.
066600*** FOUR FIELDS MAKE UP THE OUTPUT RECORD - PATIENT ID, NAME,
066700*** DERIVED FLOOR, AND THE WINNING TEAM'S CODE.  ASG-GEO-FLAG WAS
066800*** ALREADY SET BY 300-SELECT-TEAM BEFORE THIS PARAGRAPH RAN.
066900     MOVE PAT-ID             TO ASG-PAT-ID.
067000     MOVE PAT-NAME           TO ASG-PAT-NAME.
067100     MOVE PAT-FLOOR          TO ASG-FLOOR.
067200     MOVE TBL-TEAM-CODE (BEST-IDX) TO ASG-TEAM.
067300     WRITE ASSIGN-REC.
067400 400-EXIT.
067500     EXIT.
067600
067700****** CONTROL-TOTAL REPORT - ONE DETAIL LINE PER TEAM, PLUS THE
067800****** PLACEMENT TRAILER COUNTS, SINGLE GROUP, NO CONTROL BREAKS
067900 700-WRITE-REPORT.
068000     MOVE "700-WRITE-REPORT" TO PARA-NAME.
068100*** SLICE WS-DATE (YYMMDD) INTO THE MM/DD/YY HEADER PICTURE ONE
068200*** SUBFIELD AT A TIME - THE HEADER IS EDITED, WS-DATE IS NOT.
068300     MOVE WS-DATE-MM TO HDR-RUN-DATE (1:2).
068400     MOVE WS-DATE-DD TO HDR-RUN-DATE (4:2).
068500     MOVE WS-DATE-YY TO HDR-RUN-DATE (7:2).
068600     WRITE RPT-REC FROM WS-HDR-REC.
068700     WRITE RPT-REC FROM WS-BLANK-LINE.
068800     WRITE RPT-REC FROM WS-COLM-HDR-REC.
068900*** ONE DETAIL LINE PER ROW LOADED BY 050-LOAD-TEAM-TABLE - SAME
069000*** TEAM-TABLE-SIZE LIMIT USED TO BUILD THE TABLE IN THE FIRST
069100*** PLACE.
069200     PERFORM 720-WRITE-TEAM-DETAIL THRU 720-EXIT
069300         VARYING TEAM-IDX FROM 1 BY 1
069400         UNTIL TEAM-IDX > TEAM-TABLE-SIZE.
069500     WRITE RPT-REC FROM WS-BLANK-LINE.
069600*** FIRST TRAILER LINE - PATIENTS PROCESSED AND GEOGRAPHIC COUNT.
069700*** BOTH FIGURES WERE ACCUMULATED A LITTLE AT A TIME, ONE PATIENT
069800*** AT A TIME, BACK IN 100-MAINLINE AND 400-WRITE-ASSIGN.
069900     MOVE PATIENTS-PROCESSED  TO TRL-PATIENTS-PROCESSED.
070000     MOVE PLACE-GEOGRAPHIC-CNT TO TRL-GEOGRAPHIC-CNT.
070100     WRITE RPT-REC FROM WS-TRAILER-REC.
070200*** SECOND TRAILER LINE - OVERFLOW AND OVER-CAP COUNTS.
070300*** KEPT ON ITS OWN LINE RATHER THAN WIDENING THE FIRST ONE.
070400     MOVE PLACE-OVERFLOW-CNT  TO TRL-OVERFLOW-CNT.
070500     MOVE PLACE-OVERCAP-CNT   TO TRL-OVERCAP-CNT.
070600     WRITE RPT-REC FROM WS-TRAILER-REC-2.
070700 700-EXIT.
070800     EXIT.
070900
071000****** ONE DETAIL LINE PER TEAM-TABLE ROW - CENSUS BEFORE THE
071100****** RUN, CENSUS AFTER, AND THE TEAM'S CAP.
071200*** THE AFTER COLUMN REFLECTS EVERY PLACEMENT MADE DURING TODAY'S
071300*** RUN, GEOGRAPHIC OR NOT.
071400 720-WRITE-TEAM-DETAIL.
071500     MOVE TBL-TEAM-CODE (TEAM-IDX)        TO DTL-TEAM-CODE.
071600     MOVE TBL-TEAM-CENSUS-BEG (TEAM-IDX)  TO DTL-CENSUS-BEFORE.
071700     MOVE TBL-TEAM-CENSUS (TEAM-IDX)      TO DTL-CENSUS-AFTER.
071800     MOVE TBL-TEAM-CAP (TEAM-IDX)         TO DTL-CENSUS-CAP.
071900     WRITE RPT-REC FROM WS-TEAM-DETAIL-REC.
072000 720-EXIT.
072100     EXIT.
072200
072300****** CLOSES THE FILES AND DISPLAYS THE SAME RUN COUNTERS TO THE
072400****** JOB LOG FOR THE OPERATOR, IN ADDITION TO THE PRINTED
072500****** TRAILER ABOVE.
072600 999-CLEANUP.
072700     MOVE "999-CLEANUP" TO PARA-NAME.
072800*** ALL FIVE FILES ARE CLOSED TOGETHER - THE SAME SET THAT WAS
072900*** OPENED TOGETHER BACK IN 000-HOUSEKEEPING.
073000*** NO EXPLICIT FILE-STATUS TEST FOLLOWS THE CLOSE - A FAILED
073100*** CLOSE ON ANY OF THESE FILES WOULD HAVE SHOWN UP EARLIER.
073200     CLOSE TEAMS-FILE, PATIENTS-FILE, ASSIGNS-FILE, RPTFILE,
073300           SYSOUT.
073400     DISPLAY "** PATIENTS PROCESSED **".
073500     DISPLAY PATIENTS-PROCESSED.
073600     DISPLAY "** GEOGRAPHIC PLACEMENTS **".
073700     DISPLAY PLACE-GEOGRAPHIC-CNT.
073800     DISPLAY "** OVERFLOW PLACEMENTS **".
073900     DISPLAY PLACE-OVERFLOW-CNT.
074000*** PLACE-OVERCAP-CNT IS NOT DISPLAYED TO THE JOB LOG - IT IS
074100*** CARRIED ON THE PRINTED TRAILER ONLY, SINCE IT IS A RARE
074200*** CONDITION THE OPERATOR DOES NOT NEED TO SEE ON EVERY RUN.
074300     DISPLAY "******** NORMAL END OF JOB PLACER ********".
074400 999-EXIT.
074500     EXIT.
074600*
074700*          END OF NORMAL-PATH PROCESSING - 1000-ABEND-RTN BELOW
074800*          IS THE ONLY PARAGRAPH LEFT, AND IT IS ONLY REACHED ON
074900*          AN ABEND CONDITION, NOT AS PART OF A NORMAL RUN.
075000*
075100
075200****** SHOP-STANDARD ABEND HANDLER - NOTHING IN THIS PROGRAM
075300****** ACTUALLY GOES TO 1000-ABEND-RTN TODAY, BUT THE PARAGRAPH
075400****** IS CARRIED ON EVERY PROGRAM IN THE SUITE FOR WHEN A FUTURE
075500****** CHANGE NEEDS IT.
075600 1000-ABEND-RTN.
075700*** PARA-NAME WAS SET AT THE TOP OF WHICHEVER PARAGRAPH WAS
075800*** RUNNING WHEN THE ABEND CONDITION WAS DETECTED.
075900     MOVE PARA-NAME TO ABEND-PARA-NAME.
076000*** ABEND-REC IS THE SHOP-STANDARD DUMP LAYOUT FROM ABENDREC -
076100*** IT CARRIES PARA-NAME PLUS WHATEVER ELSE THAT COPYBOOK PUTS
076200*** ON THE SYSOUT STREAM FOR THE OPERATOR TO SEE.
076300     WRITE SYSOUT-REC FROM ABEND-REC.
076400     DISPLAY "*** ABNORMAL END OF JOB - PLACER ***" UPON CONSOLE.
076500*** RETURN-CODE 16 IS THE SHOP-STANDARD ABEND SEVERITY - THE
076600*** SAME CODE EVERY PROGRAM IN THE SUITE RETURNS FROM ITS OWN
076700*** 1000-ABEND-RTN.
076800     MOVE 16 TO RETURN-CODE.
076900*** GOBACK HERE RETURNS CONTROL TO THE CALLING JCL STEP WITH THE
077000*** ABEND SEVERITY SET - THE STEP AFTER THIS ONE IN THE JOB
077100*** STREAM IS CODED TO SKIP ON A NON-ZERO RETURN-CODE.
077200     GOBACK.
