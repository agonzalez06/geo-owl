000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EXTRACT.
000400 AUTHOR. R. L. WHITFIELD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/03/94.
000700 DATE-COMPILED. 11/03/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PULLS PATIENT-NAME / ROOM-NUMBER PAIRS OUT
001400*          OF A NOISY CENSUS TEXT FILE - THE KIND OF THING THE
001500*          FLOOR CLERKS FAX UP WHEN THE ADMIT SYSTEM IS DOWN AND
001600*          SOMEONE RE-KEYS (OR SCANS) THE OVERNIGHT CENSUS SHEET.
001700*          A ROOM TOKEN IS 3-4 DIGITS WITH AN OPTIONAL TRAILING
001800*          BED LETTER; THE QUALIFYING NAME IS THE NEAREST RUN OF
001900*          LETTERS (COMMAS, HYPHENS, PERIODS AND SINGLE EMBEDDED
002000*          SPACES ALLOWED) THAT PRECEDES IT ON THE LINE.
002100*
002200*          THIS PROGRAM DOES NOT DECIDE WHICH OF SEVERAL CANDIDATE
002300*          SCANS OF THE SAME OVERNIGHT SHEET IS BEST - IT SIMPLY
002400*          REPORTS HOW MANY PAIRS IT FOUND.  WHOEVER SUBMITS THIS
002500*          JOB ONCE PER CANDIDATE SOURCE IS RESPONSIBLE FOR KEEPING
002600*          THE RUN WITH THE HIGHEST PAIRS-EXTRACTED COUNT.
002700*
002800*          PROCESSING NOTES -
002900*
003000*          1. A ROOM TOKEN MUST BE 3 OR 4 DIGITS.  A 1-2 DIGIT RUN
003100*             IS TREATED AS NOISE (PAGE NUMBER, TIME-OF-DAY STUB,
003200*             ETC.) AND NEVER QUALIFIES AS A ROOM, NO MATTER HOW
003300*             CLOSE IT SITS TO A NAME-LOOKING RUN OF LETTERS.
003400*
003500*          2. THE NAME SEARCH ONLY LOOKS TO THE LEFT OF THE ROOM
003600*             TOKEN.  A NOISY SHEET THAT PUTS THE NAME AFTER THE
003700*             ROOM NUMBER (BACKWARDS FROM THE USUAL LAYOUT) WILL
003800*             NOT BE PICKED UP BY THIS SCAN - THAT IS A SEPARATE
003900*             CANDIDATE RUN, NOT A BUG IN THIS ONE.
004000*
004100*          3. ONLY THE FIRST QUALIFYING ROOM TOKEN ON THE LINE IS
004200*             USED.  A LINE WITH TWO ROOM-LOOKING NUMBER RUNS (A
004300*             ROOM AND, SAY, A PHONE EXTENSION) WILL EXTRACT THE
004400*             PAIR AROUND THE FIRST ONE ONLY.
004500*
004600*          4. THIS PROGRAM IS A SUBPROGRAM-STYLE SCAN, NOT AN
004700*             EDIT RUN - IT NEVER REJECTS THE JOB.  A CENSUS
004800*             LINE THAT FAILS BOTH SCANS IS SIMPLY SKIPPED AND
004900*             COUNTED NOWHERE; ONLY LINES-READ AND
005000*             PAIRS-EXTRACTED ARE TALLIED FOR THE TRAILER REPORT.
005100*
005200*          5. THE PAIRS-FILE OUTPUT IS NOT SORTED AND CARRIES NO
005300*             DUPLICATE CHECK - A NAME THAT APPEARS TWICE ON THE
005400*             SOURCE SHEET (ONE GOOD SCAN, ONE GARBLED) WILL
005500*             PRODUCE TWO PAIR-REC ROWS.  RESOLVING THAT IS LEFT
005600*             TO WHATEVER JOB CONSUMES PAIRS-FILE DOWNSTREAM.
005700*
005800******************************************************************
005900*
006000*          INPUT FILE            -  RAWTEXT (NOISY CENSUS TEXT)
006100*          OUTPUT FILE           -  PAIRS   (EXTRACTED NAME/ROOM)
006200*          OUTPUT FILE           -  RPTFILE (EXTRACTION REPORT)
006300*
006400******************************************************************
006500* CHANGE LOG
006600******************************************************************
006700* 11/03/94  RLW  CR-10511  ORIGINAL PROGRAM - REPLACES THE MANUAL CR-10511
006800*                          RE-KEY OF THE FAXED OVERNIGHT CENSUS,  CR-10511
006900*                          MODELED ON THE PATSRCH SCAN SKELETON.  CR-10511
007000*                          CALLS STRLTH TO CONFIRM A CANDIDATE    CR-10511
007100*                          NAME ISN'T ALL TRAILING BLANKS AFTER   CR-10511
007200*                          THE SUBSTRING.                         CR-10511
007300* 06/14/96  RLW  CR-10602  ROOM-TOKEN SCAN NOW ACCEPTS A TRAILING CR-10602
007400*                          BED LETTER (4-B, 12-A) - NURSING       CR-10602
007500*                          STARTED SUFFIXING BED LETTERS THIS     CR-10602
007600*                          YEAR.                                  CR-10602
007700* 11/30/98  DKH  CR-10699  YEAR 2000 READINESS SWEEP - NO DATE    CR-10699
007800*                          FIELDS CARRIED IN THIS PROGRAM, LOGGED CR-10699
007900*                          FOR THE AUDIT TRAIL ANYWAY.            CR-10699
008000* 04/09/02  DKH  CR-10802  NAME-TOKEN MINIMUM LENGTH RAISED TO 4  CR-10802
008100*                          - 3-CHARACTER FRAGMENTS WERE MATCHING  CR-10802
008200*                          TOO OFTEN ON NOISE.                    CR-10802
008300* 01/22/26  RLW  CR-20112  RE-REVIEWED FOR THE PATIENT            CR-20112
008400*                          PLACEMENT/ANC DISPATCH SUITE. STRLTH   CR-20112
008500*                          RENAMED NAMTRIM ON CARRY-OVER - CALL   CR-20112
008600*                          STATEMENT UPDATED TO MATCH.            CR-20112
008700* 02/03/26  RLW  CR-20353  DOCUMENTATION PASS ONLY - NO LOGIC     CR-20353
008800*                          CHANGE.  ANNOTATED THE ROOM-TOKEN AND  CR-20353
008900*                          NAME-TOKEN SCAN PARAGRAPHS MORE FULLY  CR-20353
009000*                          FOR THE NEXT MAINTAINER, PER SHOP      CR-20353
009100*                          STANDARDS REVIEW.                      CR-20353
009200******************************************************************
009300
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600*** IBM-390 ON BOTH LINES - THIS JOB HAS NEVER RUN CROSS-PLATFORM,
009700*** AND THERE IS NO PLAN TO PORT IT - IT RUNS ONCE A NIGHT AGAINST
009800*** WHATEVER CANDIDATE SCAN THE FLOOR SUBMITTED THAT DAY.
009900 SOURCE-COMPUTER. IBM-390.
010000 OBJECT-COMPUTER. IBM-390.
010100 SPECIAL-NAMES.
010200*** C01 DRIVES THE CARRIAGE-CONTROL SKIP-TO-CHANNEL-1 ON RPTFILE -
010300*** NOT ACTUALLY EXERCISED BY THIS SINGLE-PAGE TRAILER REPORT, BUT
010400*** KEPT SO THE PRINT-LINE HANDLING MATCHES THE REST OF THE SUITE.
010500     C01 IS NEXT-PAGE.
010600
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900*** SYSOUT CARRIES THE ABEND SNAPSHOT ONLY - NORMAL RUNS NEVER
011000*** WRITE A RECORD TO IT.
011100*** BLOCK CONTAINS 0 RECORDS LETS THE SYSTEM PICK THE BLOCKING
011200*** FACTOR - THE SAME CONVENTION USED ON EVERY SYSOUT FD IN THE
011300*** SUITE.
011400*** FILE STATUS IS NOT CHECKED ON THIS FD - A FAILED WRITE TO
011500*** SYSOUT WOULD ONLY EVER HAPPEN DURING AN ABEND THAT IS
011600*** ALREADY BEING HANDLED.
011700*** THE TEN LINES ABOVE AND BELOW THIS FD ARE THE ENTIRE
011800*** COMMENTARY FOR THIS FILE - IT CARRIES NO BUSINESS DATA.
011900     SELECT SYSOUT
012000     ASSIGN TO UT-S-SYSOUT
012100       ORGANIZATION IS SEQUENTIAL.
012200
012300*** RAWTEXT-FILE IS THE NOISY OVERNIGHT CENSUS SCAN - ONE LINE OF
012400*** TEXT PER RECORD, WHATEVER THE SOURCE SYSTEM HAPPENED TO PRODUCE.
012500*** LINE SEQUENTIAL, NOT FIXED-BLOCK - THE SOURCE LINES ARE NOT
012600*** GUARANTEED TO BE EXACTLY 80 BYTES WIDE BEFORE PADDING.
012700     SELECT RAWTEXT-FILE
012800     ASSIGN TO UT-S-RAWTEXT
012900       ORGANIZATION IS LINE SEQUENTIAL
013000       ACCESS MODE IS SEQUENTIAL
013100       FILE STATUS IS IFCODE.
013200
013300*** PAIRS-FILE IS THE EXTRACTED NAME/ROOM OUTPUT - FEEDS ANCDISP
013400*** AND ANY OTHER DOWNSTREAM JOB THAT WANTS CLEAN PAIRS.
013500     SELECT PAIRS-FILE
013600     ASSIGN TO UT-S-PAIRS
013700       ORGANIZATION IS LINE SEQUENTIAL
013800       ACCESS MODE IS SEQUENTIAL
013900       FILE STATUS IS OFCODE.
014000
014100*** RPTFILE IS THE ONE-PAGE EXTRACTION SUMMARY - LINES READ AGAINST
014200*** PAIRS EXTRACTED, SO A REVIEWER CAN EYEBALL THE HIT RATE.
014300*** ONE PAGE ONLY - NO PAGE-EJECT LOGIC IS NEEDED OR PRESENT.
014400     SELECT RPTFILE
014500     ASSIGN TO UT-S-RPTFILE
014600       ORGANIZATION IS LINE SEQUENTIAL
014700       ACCESS MODE IS SEQUENTIAL
014800       FILE STATUS IS RFCODE.
014900
015000 DATA DIVISION.
015100 FILE SECTION.
015200****** SYSOUT - CARRIES THE ABEND SNAPSHOT ONLY, SEE ABENDREC BELOW
015300 FD  SYSOUT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 80 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS SYSOUT-REC.
015900 01  SYSOUT-REC.
016000     05  FILLER                   PIC X(80).
016100
016200****** ONE LINE OF THE NOISY OVERNIGHT CENSUS TEXT
016300 FD  RAWTEXT-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 80 CHARACTERS
016700     DATA RECORD IS RAWTEXT-REC.
016800 01  RAWTEXT-REC.
016900     05  FILLER                   PIC X(80).
017000
017100****** EXTRACTED NAME/ROOM PAIRS, ONE PER QUALIFYING LINE - LAYOUT
017200****** IS IN PAIRREC, SHARED WITH ANCDISP WHICH READS THIS FILE
017300*** RECORD CONTAINS 31 CHARACTERS - SEE PAIRREC.CPY FOR THE
017400*** EXT-NAME/EXT-ROOM FIELD BREAKOUT.
017500 FD  PAIRS-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 31 CHARACTERS
017900     DATA RECORD IS PAIR-REC.
018000     COPY PAIRREC.
018100
018200****** ONE-PAGE TRAILER REPORT - LINES READ / PAIRS EXTRACTED
018300 FD  RPTFILE
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 80 CHARACTERS
018700     DATA RECORD IS RPT-REC.
018800 01  RPT-REC.
018900     05  FILLER                   PIC X(80).
019000
019100 WORKING-STORAGE SECTION.
019200
019300****** FILE-STATUS BYTES FOR THE THREE FILES THIS PROGRAM OPENS -
019400****** IFCODE/OFCODE/RFCODE ARE CHECKED IMPLICITLY BY THE AT END
019500****** AND NEVER-FAILING SEQUENTIAL WRITES; KEPT FOR THE STANDARD
019600****** ABEND TRAP IF A DASD ALLOCATION EVER GOES BAD MID-RUN.
019700 01  FILE-STATUS-CODES.
019800     05  IFCODE                  PIC X(2).
019900         88 LINE-READ-OK     VALUE SPACES.
020000         88 NO-MORE-LINES    VALUE "10".
020100     05  OFCODE                  PIC X(2).
020200         88 CODE-WRITE       VALUE SPACES.
020300     05  RFCODE                  PIC X(2).
020400         88 CODE-WRITE-RPT   VALUE SPACES.
020500     05  FILLER                  PIC X(02).
020600
020700****** CHARACTER-TABLE VIEW OF THE CURRENT INPUT LINE - MAKES THE
020800****** ROOM/NAME SCAN READ LIKE A TABLE SEARCH INSTEAD OF A PILE
020900****** OF REFERENCE MODIFICATION
021000 01  RAWTEXT-REC-R REDEFINES RAWTEXT-REC.
021100     05  RAWTEXT-CHAR OCCURS 80 TIMES
021200                       INDEXED BY CHAR-IDX  PIC X(01).
021300
021400*** WS-NAME-RAW HOLDS THE BEST CANDIDATE NAME SUBSTRING BEFORE IT
021500*** IS PASSED TO NAMTRIM FOR THE TRAILING-SPACE TRIM - ALWAYS RESET
021600*** TO SPACES BEFORE THE MOVE SO A SHORTER CANDIDATE NEVER DRAGS A
021700*** FRAGMENT OF THE PREVIOUS LINE'S NAME ALONG WITH IT.
021800 01  WS-NAME-RAW                 PIC X(25) VALUE SPACES.
021900 01  WS-NAME-RAW-R REDEFINES WS-NAME-RAW.
022000     05  WS-NAME-CHAR OCCURS 25 TIMES      PIC X(01).
022100
022200****** RUN DATE FOR THE REPORT HEADING ONLY - THIS PROGRAM CARRIES
022300****** NO DATE FIELDS IN ANY RECORD LAYOUT (SEE CR-10699 ABOVE).
022400*** WS-DATE-R IS A REDEFINES, NOT A SEPARATE MOVE-TARGET - IT
022500*** EXISTS SO 700-WRITE-REPORT CAN PICK APART YY/MM/DD WITHOUT
022600*** UNSTRING.
022700 01  WS-DATE                     PIC 9(06).
022800 01  WS-DATE-R REDEFINES WS-DATE.
022900     05  WS-DATE-YY               PIC 9(02).
023000     05  WS-DATE-MM               PIC 9(02).
023100     05  WS-DATE-DD               PIC 9(02).
023200
023300****** COUNTERS, SUBSCRIPTS AND SWITCHES FOR THE SCAN - EVERY ONE
023400****** OF THESE IS RESET AT THE TOP OF ITS OWNING PARAGRAPH SO A
023500****** LEFTOVER VALUE FROM THE PREVIOUS LINE CAN NEVER LEAK FORWARD.
023600*
023700*          DIGIT-RUN-START/DIGIT-RUN-LEN TRACK THE ROOM SCAN;
023800*          NAME-RUN-START/NAME-LAST-ALPHA/NAME-LEN TRACK THE
023900*          CURRENT NAME RUN; BEST-NAME-START/BEST-NAME-LEN HOLD
024000*          THE BEST QUALIFYING NAME RUN SEEN SO FAR ON THE LINE.
024100*
024200 01  COUNTERS-AND-SWITCHES.
024300     05  LINES-READ               PIC 9(05) COMP VALUE 0.
024400     05  PAIRS-EXTRACTED          PIC 9(05) COMP VALUE 0.
024500     05  WS-POS                   PIC 9(02) COMP VALUE 0.
024600     05  DIGIT-RUN-START          PIC 9(02) COMP VALUE 0.
024700     05  DIGIT-RUN-LEN            PIC 9(02) COMP VALUE 0.
024800     05  ROOM-START               PIC 9(02) COMP VALUE 0.
024900     05  ROOM-LEN                 PIC 9(02) COMP VALUE 0.
025000     05  NAME-RUN-START           PIC 9(02) COMP VALUE 0.
025100     05  NAME-LAST-ALPHA          PIC 9(02) COMP VALUE 0.
025200     05  NAME-LEN                 PIC 9(02) COMP VALUE 0.
025300     05  BEST-NAME-START          PIC 9(02) COMP VALUE 0.
025400     05  BEST-NAME-LEN            PIC 9(02) COMP VALUE 0.
025500*** RETURN-LTH RECEIVES THE TRIMMED LENGTH BACK FROM NAMTRIM - SEE
025600*** 300-FIND-NAME-TOKEN BELOW FOR THE CALL.
025700     05  RETURN-LTH               PIC S9(4) VALUE 0.
025800     05  WS-CHAR                  PIC X(01) VALUE SPACE.
025900     05  ROOM-FOUND-SW            PIC X(01) VALUE "N".
026000         88  ROOM-TOKEN-FOUND     VALUE "Y".
026100     05  NAME-FOUND-SW            PIC X(01) VALUE "N".
026200         88  NAME-TOKEN-FOUND     VALUE "Y".
026300     05  IN-NAME-RUN-SW           PIC X(01) VALUE "N".
026400         88  IN-NAME-RUN          VALUE "Y".
026500     05  LAST-WAS-SEP-SW          PIC X(01) VALUE "N".
026600         88  LAST-WAS-SEPARATOR   VALUE "Y".
026700     05  MORE-LINES-SW            PIC X(01) VALUE "Y".
026800         88  NO-MORE-RAWTEXT-RECS VALUE "N".
026900*** PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH SOLELY SO
027000*** 1000-ABEND-RTN CAN REPORT WHERE THE JOB WAS WHEN IT BLEW UP.
027100*** NOTE THE SUB-PARAGRAPHS (210, 310, 320) DO NOT RESTAMP IT -
027200*** THE NAME OF THE OWNING PARAGRAPH IS CONSIDERED CLOSE ENOUGH.
027300     05  PARA-NAME                PIC X(20) VALUE SPACES.
027400     05  FILLER                   PIC X(02).
027500
027600****** REPORT HEADING LINE - PROGRAM NAME AND RUN DATE ONLY, NO
027700****** COLUMN-HEADING LINE SINCE THIS IS A SINGLE TRAILER REPORT
027800 01  WS-HDR-REC.
027900     05  FILLER                   PIC X(01)  VALUE SPACE.
028000     05  FILLER                   PIC X(10)  VALUE "PROGRAM: ".
028100     05  HDR-PGM-NAME             PIC X(08)  VALUE "EXTRACT".
028200     05  FILLER                   PIC X(08)  VALUE SPACES.
028300     05  FILLER                   PIC X(09)  VALUE "RUN DATE ".
028400     05  HDR-RUN-DATE             PIC 99/99/99.
028500     05  FILLER                   PIC X(36)  VALUE SPACES.
028600
028700****** TRAILER LINE - LINES READ AGAINST PAIRS EXTRACTED SO A
028800****** REVIEWER CAN JUDGE THE HIT RATE OF A GIVEN CANDIDATE SCAN
028900 01  WS-TRAILER-REC.
029000     05  FILLER                   PIC X(01)  VALUE SPACE.
029100     05  FILLER                   PIC X(14)  VALUE
029200         "LINES READ   ".
029300     05  TRL-LINES-READ           PIC ZZZZ9.
029400     05  FILLER                   PIC X(04)  VALUE SPACES.
029500     05  FILLER                   PIC X(17)  VALUE
029600         "PAIRS EXTRACTED  ".
029700     05  TRL-PAIRS-EXTRACTED      PIC ZZZZ9.
029800     05  FILLER                   PIC X(34)  VALUE SPACES.
029900
030000*** ONE BLANK PRINT LINE, REUSED WHEREVER THE REPORT NEEDS SPACING
030100 77  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
030200
030300*** STANDARD ABEND SNAPSHOT COPYBOOK - SEE 1000-ABEND-RTN BELOW.
030400*** CARRIES THE FAILING PARAGRAPH NAME AND A ONE-LINE MESSAGE -
030500*** THE SAME LAYOUT IS SHARED ACROSS EVERY PROGRAM IN THE SUITE
030600*** SO AN OPERATOR WHO HAS SEEN ONE ABEND DUMP HAS SEEN THEM ALL.
030700 COPY ABENDREC.
030800
030900*
031000*          NO SORT STEP PRECEDES OR FOLLOWS THIS PROGRAM - RAWTEXT
031100*          IS PROCESSED IN WHATEVER ORDER THE SOURCE SYSTEM WROTE
031200*          IT, AND PAIRS-FILE COMES OUT IN THAT SAME ORDER.
031300*
031400****** MAINLINE CALL CHAIN -
031500****** 000-HOUSEKEEPING OPENS THE FILES, THEN 100-MAINLINE IS
031600****** DRIVEN ONCE PER RAWTEXT LINE UNTIL END OF FILE.  EACH PASS
031700****** OF 100-MAINLINE LOOKS FOR A ROOM TOKEN FIRST (200), THEN A
031800****** QUALIFYING NAME TO ITS LEFT (300), AND WRITES THE PAIR (400)
031900****** ONLY IF BOTH TOKENS QUALIFIED.  700-WRITE-REPORT AND
032000****** 999-CLEANUP RUN ONCE AT THE END OF THE JOB.
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 100-MAINLINE THRU 100-EXIT
032400         UNTIL NO-MORE-RAWTEXT-RECS.
032500     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
032600     PERFORM 999-CLEANUP THRU 999-EXIT.
032700     MOVE ZERO TO RETURN-CODE.
032800     GOBACK.
032900
033000****** OPEN THE FILES AND CAPTURE THE RUN DATE FOR THE REPORT
033100****** HEADING - NOTHING ELSE TO INITIALIZE IN THIS PROGRAM
033200*
033300*          THERE IS NO TEAM-TABLE OR SIMILAR LOOKUP TABLE TO
033400*          LOAD HERE - UNLIKE PLACER AND SHUFFLE, THIS PROGRAM
033500*          WORKS ONE LINE AT A TIME WITH NO CROSS-LINE STATE.
033600*
033700 000-HOUSEKEEPING.
033800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033900     DISPLAY "******** BEGIN JOB EXTRACT ********".
034000*** CR-20260 STANDARD - SINGLE ACCEPT FROM DATE, HEADING ONLY.
034100     ACCEPT WS-DATE FROM DATE.
034200     OPEN INPUT RAWTEXT-FILE.
034300     OPEN OUTPUT PAIRS-FILE, RPTFILE, SYSOUT.
034400 000-EXIT.
034500     EXIT.
034600
034700****** READS ONE RAWTEXT LINE AND RUNS IT THROUGH THE ROOM-TOKEN
034800****** SCAN, THEN THE NAME-TOKEN SCAN - A LINE THAT FAILS EITHER
034900****** SCAN IS SIMPLY SKIPPED, NOT FLAGGED AS AN ERROR
035000*
035100*          THIS PARAGRAPH IS PERFORMED ONCE PER RAWTEXT LINE
035200*          UNTIL NO-MORE-RAWTEXT-RECS IS SET BY THE AT END BELOW -
035300*          SEE THE MAINLINE PERFORM STATEMENT UP TOP.
035400*
035500 100-MAINLINE.
035600     MOVE "100-MAINLINE" TO PARA-NAME.
035700     READ RAWTEXT-FILE
035800         AT END
035900         MOVE "N" TO MORE-LINES-SW
036000         GO TO 100-EXIT
036100     END-READ.
036200     ADD 1 TO LINES-READ.
036300*** EVERY LINE READ COUNTS TOWARD LINES-READ WHETHER OR NOT IT
036400*** EVER PRODUCES A PAIR - THAT IS WHAT MAKES THE TRAILER REPORT'S
036500*** LINES-READ/PAIRS-EXTRACTED RATIO A USEFUL HIT-RATE MEASURE.
036600     PERFORM 200-FIND-ROOM-TOKEN THRU 200-EXIT.
036700     IF NOT ROOM-TOKEN-FOUND
036800*** NO ROOM TOKEN ON THIS LINE AT ALL - NOTHING MORE TO TRY.
036900         GO TO 100-EXIT.
037000     PERFORM 300-FIND-NAME-TOKEN THRU 300-EXIT.
037100     IF NOT NAME-TOKEN-FOUND
037200*** ROOM TOKEN QUALIFIED BUT NO NAME TO PAIR IT WITH.
037300         GO TO 100-EXIT.
037400     PERFORM 400-WRITE-PAIR THRU 400-EXIT.
037500 100-EXIT.
037600     EXIT.
037700
037800****** THE ROOM TOKEN IS THE FIRST 3-4 DIGIT RUN ON THE LINE,
037900****** OPTIONALLY FOLLOWED BY ONE BED LETTER - "712" OR "0712A"
038000*** WS-POS WALKS LEFT TO RIGHT ACROSS THE 80-BYTE LINE ONE
038100*** CHARACTER AT A TIME UNTIL A QUALIFYING RUN IS FOUND OR THE
038200*** LINE RUNS OUT - SEE 210-SCAN-FOR-ROOM BELOW FOR THE BODY.
038300*
038400*          A 5-DIGIT RUN (SAY, A ZIP CODE FRAGMENT OR A PATIENT
038500*          ACCOUNT NUMBER STUB THAT LEAKED ONTO THE SHEET) NEVER
038600*          QUALIFIES - DIGIT-RUN-LEN MUST LAND IN THE 3-4 RANGE
038700*          EXACTLY.  A RUN THAT GROWS PAST 4 DIGITS IS STILL
038800*          TRACKED BY 210-SCAN-FOR-ROOM BUT WILL NEVER SET
038900*          ROOM-FOUND-SW UNTIL A SHORTER QUALIFYING RUN TURNS UP.
039000*
039100 200-FIND-ROOM-TOKEN.
039200     MOVE "200-FIND-ROOM-TOKEN" TO PARA-NAME.
039300     MOVE 0   TO DIGIT-RUN-LEN, DIGIT-RUN-START.
039400     MOVE "N" TO ROOM-FOUND-SW.
039500     PERFORM 210-SCAN-FOR-ROOM THRU 210-EXIT
039600         VARYING WS-POS FROM 1 BY 1
039700         UNTIL WS-POS > 80 OR ROOM-TOKEN-FOUND.
039800*** IF THE LINE ENDED WHILE STILL INSIDE A QUALIFYING DIGIT RUN
039900*** (NO TRAILING NON-DIGIT TO CLOSE IT), JUDGE THE RUN HERE.
040000     IF NOT ROOM-TOKEN-FOUND
040100        AND DIGIT-RUN-LEN >= 3 AND DIGIT-RUN-LEN <= 4
040200         MOVE DIGIT-RUN-START TO ROOM-START
040300         MOVE DIGIT-RUN-LEN   TO ROOM-LEN
040400         MOVE "Y" TO ROOM-FOUND-SW.
040500 200-EXIT.
040600     EXIT.
040700
040800****** BODY OF THE ROOM-TOKEN SCAN - ONE CHARACTER PER CALL,
040900****** DRIVEN BY THE VARYING CLAUSE IN 200-FIND-ROOM-TOKEN ABOVE
041000 210-SCAN-FOR-ROOM.
041100     MOVE RAWTEXT-CHAR (WS-POS) TO WS-CHAR.
041200*** CHAR-IDX IS NOT USED HERE - WS-POS DRIVES BOTH THIS SCAN AND
041300*** THE NAME SCAN BELOW SO THE TWO PARAGRAPHS SHARE ONE SUBSCRIPT
041400*** CONVENTION RATHER THAN EACH KEEPING ITS OWN.
041500*** CHAR-IDX IS DECLARED ON RAWTEXT-CHAR PURELY FOR FUTURE USE.
041600     IF WS-CHAR IS NUMERIC
041700*** EXTEND THE CURRENT DIGIT RUN - REMEMBER WHERE IT STARTED.
041800         IF DIGIT-RUN-LEN = 0
041900             MOVE WS-POS TO DIGIT-RUN-START
042000         END-IF
042100         ADD 1 TO DIGIT-RUN-LEN
042200         GO TO 210-EXIT.
042300****** NON-DIGIT BREAKS THE RUN - JUDGE WHAT WE HAVE SO FAR
042400     IF DIGIT-RUN-LEN >= 3 AND DIGIT-RUN-LEN <= 4
042500         MOVE DIGIT-RUN-START TO ROOM-START
042600         MOVE DIGIT-RUN-LEN   TO ROOM-LEN
042700*** A TRAILING ALPHABETIC CHARACTER RIGHT AFTER A QUALIFYING
042800*** DIGIT RUN IS TAKEN AS A BED LETTER (4-B, 12-A) AND FOLDED
042900*** INTO THE ROOM TOKEN'S LENGTH - SEE CR-10602 ABOVE.
043000         IF WS-CHAR IS ALPHABETIC
043100             ADD 1 TO ROOM-LEN
043200         END-IF
043300         MOVE "Y" TO ROOM-FOUND-SW.
043400     MOVE 0 TO DIGIT-RUN-LEN.
043500 210-EXIT.
043600     EXIT.
043700*
043800*          SEE 200-FIND-ROOM-TOKEN ABOVE - THE VARYING PERFORM
043900*          THERE STOPS CALLING THIS PARAGRAPH THE INSTANT
044000*          ROOM-TOKEN-FOUND GOES TO "Y", SO ONLY THE FIRST
044100*          QUALIFYING DIGIT RUN ON THE LINE IS EVER USED.
044200*
044300
044400****** THE NAME TOKEN IS THE QUALIFYING RUN OF LETTERS (SINGLE
044500****** EMBEDDED SPACE/COMMA/HYPHEN/PERIOD ALLOWED) NEAREST THE
044600****** ROOM TOKEN ON THE LEFT - TRAILING PUNCTUATION AND BLANKS
044700****** ARE NEVER COUNTED IN THE LENGTH
044800*
044900*          "NEAREST THE ROOM TOKEN" IS ACHIEVED BY SCANNING LEFT
045000*          TO RIGHT AND LETTING EACH NEWLY-CLOSED QUALIFYING RUN
045100*          OVERWRITE THE PRIOR BEST-NAME-START/BEST-NAME-LEN PAIR
045200*          - SINCE THE SCAN NEVER GOES PAST THE ROOM TOKEN, THE
045300*          LAST RUN TO QUALIFY IS ALWAYS THE CLOSEST ONE TO IT.
045400*
045500 300-FIND-NAME-TOKEN.
045600     MOVE "300-FIND-NAME-TOKEN" TO PARA-NAME.
045700     MOVE "N" TO NAME-FOUND-SW, IN-NAME-RUN-SW, LAST-WAS-SEP-SW.
045800     MOVE 0   TO BEST-NAME-START, BEST-NAME-LEN.
045900*** ONLY SCAN THE PORTION OF THE LINE TO THE LEFT OF THE ROOM
046000*** TOKEN - IF THE ROOM TOKEN STARTS IN COLUMN 1 THERE IS NOTHING
046100*** TO SCAN AND THE NAME SEARCH CANNOT QUALIFY.
046200     IF ROOM-START > 1
046300         PERFORM 310-SCAN-FOR-NAME THRU 310-EXIT
046400             VARYING WS-POS FROM 1 BY 1
046500             UNTIL WS-POS > ROOM-START - 1.
046600*** CLOSE OUT WHATEVER RUN WAS STILL OPEN WHEN THE SCAN ABOVE
046700*** REACHED THE ROOM TOKEN - THIS CATCHES A NAME THAT BUTTS
046800*** RIGHT UP AGAINST THE ROOM NUMBER WITH NO SEPARATOR.
046900     PERFORM 320-CLOSE-NAME-RUN THRU 320-EXIT.
047000     IF BEST-NAME-LEN >= 4
047100         MOVE SPACES TO WS-NAME-RAW
047200         MOVE RAWTEXT-REC (BEST-NAME-START:BEST-NAME-LEN)
047300                                   TO WS-NAME-RAW
047400*** NAMTRIM CONFIRMS THE CANDIDATE ISN'T ALL TRAILING BLANKS
047500*** AFTER THE SUBSTRING MOVE - SEE CR-10511 AND CR-20112 ABOVE
047600*** FOR THE HISTORY OF THIS CALL (IT USED TO BE NAMED STRLTH).
047700         CALL "NAMTRIM" USING WS-NAME-RAW, RETURN-LTH
047800         IF RETURN-LTH > 0
047900             MOVE "Y" TO NAME-FOUND-SW.
048000 300-EXIT.
048100     EXIT.
048200
048300****** BODY OF THE NAME-TOKEN SCAN - ONE CHARACTER PER CALL,
048400****** DRIVEN BY THE VARYING CLAUSE IN 300-FIND-NAME-TOKEN ABOVE.
048500****** KEEPS TRACK OF THE CURRENT RUN OF LETTERS (IN-NAME-RUN-SW)
048600****** AND WHETHER THE LAST CHARACTER WAS AN ALLOWED SEPARATOR.
048700*
048800*          EXAMPLE - SCANNING "SMITH, JOHN   712" LEFT TO RIGHT:
048900*          THE RUN OPENS AT "S", STAYS OPEN THROUGH THE COMMA AND
049000*          SPACE (ONE ALLOWED SEPARATOR EACH), CONTINUES THROUGH
049100*          "JOHN", AND IS FINALLY CLOSED BY 320-CLOSE-NAME-RUN
049200*          WHEN THE SCAN REACHES THE ROOM TOKEN "712".
049300*
049400 310-SCAN-FOR-NAME.
049500     MOVE RAWTEXT-CHAR (WS-POS) TO WS-CHAR.
049600     IF WS-CHAR IS ALPHABETIC
049700         IF NOT IN-NAME-RUN
049800             MOVE WS-POS TO NAME-RUN-START
049900             MOVE "Y" TO IN-NAME-RUN-SW
050000         END-IF
050100         MOVE WS-POS TO NAME-LAST-ALPHA
050200         MOVE "N" TO LAST-WAS-SEP-SW
050300         GO TO 310-EXIT.
050400*** A SINGLE EMBEDDED SPACE, COMMA, HYPHEN OR PERIOD IS ALLOWED
050500*** INSIDE A NAME RUN (LAST NAME, FIRST; O'BRIEN STYLE HYPHENS;
050600*** MIDDLE INITIAL PERIODS) BUT TWO IN A ROW ENDS THE RUN - SEE
050700*** THE LAST-WAS-SEPARATOR TEST BELOW.
050800     IF IN-NAME-RUN AND NOT LAST-WAS-SEPARATOR
050900        AND (WS-CHAR = SPACE OR WS-CHAR = "," OR
051000             WS-CHAR = "-"   OR WS-CHAR = ".")
051100         MOVE "Y" TO LAST-WAS-SEP-SW
051200         GO TO 310-EXIT.
051300****** ANYTHING ELSE (DIGIT, DOUBLE SEPARATOR, OTHER PUNCTUATION)
051400****** ENDS THE CURRENT RUN
051500*** FALLING THROUGH TO HERE MEANS THE CURRENT CHARACTER IS NOT
051600*** ALPHABETIC AND IS NOT AN ALLOWED SINGLE SEPARATOR - CLOSE
051700*** WHATEVER RUN WAS OPEN AND LET THE NEXT CHARACTER START FRESH.
051800     PERFORM 320-CLOSE-NAME-RUN THRU 320-EXIT.
051900 310-EXIT.
052000     EXIT.
052100
052200*
052300*          SEE 300-FIND-NAME-TOKEN ABOVE AND 310-SCAN-FOR-NAME
052400*          ABOVE - 320-CLOSE-NAME-RUN IS CALLED BOTH MID-SCAN
052500*          (WHEN A DISQUALIFYING CHARACTER IS HIT) AND ONCE AT
052600*          THE END OF THE SCAN TO JUDGE A RUN STILL OPEN WHEN
052700*          THE ROOM TOKEN WAS REACHED.
052800*
052900****** JUDGES THE JUST-ENDED RUN OF LETTERS AGAINST THE BEST
053000****** CANDIDATE SEEN SO FAR ON THIS LINE - THE NEAREST QUALIFYING
053100****** RUN TO THE ROOM TOKEN WINS BECAUSE IT IS PERFORMED LAST
053200*
053300*          NOTE THAT BEST-NAME-START/BEST-NAME-LEN ARE NOT RESET
053400*          HERE WHEN THE JUST-CLOSED RUN FAILS TO QUALIFY - A
053500*          SHORT RUN (UNDER 4 LETTERS) SIMPLY LEAVES WHATEVER
053600*          EARLIER QUALIFYING CANDIDATE WAS FOUND IN PLACE.
053700*
053800 320-CLOSE-NAME-RUN.
053900     IF IN-NAME-RUN
054000         COMPUTE NAME-LEN = NAME-LAST-ALPHA - NAME-RUN-START + 1
054100*** A RUN SHORTER THAN 4 LETTERS DOES NOT DISPLACE A PRIOR
054200*** QUALIFYING CANDIDATE - SEE CR-10802 ABOVE.
054300         IF NAME-LEN >= 4
054400             MOVE NAME-RUN-START TO BEST-NAME-START
054500             MOVE NAME-LEN       TO BEST-NAME-LEN
054600         END-IF.
054700     MOVE "N" TO IN-NAME-RUN-SW, LAST-WAS-SEP-SW.
054800 320-EXIT.
054900     EXIT.
055000
055100****** BOTH TOKENS QUALIFY - WRITE THE PAIR, ROOM LEFT-JUSTIFIED
055200*** EXT-NAME AND EXT-ROOM ARE THE TWO FIELDS IN THE PAIRREC
055300*** COPYBOOK SHARED WITH ANCDISP.
055400 400-WRITE-PAIR.
055500     MOVE "400-WRITE-PAIR" TO PARA-NAME.
055600     MOVE WS-NAME-RAW TO EXT-NAME.
055700     MOVE SPACES TO EXT-ROOM.
055800     MOVE RAWTEXT-REC (ROOM-START:ROOM-LEN) TO EXT-ROOM.
055900*** EXT-ROOM IS LEFT-JUSTIFIED BY THE SPACES-FIRST MOVE ABOVE -
056000*** A 3-DIGIT ROOM NUMBER LEAVES THE TRAILING BYTE OF THE FIELD
056100*** BLANK RATHER THAN ZERO-FILLED, WHICH MATTERS TO ANYTHING
056200*** DOWNSTREAM THAT KEYS OFF THE FIELD AS TEXT.
056300     WRITE PAIR-REC.
056400     ADD 1 TO PAIRS-EXTRACTED.
056500 400-EXIT.
056600     EXIT.
056700
056800*
056900*          THIS IS DELIBERATELY THE SIMPLEST REPORT IN THE SUITE -
057000*          ONE HEADING LINE, ONE BLANK LINE, ONE TRAILER LINE.
057100*          THERE IS NO DETAIL LINE PER PAIR BECAUSE THE PAIRS-FILE
057200*          OUTPUT ITSELF IS THE DETAIL - A REVIEWER WHO WANTS TO
057300*          SEE THE EXTRACTED NAME/ROOM ROWS READS THAT FILE, NOT
057400*          THIS REPORT.  THIS REPORT EXISTS ONLY TO ANSWER "DID
057500*          THE SCAN FIND ANYTHING, AND HOW MUCH."
057600*
057700****** SINGLE-GROUP TRAILER REPORT - NO CONTROL BREAKS
057800 700-WRITE-REPORT.
057900     MOVE "700-WRITE-REPORT" TO PARA-NAME.
058000*** SPLIT THE ACCEPTED YYMMDD INTO THE MM/DD/YY HEADING PICTURE.
058100     MOVE WS-DATE-MM TO HDR-RUN-DATE (1:2).
058200     MOVE WS-DATE-DD TO HDR-RUN-DATE (4:2).
058300     MOVE WS-DATE-YY TO HDR-RUN-DATE (7:2).
058400     WRITE RPT-REC FROM WS-HDR-REC.
058500     WRITE RPT-REC FROM WS-BLANK-LINE.
058600     MOVE LINES-READ      TO TRL-LINES-READ.
058700     MOVE PAIRS-EXTRACTED TO TRL-PAIRS-EXTRACTED.
058800     WRITE RPT-REC FROM WS-TRAILER-REC.
058900 700-EXIT.
059000     EXIT.
059100
059200****** CLOSE THE FILES AND LOG THE SAME TWO COUNTS THAT WENT TO
059300****** THE REPORT, SO THE OPERATOR CAN EYEBALL THEM IN THE LOG
059400****** WITHOUT PULLING THE PRINT OUTPUT
059500 999-CLEANUP.
059600     MOVE "999-CLEANUP" TO PARA-NAME.
059700*** CLOSE IN THE SAME GROUPING AS THE OPEN STATEMENTS BACK IN
059800*** 000-HOUSEKEEPING - ONE INPUT FILE, THEN THE THREE OUTPUTS.
059900     CLOSE RAWTEXT-FILE, PAIRS-FILE, RPTFILE, SYSOUT.
060000     DISPLAY "** LINES READ **".
060100     DISPLAY LINES-READ.
060200     DISPLAY "** PAIRS EXTRACTED **".
060300     DISPLAY PAIRS-EXTRACTED.
060400     DISPLAY "******** NORMAL END OF JOB EXTRACT ********".
060500 999-EXIT.
060600     EXIT.
060700
060800****** STANDARD ABEND TRAP - NOT REACHED BY ANY GO TO IN THIS
060900****** PROGRAM TODAY, BUT KEPT FOR PARITY WITH THE REST OF THE
061000****** SUITE IN CASE A LATER REVISION ADDS ONE
061100*
061200*          RETURN-CODE 16 MATCHES THE OTHER PROGRAMS IN THE
061300*          PATIENT PLACEMENT/ANC DISPATCH SUITE - THE JCL STEP
061400*          THAT SUBMITS THIS JOB CHECKS FOR THAT VALUE THE SAME
061500*          WAY IT CHECKS PLACER, SHUFFLE AND SCHED.
061600*
061700 1000-ABEND-RTN.
061800     MOVE PARA-NAME TO ABEND-PARA-NAME.
061900     WRITE SYSOUT-REC FROM ABEND-REC.
062000     DISPLAY "*** ABNORMAL END OF JOB - EXTRACT ***" UPON CONSOLE.
062100     MOVE 16 TO RETURN-CODE.
062200     GOBACK.
