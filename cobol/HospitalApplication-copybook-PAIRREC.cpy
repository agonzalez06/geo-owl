000100******************************************************************
000200* PAIRREC.CPY                                                    *
000300* EXTRACTED NAME/ROOM PAIR - ONE PER HIT FOUND BY EXTRACT WHEN   *
000400* IT COMBS A NOISY SCANNED CENSUS LIST FOR PATIENT/ROOM PAIRS.   *
000500******************************************************************
000600* 2026-01-21  RLW  ORIGINAL LAYOUT.  CR-20112.                   *
000700* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
000800******************************************************************
000900 01  PAIR-REC.
001000     05  EXT-NAME                 PIC X(25).
001100     05  EXT-ROOM                 PIC X(05).
001200     05  FILLER                   PIC X(01).
