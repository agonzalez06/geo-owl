000100******************************************************************
000200* MANIFEST.CPY                                                   *
000300* DISPATCH-MANIFEST OUTPUT RECORD - WRITTEN ONCE PER RUN BY      *
000400* ANCDISP.  PICKED UP BY THE OPERATIONS LOG REVIEW.              *
000500******************************************************************
000600* 2026-01-25  RLW  ORIGINAL LAYOUT.  CR-20119.                   *
000700* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
000800******************************************************************
000900 01  MANIFEST-REC.
001000     05  DSP-DATE-ISO              PIC X(10).
001100     05  DSP-DATE-ISO-R REDEFINES DSP-DATE-ISO.
001200         10  DSP-DATE-ISO-YYYY     PIC X(04).
001300         10  FILLER                PIC X(01).
001400         10  DSP-DATE-ISO-MM       PIC X(02).
001500         10  FILLER                PIC X(01).
001600         10  DSP-DATE-ISO-DD       PIC X(02).
001700     05  DSP-DATE-LONG              PIC X(30).
001800     05  DSP-DATE-SHORT             PIC X(08).
001900     05  DSP-SUBJECT                PIC X(60).
002000     05  DSP-BODY                   PIC X(120).
002100     05  DSP-RCPT-CNT               PIC 9(02).
002200     05  DSP-STATUS                 PIC X(02).
002300         88  DSP-STATUS-OK          VALUE "OK".
002400         88  DSP-STATUS-ERROR       VALUE "ER".
002500     05  FILLER                     PIC X(03).
