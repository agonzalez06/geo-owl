000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ANCDISP.
000400 AUTHOR. R. L. WHITFIELD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/91.
000700 DATE-COMPILED. 04/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          NIGHTLY ANC (ADMISSION NUMBER CONTROL) SHEET DISPATCH
001400*          PREP.  LOOKS UP THE ANC-DAILY JOB-CONFIGURATION RECORD,
001500*          WORKS OUT THE TARGET DATE (TOMORROW, UNLESS OVERRIDDEN
001600*          BY A ONE-CARD PARMCARD OVERRIDE), FORMATS THE LONG AND
001700*          SHORT DATE STRINGS, STAMPS THEM INTO THE SUBJECT/BODY
001800*          TEMPLATES AND WRITES ONE DISPATCH-MANIFEST RECORD FOR
001900*          THE MAILER STEP THAT FOLLOWS THIS ONE IN THE NIGHTLY
002000*          STREAM.
002100*
002200*          PROCESSING NOTES -
002300*
002400*          1. THIS PROGRAM NEVER SENDS MAIL ITSELF - IT ONLY
002500*             PREPARES ONE MANIFEST RECORD (SUBJECT, BODY, TARGET
002600*             DATE, RECIPIENT COUNT, STATUS) FOR THE MAILER STEP
002700*             THAT RUNS AFTER IT.  A DSP-STATUS OF "ER" STILL
002800*             PRODUCES A MANIFEST RECORD - THE MAILER STEP IS
002900*             EXPECTED TO CHECK THAT FIELD AND SKIP THE SEND.
003000*
003100*          2. THE PARMCARD OVERRIDE, WHEN PRESENT, REPLACES THE
003200*             ENTIRE TOMORROW CALCULATION - IT IS NOT ADDED TO OR
003300*             VALIDATED AGAINST THE RUN DATE IN ANY WAY.  AN
003400*             OPERATOR WHO KEYS THE WRONG DATE ON THE CARD GETS
003500*             THAT WRONG DATE IN THE MANIFEST, NO QUESTIONS ASKED.
003600*
003700*          3. THE DATE-ROLLOVER AND LEAP-YEAR ARITHMETIC BELOW IS
003800*             HAND-ROLLED - THIS SHOP'S COBOL HAS NO DATE
003900*             INTRINSIC FUNCTIONS AVAILABLE ON THIS RELEASE, SO
004000*             240-ADD-ONE-DAY AND 250-TEST-LEAP-YEAR DO THE WORK
004100*             A FUNCTION WOULD DO ON A NEWER COMPILER.
004200*
004300*          4. THE WEEKDAY NAME IS COMPUTED, NOT LOOKED UP FROM
004400*             THE SOURCE SYSTEM - ZELLER'S CONGRUENCE IN
004500*             400-COMPUTE-WEEKDAY TAKES THE TARGET CALENDAR DATE
004600*             AND RETURNS A DAY-OF-WEEK CODE WITHOUT EVER NEEDING
004700*             A CALENDAR TABLE OR A REFERENCE DATE TO COUNT FROM.
004800*
004900*          5. THE {date} AND {date_short} PLACEHOLDERS ARE THE
005000*             ONLY TWO SUBSTITUTION TOKENS THIS PROGRAM RECOGNIZES
005100*             - THEY ARE NOT A GENERAL TEMPLATE LANGUAGE.  ANY
005200*             OTHER BRACE-DELIMITED TEXT IN A JOBCFG TEMPLATE IS
005300*             COPIED THROUGH TO THE MANIFEST LITERALLY.
005400*
005500******************************************************************
005600*
005700*          INPUT FILE            -  JOBCFG   (JOB CONFIGURATION)
005800*          INPUT FILE            -  PARMCARD (OPTIONAL ONE-CARD
005900*                                             OVERRIDE DATE)
006000*          OUTPUT FILE           -  MANIFEST (DISPATCH MANIFEST)
006100*
006200******************************************************************
006300* CHANGE LOG
006400******************************************************************
006500* 04/18/91  JWK  CR-10233  ORIGINAL PROGRAM - PRINTED THE         CR-10233
006600*                          OVERNIGHT ADMISSION NOTICE FOR THE     CR-10233
006700*                          NIGHT OPERATOR TO READ OVER THE PA     CR-10233
006800*                          SYSTEM.                                CR-10233
006900* 11/30/98  DKH  CR-10699  YEAR 2000 READINESS - WS-DATE WIDENED, CR-10699
007000*                          CENTURY WINDOWED THE SAME TECHNIQUE    CR-10699
007100*                          CR-20260 PUT INTO PLACER THIS SAME     CR-10699
007200*                          YEAR.                                  CR-10699
007300* 07/12/04  DKH  CR-10850  SWITCHED FROM THE PA-SYSTEM PRINTOUT   CR-10850
007400*                          TO AN E-MAILED NOTICE - NIGHT          CR-10850
007500*                          OPERATORS STOPPED CARRYING RADIOS.     CR-10850
007600* 02/02/26  RLW  CR-20124  RE-REVIEWED FOR THE PATIENT            CR-20124
007700*                          PLACEMENT/ANC DISPATCH SUITE - 4-DIGIT CR-20124
007800*                          YEAR CARRIED THROUGH ON THE REWORKED   CR-20124
007900*                          DATE FIELDS.                           CR-20124
008000* 02/09/26  RLW  CR-20127  ADDED THE ONE-CARD PARMCARD OVERRIDE   CR-20127
008100*                          SO OPERATIONS CAN RE-RUN A MISSED      CR-20127
008200*                          NIGHT FOR A SPECIFIC DATE WITHOUT      CR-20127
008300*                          HAND-EDITING THE MANIFEST AFTERWARD.   CR-20127
008400* 03/11/26  RLW  CR-20341  PLACEHOLDER LITERALS WERE UPPERCASE -  CR-20341
008500*                          JOBCFG TEMPLATES CARRY LOWERCASE       CR-20341
008600*                          {date}/{date_short} AND NEVER MATCHED  CR-20341
008700*                          ON A CASE-SENSITIVE COMPARE. DEFAULT   CR-20341
008800*                          WORDING ALSO RE-CASED TO MATCH.        CR-20341
008900* 03/18/26  RLW  CR-20354  DOCUMENTATION PASS ONLY - NO LOGIC     CR-20354
009000*                          CHANGE.  ANNOTATED THE DATE-ROLLOVER,  CR-20354
009100*                          ZELLER AND TEMPLATE-SUBSTITUTION       CR-20354
009200*                          PARAGRAPHS MORE FULLY FOR THE NEXT     CR-20354
009300*                          MAINTAINER, PER SHOP STANDARDS REVIEW. CR-20354
009400******************************************************************
009500*
009600*          THIS PROGRAM HAS NO COUNTERPART TO PLACER'S TEAM TABLE
009700*          OR SHUFFLE'S SORT STEP - THE ONLY "TABLE" DATA IT
009800*          CARRIES IS CALENDAR DATA (MONTH NAMES, WEEKDAY NAMES,
009900*          DAYS-PER-MONTH) THAT NEVER VARIES FROM RUN TO RUN, SO
010000*          IT NEEDS NO MASTER FILE OF ITS OWN BEYOND JOBCFG.
010100*
010200******************************************************************
010300
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600*** IBM-390 ON BOTH LINES, SAME AS THE REST OF THE SUITE.
010700 SOURCE-COMPUTER. IBM-390.
010800 OBJECT-COMPUTER. IBM-390.
010900 SPECIAL-NAMES.
011000*** C01 IS CARRIED FOR PARITY WITH THE SUITE'S OTHER PRINT-CAPABLE
011100*** PROGRAMS, EVEN THOUGH THIS PROGRAM NEVER WRITES A PRINT LINE.
011200     C01 IS TOP-OF-FORM.
011300*
011400*          NO UPSI SWITCHES OR CLASS CONDITIONS ARE NEEDED HERE -
011500*          THE ONLY RUN-TIME BRANCH POINT IS WHETHER THE PARMCARD
011600*          OVERRIDE IS PRESENT, AND THAT IS TESTED DIRECTLY
011700*          AGAINST WS-PARM-DATE RATHER THAN THROUGH A SWITCH.
011800*
011900
012000 INPUT-OUTPUT SECTION.
012100 FILE-CONTROL.
012200*** SYSOUT CARRIES THE ABEND SNAPSHOT ONLY.
012300     SELECT SYSOUT
012400     ASSIGN TO UT-S-SYSOUT
012500       ORGANIZATION IS SEQUENTIAL.
012600
012700*** JOBCFG-FILE IS THE SAME JOB-CONFIGURATION FILE SCHED READS -
012800*** THIS PROGRAM SCANS IT FOR THE ONE RECORD NAMED "ANC-DAILY"
012900*** AND SKIPS EVERY OTHER JOB'S RECORD.
013000     SELECT JOBCFG-FILE
013100     ASSIGN TO UT-S-JOBCFG
013200       ORGANIZATION IS LINE SEQUENTIAL
013300       ACCESS MODE IS SEQUENTIAL
013400       FILE STATUS IS IFCODE.
013500
013600****** ONE OPTIONAL CARD - SPACES (OR AN EMPTY FILE) MEANS NO
013700****** OVERRIDE, TARGET DATE DEFAULTS TO RUN DATE PLUS ONE DAY
013800     SELECT PARMCARD-FILE
013900     ASSIGN TO UT-S-PARMCRD
014000       ORGANIZATION IS LINE SEQUENTIAL
014100       ACCESS MODE IS SEQUENTIAL
014200       FILE STATUS IS PFCODE.
014300
014400*** MANIFEST-FILE IS THE SINGLE OUTPUT ROW THE MAILER STEP READS
014500*** TO BUILD AND SEND THE ACTUAL E-MAIL.
014600     SELECT MANIFEST-FILE
014700     ASSIGN TO UT-S-MANIFST
014800       ORGANIZATION IS LINE SEQUENTIAL
014900       ACCESS MODE IS SEQUENTIAL
015000       FILE STATUS IS OFCODE.
015100
015200 DATA DIVISION.
015300 FILE SECTION.
015400****** SYSOUT - CARRIES THE ABEND SNAPSHOT ONLY, SEE ABENDREC BELOW
015500 FD  SYSOUT
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 80 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS SYSOUT-REC.
016100 01  SYSOUT-REC.
016200     05  FILLER                   PIC X(80).
016300
016400****** SAME JOB-CONFIGURATION FILE SCHED READS - THIS PROGRAM
016500****** ONLY CARES ABOUT THE ONE RECORD NAMED "ANC-DAILY"
016600*
016700*          THE JOBCFG COPYBOOK IS SHARED WORD-FOR-WORD WITH SCHED
016800*          SO THE TWO PROGRAMS NEVER DISAGREE ON WHERE JOB-NAME,
016900*          JOB-SUBJ-TPL, JOB-BODY-TPL OR JOB-RCPT-CNT FALL WITHIN
017000*          THE 404-BYTE RECORD - SEE THE JOBCFG COPYBOOK ITSELF
017100*          FOR THE FULL FIELD-BY-FIELD LAYOUT.
017200*
017300 FD  JOBCFG-FILE
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 404 CHARACTERS
017700     DATA RECORD IS JOBCFG-REC.
017800     COPY JOBCFG.
017900
018000****** THE OVERRIDE-DATE PARAMETER CARD - "MM-DD-YYYY" OR
018100****** SPACES - OPERATIONS HANDS THIS FILE A ONE-LINE OVERRIDE
018200****** OR LEAVES IT EMPTY FOR THE NORMAL NIGHTLY RUN
018300*
018400*          THIS CARD EXISTS SO THAT IF THE NIGHTLY STREAM IS
018500*          MISSED OR FAILS PARTWAY THROUGH, OPERATIONS CAN RE-RUN
018600*          ANCDISP BY HAND THE NEXT MORNING FOR WHATEVER DATE WAS
018700*          MISSED, RATHER THAN HAND-EDITING THE MANIFEST RECORD
018800*          THE MAILER STEP WOULD OTHERWISE PRODUCE FOR "TODAY
018900*          PLUS ONE" - SEE CR-20127 IN THE CHANGE LOG ABOVE.
019000*
019100 FD  PARMCARD-FILE
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 10 CHARACTERS
019500     DATA RECORD IS PARMCARD-REC.
019600 01  PARMCARD-REC.
019700     05  FILLER                   PIC X(10).
019800
019900*
020000*          THE MANIFEST CARRIES EVERYTHING THE MAILER STEP NEEDS
020100*          AND NOTHING ELSE - SUBJECT, BODY, TARGET DATE (ALL
020200*          THREE FORMS), RECIPIENT COUNT AND A TWO-CHARACTER
020300*          STATUS CODE.  THE MAILER STEP DOES NOT REACH BACK INTO
020400*          JOBCFG ITSELF - THAT KEEPS THE TWO PROGRAMS FROM
020500*          HAVING TO AGREE ON THE JOBCFG LAYOUT'S FULL WIDTH.
020600*
020700****** ONE DISPATCH-MANIFEST RECORD WRITTEN PER RUN
020800*
020900*          DSP-STATUS IS THE LAST FIELD SET BEFORE THE WRITE -
021000*          SEE 600-VALIDATE-AND-WRITE BELOW - SO A MAINTAINER
021100*          TRACING A BAD MANIFEST ROW SHOULD LOOK THERE FIRST
021200*          RATHER THAN IN THE DATE OR MESSAGE-BUILDING PARAGRAPHS.
021300*
021400 FD  MANIFEST-FILE
021500     RECORDING MODE IS F
021600     LABEL RECORDS ARE STANDARD
021700     RECORD CONTAINS 235 CHARACTERS
021800     DATA RECORD IS MANIFEST-REC.
021900     COPY MANIFEST.
022000
022100 WORKING-STORAGE SECTION.
022200
022300*
022400*          NONE OF THE THREE STATUS BYTES BELOW ARE EXPLICITLY
022500*          TESTED OUTSIDE OF THE AT END CLAUSES ON THE READ
022600*          STATEMENTS - THEY ARE CARRIED SO A SYSTEM ABEND ON A
022700*          DASD ERROR HAS SOMETHING TO POINT AT IN A DUMP, NOT
022800*          BECAUSE THIS PROGRAM'S OWN LOGIC INSPECTS THEM.
022900*
023000****** FILE-STATUS BYTES FOR THE THREE FILES THIS PROGRAM OPENS
023100 01  FILE-STATUS-CODES.
023200     05  IFCODE                  PIC X(2).
023300         88 JOB-READ-OK      VALUE SPACES.
023400         88 NO-MORE-JOBS     VALUE "10".
023500     05  OFCODE                  PIC X(2).
023600         88 CODE-WRITE       VALUE SPACES.
023700     05  PFCODE                  PIC X(2).
023800         88 PARMCARD-READ-OK  VALUE SPACES.
023900         88  NO-PARMCARD-CARD VALUE "10".
024000     05  FILLER                  PIC X(02).
024100
024200*
024300*          THE LITERAL IS SPELLED AND CASED EXACTLY AS IT IS
024400*          KEYED IN THE JOBCFG FILE'S JOB-NAME FIELD - A MISMATCH
024500*          HERE WOULD LEAVE JOB-FOUND-SW AT "N" FOREVER AND SEND
024600*          THIS PROGRAM STRAIGHT TO 1000-ABEND-RTN EVERY NIGHT.
024700*
024800****** NAME OF THE ONE JOB THIS PROGRAM DISPATCHES FOR
024900 77  WS-TARGET-JOB-NAME          PIC X(12)
025000                             VALUE "ANC-DAILY".
025100
025200*
025300*          BOTH THE MONTH-NAME AND WEEKDAY-NAME TABLES BELOW ARE
025400*          LOADED FROM A SINGLE VALUE CLAUSE ON THE REDEFINED
025500*          GROUP RATHER THAN A SEPARATE VALUE PER OCCURS ENTRY -
025600*          THIS IS THE SAME LITERAL-TABLE TECHNIQUE PLACER USES
025700*          FOR ITS TEAM-TABLE DEFAULTS, JUST APPLIED TO FIXED
025800*          CALENDAR DATA THAT NEVER CHANGES FROM RUN TO RUN.
025900*
026000****** FULL MONTH NAMES, LOADED FROM A LITERAL - TARGET-MM IS
026100****** USED AS THE TABLE SUBSCRIPT DIRECTLY (1 = JANUARY)
026200*** EACH NAME OCCUPIES A FIXED 9-BYTE SLOT, SPACE-PADDED - THAT
026300*** IS WHY 440-BUILD-LONG-DATE CALLS NAMTRIM BEFORE STRINGING A
026400*** NAME INTO DSP-DATE-LONG.
026500 01  WS-MONTH-NAMES-LIT      PIC X(108) VALUE
026600     "JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     JULY
026700-    "     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER ".
026800 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES-LIT.
026900     05  WS-MONTH-NAME OCCURS 12 TIMES INDEXED BY MON-IDX
027000                                   PIC X(09).
027100
027200*
027300*          KEEPING THIS AS A 12-ENTRY TABLE INSTEAD OF A CASE-BY-
027400*          CASE IF STATEMENT IN 240-ADD-ONE-DAY LETS THAT
027500*          PARAGRAPH LOOK UP THE CURRENT MONTH'S DAY COUNT WITH A
027600*          SINGLE SUBSCRIPTED MOVE, THEN OVERRIDE IT TO 29 ONLY
027700*          FOR THE ONE LEAP-FEBRUARY SPECIAL CASE.
027800*
027900****** DAYS-IN-MONTH TABLE, NON-LEAP YEAR - FEBRUARY IS BUMPED
028000****** TO 29 AT RUN TIME WHEN 250-TEST-LEAP-YEAR SAYS SO
028100*** THE LITERAL IS READ TWO DIGITS AT A TIME: 31 28 31 30 31 30
028200*** 31 31 30 31 30 31 - JAN THROUGH DEC IN ORDER.
028300 01  WS-DAYS-IN-MONTH-LIT     PIC X(24)
028400                             VALUE "312831303130313130313031".
028500 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT.
028600     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES INDEXED BY DIM-IDX
028700                                   PIC 9(02).
028800
028900****** FULL WEEKDAY NAMES - ZELLER'S CONGRUENCE BELOW HANDS BACK
029000****** A 0=SUNDAY...6=SATURDAY CODE THAT INDEXES HERE DIRECTLY
029100****** (SUBSCRIPT IS THE CODE PLUS 1)
029200 01  WS-WEEKDAY-NAMES-LIT      PIC X(63) VALUE
029300     "SUNDAY   MONDAY   TUESDAY  WEDNESDAYTHURSDAY FRIDAY   SATURD
029400-    "AY ".
029500 01  WS-WEEKDAY-TABLE REDEFINES WS-WEEKDAY-NAMES-LIT.
029600     05  WS-WEEKDAY-NAME OCCURS 7 TIMES INDEXED BY WD-IDX
029700                                   PIC X(09).
029800
029900*
030000*          WS-DATE IS ACCEPTED AS A PLAIN 6-DIGIT YYMMDD VALUE -
030100*          THE SAME 2-DIGIT-YEAR FORM THAT HAS BEEN ACCEPTED FROM
030200*          DATE ON THIS COMPILER SINCE BEFORE Y2K.  WS-DATE-R
030300*          BREAKS IT BACK OUT INTO YY/MM/DD WITHOUT A SEPARATE
030400*          UNSTRING.
030500*
030600****** RUN DATE, ACCEPTED ONCE AT THE TOP OF THE JOB - THE TARGET
030700****** DATE (TOMORROW, OR THE PARMCARD OVERRIDE) IS COMPUTED FROM
030800****** THIS UNLESS THE OVERRIDE CARD IS PRESENT
030900 01  WS-DATE                     PIC 9(06).
031000 01  WS-DATE-R REDEFINES WS-DATE.
031100     05  WS-DATE-YY               PIC 9(02).
031200     05  WS-DATE-MM               PIC 9(02).
031300     05  WS-DATE-DD               PIC 9(02).
031400
031500*
031600*          THE FULL 4-DIGIT YEAR ON THIS CARD (UNLIKE WS-DATE'S
031700*          2-DIGIT ACCEPT) MEANS NO CENTURY-WINDOWING STEP IS
031800*          EVER NEEDED FOR AN OVERRIDE DATE - SEE
031900*          200-DETERMINE-TARGET-DATE BELOW, WHICH SKIPS STRAIGHT
032000*          PAST 220-WINDOW-CENTURY WHEN WS-PARM-DATE IS PRESENT.
032100*
032200****** THE PARMCARD OVERRIDE, READ INTO THIS FIELD AND LEFT AS
032300****** SPACES IF THE CARD WAS MISSING OR BLANK - MM-DD-YYYY
032400 01  WS-PARM-DATE                 PIC X(10) VALUE SPACES.
032500 01  WS-PARM-DATE-R REDEFINES WS-PARM-DATE.
032600     05  WS-PARM-MM                PIC 9(02).
032700     05  FILLER                    PIC X(01).
032800     05  WS-PARM-DD                PIC 9(02).
032900     05  FILLER                    PIC X(01).
033000     05  WS-PARM-YYYY               PIC 9(04).
033100
033200*
033300*          THIS IS THE SAME CENTURY-WINDOW SCHEME USED ELSEWHERE
033400*          IN THE SUITE - A 2-DIGIT ACCEPT-FROM-DATE YEAR HAS NO
033500*          CENTURY INFORMATION OF ITS OWN, SO A CUTOFF IS CHOSEN
033600*          (50) AND EVERYTHING BELOW IT IS TAKEN AS 20XX WHILE
033700*          EVERYTHING AT OR ABOVE IT IS TAKEN AS 19XX.  THIS
033800*          SHOP'S OLDEST PROGRAMS PREDATE THE Y2K SWEEP, WHICH IS
033900*          WHY THE WINDOW TECHNIQUE SURVIVES RATHER THAN A
034000*          4-DIGIT ACCEPT (NOT EVERY JCL ENVIRONMENT SUPPORTS
034100*          ONE ON THIS RELEASE).
034200*
034300****** CENTURY-WINDOWING WORK AREA - SEE 220-WINDOW-CENTURY BELOW
034400 01  WS-CENTURY-FIELDS.
034500     05  WS-CENTURY                PIC 9(02) COMP.
034600     05  WS-RUN-YEAR                PIC 9(04) COMP.
034700     05  FILLER                     PIC X(02).
034800
034900*
035000*          THIS GROUP IS POPULATED EXACTLY ONCE PER RUN, EITHER
035100*          FROM THE PARMCARD OVERRIDE OR FROM THE RUN-DATE-PLUS-
035200*          ONE-DAY CALCULATION - SEE 200-DETERMINE-TARGET-DATE
035300*          BELOW.  EVERY OTHER PARAGRAPH IN THIS PROGRAM ONLY
035400*          READS THESE FOUR FIELDS, NEVER WRITES THEM AGAIN.
035500*
035600****** TARGET-YYYY/MM/DD/DOW - THE DATE THIS RUN WILL DISPATCH
035700****** THE ANC SHEET FOR, PLUS ITS COMPUTED DAY-OF-WEEK CODE
035800 01  WS-TARGET-DATE.
035900     05  TARGET-YYYY                PIC 9(04) COMP.
036000     05  TARGET-MM                  PIC 9(02) COMP.
036100     05  TARGET-DD                  PIC 9(02) COMP.
036200     05  TARGET-DOW                 PIC 9(01) COMP.
036300     05  FILLER                     PIC X(01).
036400
036500*
036600*          LEAP-Q IS SHARED ACROSS ALL THREE DIVIDE STATEMENTS IN
036700*          250-TEST-LEAP-YEAR AS A THROWAWAY QUOTIENT - ONLY THE
036800*          REMAINDERS ARE EVER LOOKED AT.  IT IS ALSO REUSED BY
036900*          240-ADD-ONE-DAY TO HOLD THE DAY COUNT FOR THE CURRENT
037000*          MONTH, SINCE THAT PARAGRAPH RUNS THE LEAP TEST FIRST
037100*          AND HAS NO FURTHER USE FOR THE LEAP QUOTIENT BY THEN.
037200*
037300****** LEAP-YEAR TEST WORK FIELDS - LEAP-R4/R100/R400 ARE THE
037400****** REMAINDERS FROM THE THREE DIVISIBILITY TESTS IN THE RULE
037500 01  WS-LEAP-FIELDS.
037600     05  LEAP-R4                    PIC 9(02) COMP.
037700     05  LEAP-R100                  PIC 9(02) COMP.
037800     05  LEAP-R400                  PIC 9(04) COMP.
037900     05  LEAP-Q                     PIC 9(04) COMP.
038000     05  LEAP-YEAR-SW               PIC X(01) VALUE "N".
038100         88  IS-LEAP-YEAR           VALUE "Y".
038200     05  FILLER                     PIC X(01).
038300
038400****** WORK FIELDS FOR THE ZELLER'S CONGRUENCE DAY-OF-WEEK CALC -
038500****** SEE 400-COMPUTE-WEEKDAY FOR THE FORMULA
038600*** Z-Q/Z-M/Z-Y ARE THE DAY/MONTH/YEAR INPUTS TO THE FORMULA
038700*** (MONTH AND YEAR ARE ADJUSTED BELOW SO JAN/FEB COUNT AS
038800*** MONTHS 13/14 OF THE PRIOR YEAR, WHICH IS WHAT THE CLASSIC
038900*** FORMULA EXPECTS); Z-J/Z-K ARE THE CENTURY AND YEAR-IN-CENTURY;
039000*** Z-TERM1/Z-TERM2/Z-H ARE INTERMEDIATE SUMS.
039100*
039200*          THESE SEVEN FIELDS ARE THE WORKING VARIABLES OF
039300*          ZELLER'S CONGRUENCE AS CODED IN 400-COMPUTE-WEEKDAY
039400*          BELOW - Z-Q IS THE DAY OF THE MONTH, Z-M AND Z-Y ARE
039500*          THE MONTH AND YEAR ADJUSTED FOR THE JAN/FEB SPECIAL
039600*          CASE, Z-J AND Z-K ARE THE CENTURY AND YEAR-OF-CENTURY,
039700*          AND Z-TERM1/Z-TERM2/Z-DUMMY HOLD INTERMEDIATE SUMS
039800*          BEFORE THE FINAL MOD 7 DIVIDE.  NONE OF THESE SURVIVE
039900*          PAST THE PARAGRAPH THAT USES THEM.
040000*
040100 01  WS-ZELLER-FIELDS.
040200     05  Z-Q                        PIC 9(02) COMP.
040300     05  Z-M                        PIC 9(02) COMP.
040400     05  Z-Y                        PIC 9(04) COMP.
040500     05  Z-J                        PIC 9(02) COMP.
040600     05  Z-K                        PIC 9(02) COMP.
040700     05  Z-H                        PIC 9(02) COMP.
040800     05  Z-TERM1                    PIC 9(04) COMP.
040900     05  Z-TERM2                    PIC 9(04) COMP.
041000     05  Z-DUMMY                    PIC 9(04) COMP.
041100     05  FILLER                     PIC X(01).
041200
041300****** NAMTRIM IS BORROWED FROM EXTRACT - SAME TRAILING-SPACE
041400****** TRIM UTILITY, USED HERE TO TRIM THE MONTH/WEEKDAY NAMES
041500****** BEFORE THEY GO INTO DSP-DATE-LONG.  USAGE HAS TO MATCH
041600****** NAMTRIM'S OWN LINKAGE ITEM-FOR-ITEM - NO COMP HERE
041700 77  WS-TRIM-AREA                  PIC X(25) VALUE SPACES.
041800 77  WS-TRIM-LEN                   PIC S9(4).
041900
042000*
042100*          WS-STRING-PTR DRIVES THE STRING ... WITH POINTER
042200*          CLAUSES IN 440-BUILD-LONG-DATE; WS-LONG-DATE-LEN IS
042300*          THE RESULTING LENGTH OF DSP-DATE-LONG; WS-YYYY-DISP
042400*          AND WS-SHORT-YY ARE PLAIN DISPLAY COPIES OF THE YEAR
042500*          USED ONLY AS STRING/MOVE SOURCE FIELDS (COMP ITEMS
042600*          CANNOT BE THE SOURCE OF A STRING STATEMENT ON THIS
042700*          COMPILER).
042800*
042900****** MISCELLANEOUS SCALAR WORK FIELDS - NO ONE GROUP THESE
043000****** BELONG TOGETHER UNDER SO THEY ARE CARRIED AS 77-LEVELS
043100 77  WS-STRING-PTR                PIC 9(03) COMP VALUE 0.
043200 77  WS-LONG-DATE-LEN              PIC 9(02) COMP VALUE 0.
043300 77  WS-YYYY-DISP                  PIC 9(04) VALUE 0.
043400 77  WS-SHORT-YY                   PIC 9(02) VALUE 0.
043500
043600*
043700*          WS-SUBST-SRC HOLDS WHICHEVER TEMPLATE (SUBJECT OR
043800*          BODY) IS CURRENTLY BEING SUBSTITUTED; WS-SUBST-SRC-LEN
043900*          IS SET BY THE CALLER IN 500-BUILD-MESSAGE TO MATCH
044000*          THAT TEMPLATE'S TRUE WIDTH (40 FOR SUBJECT, 80 FOR
044100*          BODY) SO THE SCAN IN 540-SCAN-ONE-POSITION DOES NOT
044200*          WANDER INTO TRAILING BLANKS LOOKING FOR PLACEHOLDERS
044300*          THAT COULD NEVER BE THERE.  WS-SUBST-WORK IS WIDER
044400*          THAN EITHER SOURCE FIELD (120 BYTES) BECAUSE THE LONG
044500*          DATE FORM CAN RUN TO 30 CHARACTERS AND MAY BE
044600*          SUBSTITUTED MORE THAN ONCE INTO THE SAME TEMPLATE.
044700*
044800****** TEMPLATE-SUBSTITUTION WORK AREA - LARGE ENOUGH TO HOLD
044900****** THE WIDEST TEMPLATE (JOB-BODY-TPL, X(80)) PLUS ROOM FOR
045000****** THE DATE TEXT THAT REPLACES EACH PLACEHOLDER
045100 77  WS-SUBST-SRC                  PIC X(80) VALUE SPACES.
045200 77  WS-SUBST-SRC-LEN              PIC 9(02) COMP VALUE 0.
045300 77  WS-SUBST-SRC-PTR              PIC 9(02) COMP VALUE 0.
045400 77  WS-SUBST-WORK                 PIC X(120) VALUE SPACES.
045500 77  WS-SUBST-DST-PTR              PIC 9(03) COMP VALUE 0.
045600
045700*
045800*          JOB-FOUND-SW AND MORE-JOBCFG-SW ARE TESTED TOGETHER IN
045900*          THE MAINLINE'S PERFORM ... UNTIL CLAUSE - THE SEARCH
046000*          LOOP EXITS EITHER BECAUSE THE TARGET RECORD WAS FOUND
046100*          OR BECAUSE THE FILE RAN OUT, AND 100-FIND-JOB-RECORD
046200*          ITSELF CANNOT TELL WHICH CASE ENDED THE LOOP.  THE
046300*          MAINLINE'S IF JOB-WAS-FOUND TEST RIGHT AFTER THE
046400*          PERFORM IS WHAT ACTUALLY DISTINGUISHES THEM.
046500*
046600****** JOB-FOUND-SW/MORE-JOBCFG-SW DRIVE THE 100-FIND-JOB-RECORD
046700****** SEARCH LOOP - THE LOOP STOPS ON WHICHEVER TRIPS FIRST
046800 01  COUNTERS-AND-SWITCHES.
046900     05  JOB-FOUND-SW              PIC X(01) VALUE "N".
047000         88  JOB-WAS-FOUND         VALUE "Y".
047100     05  MORE-JOBCFG-SW            PIC X(01) VALUE "Y".
047200         88  NO-MORE-JOBCFG-RECS   VALUE "N".
047300*** PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH SOLELY SO
047400*** 1000-ABEND-RTN CAN REPORT WHERE THE JOB WAS WHEN IT BLEW UP.
047500     05  PARA-NAME                 PIC X(20) VALUE SPACES.
047600     05  FILLER                    PIC X(02).
047700
047800*** NOT ACTUALLY WRITTEN TO ANY FILE BY THIS PROGRAM - CARRIED
047900*** FOR PARITY WITH THE OTHER PROGRAMS' WORKING-STORAGE LAYOUT.
048000 77  WS-BLANK-LINE                PIC X(80) VALUE SPACES.
048100
048200*
048300*          ABENDREC SUPPLIES ABEND-PARA-NAME AND ABEND-REASON,
048400*          BOTH MOVED INTO PLACE JUST BEFORE THE WRITE IN
048500*          1000-ABEND-RTN BELOW - SAME COPYBOOK, SAME TWO FIELDS,
048600*          AS EVERY OTHER PROGRAM IN THE SUITE USES FOR ITS OWN
048700*          ABEND SNAPSHOT.
048800*
048900*** STANDARD ABEND SNAPSHOT COPYBOOK - SEE 1000-ABEND-RTN BELOW
049000 COPY ABENDREC.
049100
049200****** MAINLINE CALL CHAIN -
049300****** 000-HOUSEKEEPING OPENS THE FILES AND PICKS UP THE OPTIONAL
049400****** OVERRIDE CARD, 100-FIND-JOB-RECORD SCANS JOBCFG FOR THE
049500****** ANC-DAILY RECORD, AND IF IT IS FOUND THE TARGET DATE IS
049600****** COMPUTED (200), THE DATE STRINGS ARE FORMATTED (300), THE
049700****** SUBJECT/BODY MESSAGE IS BUILT (500) AND THE MANIFEST ROW
049800****** IS VALIDATED AND WRITTEN (600).  A MISSING ANC-DAILY
049900****** RECORD IS TREATED AS A HARD ABEND, NOT A SKIPPED RUN -
050000****** THERE IS NO SENSIBLE DEFAULT FOR THE SUBJECT/BODY WORDING.
050100 PROCEDURE DIVISION.
050200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
050300     PERFORM 100-FIND-JOB-RECORD THRU 100-EXIT
050400         UNTIL JOB-WAS-FOUND OR NO-MORE-JOBCFG-RECS.
050500     IF JOB-WAS-FOUND
050600         PERFORM 200-DETERMINE-TARGET-DATE THRU 200-EXIT
050700         PERFORM 300-FORMAT-DATES THRU 300-EXIT
050800         PERFORM 500-BUILD-MESSAGE THRU 500-EXIT
050900         PERFORM 600-VALIDATE-AND-WRITE THRU 600-EXIT
051000     ELSE
051100         MOVE "** NO JOBCFG RECORD FOR ANC-DAILY **"
051200                                    TO ABEND-REASON
051300         GO TO 1000-ABEND-RTN.
051400     PERFORM 999-CLEANUP THRU 999-EXIT.
051500     MOVE ZERO TO RETURN-CODE.
051600     GOBACK.
051700
051800****** OPEN THE FILES, CAPTURE THE RUN DATE AND PICK UP THE
051900****** OPTIONAL OVERRIDE CARD - THE CARD IS READ AND CLOSED RIGHT
052000****** AWAY SINCE IT IS NEVER MORE THAN ONE LOGICAL LINE
052100 000-HOUSEKEEPING.
052200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
052300     DISPLAY "******** BEGIN JOB ANCDISP ********".
052400     ACCEPT WS-DATE FROM DATE.
052500     OPEN INPUT JOBCFG-FILE, PARMCARD-FILE.
052600     OPEN OUTPUT MANIFEST-FILE, SYSOUT.
052700*** READ INTO, NOT A PLAIN READ - THIS MOVES THE 10-BYTE CARD
052800*** STRAIGHT INTO WS-PARM-DATE WITHOUT A SEPARATE PARMCARD-REC
052900*** MOVE STATEMENT.  AN EMPTY FILE FALLS THROUGH THE AT END
053000*** CLAUSE AND LEAVES WS-PARM-DATE AT SPACES - THE SAME RESULT
053100*** AS A CARD THAT IS PRESENT BUT BLANK.
053200     READ PARMCARD-FILE INTO WS-PARM-DATE
053300         AT END
053400         MOVE SPACES TO WS-PARM-DATE
053500     END-READ.
053600     CLOSE PARMCARD-FILE.
053700 000-EXIT.
053800     EXIT.
053900
054000****** SCANS THE SHARED JOB-CONFIGURATION FILE FOR THE ONE
054100****** RECORD THIS PROGRAM CARES ABOUT - RECORDS FOR OTHER JOBS
054200****** (SCHED'S CONCERN, NOT OURS) ARE SIMPLY SKIPPED OVER
054300 100-FIND-JOB-RECORD.
054400     MOVE "100-FIND-JOB-RECORD" TO PARA-NAME.
054500     READ JOBCFG-FILE
054600         AT END
054700         MOVE "N" TO MORE-JOBCFG-SW
054800         GO TO 100-EXIT
054900     END-READ.
055000     IF JOB-NAME = WS-TARGET-JOB-NAME
055100         MOVE "Y" TO JOB-FOUND-SW.
055200 100-EXIT.
055300     EXIT.
055400
055500****** THE PARMCARD-FILE OVERRIDE CARD, WHEN PRESENT, CARRIES THE
055600****** FULL TARGET DATE DIRECTLY (MM-DD-YYYY) SO NO ROLLOVER MATH
055700****** IS NEEDED FOR IT - ABSENT THE CARD, TARGET = RUN DATE + 1
055800 200-DETERMINE-TARGET-DATE.
055900     MOVE "200-DETERMINE-TARGET-DATE" TO PARA-NAME.
056000     IF WS-PARM-DATE NOT = SPACES
056100*** OVERRIDE CARD PRESENT - TAKE ITS DATE AS-IS, NO VALIDATION,
056200*** NO CENTURY WINDOWING (THE CARD CARRIES A FULL 4-DIGIT YEAR).
056300         MOVE WS-PARM-MM    TO TARGET-MM
056400         MOVE WS-PARM-DD    TO TARGET-DD
056500         MOVE WS-PARM-YYYY  TO TARGET-YYYY
056600     ELSE
056700*** NO OVERRIDE - START FROM TODAY'S ACCEPTED DATE AND ADD ONE
056800*** CALENDAR DAY, WINDOWING THE 2-DIGIT YEAR FIRST.
056900         PERFORM 220-WINDOW-CENTURY THRU 220-EXIT
057000         MOVE WS-DATE-MM TO TARGET-MM
057100         MOVE WS-DATE-DD TO TARGET-DD
057200         MOVE WS-RUN-YEAR TO TARGET-YYYY
057300         PERFORM 240-ADD-ONE-DAY THRU 240-EXIT.
057400 200-EXIT.
057500     EXIT.
057600
057700****** SAME CENTURY-WINDOW TECHNIQUE CR-20260 PUT INTO PLACER -
057800****** A 2-DIGIT ACCEPT YEAR BELOW 50 IS 20XX, OTHERWISE 19XX
057900 220-WINDOW-CENTURY.
058000     MOVE "220-WINDOW-CENTURY" TO PARA-NAME.
058100     IF WS-DATE-YY < 50
058200         MOVE 20 TO WS-CENTURY
058300     ELSE
058400         MOVE 19 TO WS-CENTURY.
058500     COMPUTE WS-RUN-YEAR = (WS-CENTURY * 100) + WS-DATE-YY.
058600 220-EXIT.
058700     EXIT.
058800
058900****** ADDS ONE CALENDAR DAY TO TARGET-MM/TARGET-DD/TARGET-YYYY,
059000****** ROLLING THE MONTH AND YEAR WHEN THE MONTH RUNS OUT OF DAYS
059100 240-ADD-ONE-DAY.
059200     MOVE "240-ADD-ONE-DAY" TO PARA-NAME.
059300     PERFORM 250-TEST-LEAP-YEAR THRU 250-EXIT.
059400     SET DIM-IDX TO TARGET-MM.
059500     MOVE WS-DAYS-IN-MONTH (DIM-IDX) TO LEAP-Q.
059600*** LEAP-Q HOLDS THE NORMAL DAY COUNT FOR TARGET-MM FROM THE
059700*** TABLE - OVERRIDE IT TO 29 ONLY WHEN THE MONTH IS FEBRUARY
059800*** AND THE YEAR QUALIFIES AS A LEAP YEAR.
059900     IF TARGET-MM = 2 AND IS-LEAP-YEAR
060000         MOVE 29 TO LEAP-Q.
060100     ADD 1 TO TARGET-DD.
060200*** DID THAT PUSH THE DAY PAST THE END OF THE MONTH?  IF SO,
060300*** ROLL TO THE 1ST OF THE NEXT MONTH, AND IF THAT MONTH IS
060400*** PAST DECEMBER, ROLL TO JANUARY OF THE NEXT YEAR.
060500     IF TARGET-DD > LEAP-Q
060600         MOVE 1 TO TARGET-DD
060700         ADD 1 TO TARGET-MM
060800         IF TARGET-MM > 12
060900             MOVE 1 TO TARGET-MM
061000             ADD 1 TO TARGET-YYYY.
061100 240-EXIT.
061200     EXIT.
061300
061400*
061500*          WORKED EXAMPLE - 2000 IS DIVISIBLE BY 4 AND BY 100, BUT
061600*          ALSO BY 400, SO IT IS A LEAP YEAR; 1900 IS DIVISIBLE BY
061700*          4 AND BY 100 BUT NOT BY 400, SO IT IS NOT.  THIS IS THE
061800*          ONE DISTINCTION A SIMPLE "DIVISIBLE BY 4" TEST WOULD
061900*          GET WRONG, WHICH IS WHY THE RULE NEEDS ALL THREE STEPS.
062000*
062100****** LEAP YEAR RULE - DIVISIBLE BY 4, EXCEPT CENTURY YEARS
062200****** UNLESS THEY ARE ALSO DIVISIBLE BY 400
062300*** THE THREE DIVIDE STATEMENTS BELOW IMPLEMENT THE RULE EXACTLY
062400*** AS STATED - A YEAR NOT DIVISIBLE BY 4 NEVER REACHES THE
062500*** SECOND DIVIDE, AND A YEAR DIVISIBLE BY 4 BUT NOT BY 100 IS
062600*** DECLARED A LEAP YEAR WITHOUT EVER TESTING 400.
062700 250-TEST-LEAP-YEAR.
062800     MOVE "250-TEST-LEAP-YEAR" TO PARA-NAME.
062900     MOVE "N" TO LEAP-YEAR-SW.
063000     DIVIDE TARGET-YYYY BY 4 GIVING LEAP-Q REMAINDER LEAP-R4.
063100     IF LEAP-R4 = 0
063200         DIVIDE TARGET-YYYY BY 100 GIVING LEAP-Q
063300                             REMAINDER LEAP-R100
063400         IF LEAP-R100 NOT = 0
063500             MOVE "Y" TO LEAP-YEAR-SW
063600         ELSE
063700             DIVIDE TARGET-YYYY BY 400 GIVING LEAP-Q
063800                                 REMAINDER LEAP-R400
063900             IF LEAP-R400 = 0
064000                 MOVE "Y" TO LEAP-YEAR-SW.
064100 250-EXIT.
064200     EXIT.
064300
064400****** DRIVES THE THREE DATE-STRING BUILDERS IN ORDER - WEEKDAY
064500****** MUST RUN FIRST SINCE 440-BUILD-LONG-DATE NEEDS TARGET-DOW
064600 300-FORMAT-DATES.
064700     MOVE "300-FORMAT-DATES" TO PARA-NAME.
064800     PERFORM 400-COMPUTE-WEEKDAY THRU 400-EXIT.
064900     PERFORM 420-BUILD-ISO-AND-SHORT THRU 420-EXIT.
065000     PERFORM 440-BUILD-LONG-DATE THRU 440-EXIT.
065100 300-EXIT.
065200     EXIT.
065300
065400****** ZELLER'S CONGRUENCE, GREGORIAN CALENDAR FORM - H COMES
065500****** BACK 0=SATURDAY...6=FRIDAY, SO WE SHIFT IT TO THE SHOP'S
065600****** OWN 0=SUNDAY...6=SATURDAY CONVENTION (SAME AS SCHED'S
065700****** SCH-WEEKDAY CODE) BEFORE GOING ON
065800*** JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE
065900*** PRECEDING YEAR - THIS IS THE STANDARD ZELLER ADJUSTMENT AND
066000*** IS WHY Z-Y IS DECREMENTED BELOW FOR THOSE TWO MONTHS ONLY.
066100*
066200*          WORKED EXAMPLE - JANUARY 1, 2026.  Z-M AND Z-Y ARE
066300*          FIRST ADJUSTED TO MONTH 13 OF 2025 (SINCE JANUARY IS
066400*          BELOW MONTH 3), GIVING Z-J=20, Z-K=25.  THE TWO
066500*          COMPUTE STATEMENTS THEN WORK OUT TO Z-H=4, WHICH
066600*          ZELLER CALLS THURSDAY (SEE THE BANNER ABOVE FOR THE
066700*          0=SATURDAY BASE) - THE FINAL SHIFT RE-BASES THAT TO
066800*          THIS SHOP'S TARGET-DOW=4, ALSO THURSDAY, SINCE
066900*          JANUARY 1 2026 FALLS ON A THURSDAY.
067000*
067100 400-COMPUTE-WEEKDAY.
067200     MOVE "400-COMPUTE-WEEKDAY" TO PARA-NAME.
067300     MOVE TARGET-DD TO Z-Q.
067400     MOVE TARGET-MM TO Z-M.
067500     MOVE TARGET-YYYY TO Z-Y.
067600     IF Z-M < 3
067700         ADD 12 TO Z-M
067800         SUBTRACT 1 FROM Z-Y.
067900     DIVIDE Z-Y BY 100 GIVING Z-J REMAINDER Z-K.
068000     COMPUTE Z-TERM1 = (13 * (Z-M + 1)) / 5.
068100     COMPUTE Z-TERM2 = Z-Q + Z-TERM1 + Z-K + (Z-K / 4)
068200                        + (Z-J / 4) + (5 * Z-J).
068300     DIVIDE Z-TERM2 BY 7 GIVING Z-DUMMY REMAINDER Z-H.
068400*** Z-H+6 MOD 7 RE-BASES ZELLER'S 0=SATURDAY RESULT TO THIS
068500*** SHOP'S 0=SUNDAY CONVENTION - SEE THE BANNER ABOVE.
068600     COMPUTE Z-DUMMY = Z-H + 6.
068700     DIVIDE Z-DUMMY BY 7 GIVING Z-DUMMY REMAINDER TARGET-DOW.
068800 400-EXIT.
068900     EXIT.
069000
069100*
069200*          BOTH FORMS ARE BUILT BY SUBSTRING MOVE RATHER THAN
069300*          STRING BECAUSE EVERY PIECE IS A FIXED WIDTH AT A FIXED
069400*          OFFSET - STRING IS ONLY NEEDED ONCE A VARIABLE-LENGTH
069500*          PIECE (A TRIMMED NAME) ENTERS THE PICTURE, AS IT DOES
069600*          DOWN IN 440-BUILD-LONG-DATE BELOW.
069700*
069800****** BUILDS DSP-DATE-ISO (YYYY-MM-DD) AND DSP-DATE-SHORT
069900****** (MM/DD/YY) FROM THE TARGET DATE FIELDS - BOTH ARE PLAIN
070000****** EDIT-BY-SUBSTRING, NO STRING/UNSTRING NEEDED HERE
070100 420-BUILD-ISO-AND-SHORT.
070200     MOVE "420-BUILD-ISO-AND-SHORT" TO PARA-NAME.
070300     MOVE TARGET-YYYY TO DSP-DATE-ISO-YYYY.
070400     MOVE "-"         TO DSP-DATE-ISO (5:1).
070500     MOVE TARGET-MM   TO DSP-DATE-ISO-MM.
070600     MOVE "-"         TO DSP-DATE-ISO (8:1).
070700     MOVE TARGET-DD   TO DSP-DATE-ISO-DD.
070800
070900     MOVE TARGET-MM   TO DSP-DATE-SHORT (1:2).
071000     MOVE "/"         TO DSP-DATE-SHORT (3:1).
071100     MOVE TARGET-DD   TO DSP-DATE-SHORT (4:2).
071200     MOVE "/"         TO DSP-DATE-SHORT (6:1).
071300*** THE SHORT FORM TAKES ONLY THE LAST TWO DIGITS OF THE YEAR -
071400*** DIVIDE BY 100 AND KEEP THE REMAINDER, NOT THE QUOTIENT.
071500     DIVIDE TARGET-YYYY BY 100 GIVING Z-DUMMY
071600                         REMAINDER WS-SHORT-YY.
071700     MOVE WS-SHORT-YY TO DSP-DATE-SHORT (7:2).
071800 420-EXIT.
071900     EXIT.
072000
072100****** "WEEKDAY, MONTH DD, YYYY" - DAY IS ZERO-PADDED TWO DIGITS.
072200****** WS-LONG-DATE-LEN IS SAVED OFF HERE SO 520-SUBSTITUTE-FIELD
072300****** KNOWS HOW MANY OF THE 30 BYTES OF DSP-DATE-LONG ARE REAL
072400****** TEXT AND HOW MANY ARE JUST TRAILING-SPACE FILL
072500 440-BUILD-LONG-DATE.
072600     MOVE "440-BUILD-LONG-DATE" TO PARA-NAME.
072700     MOVE TARGET-YYYY TO WS-YYYY-DISP.
072800*** TARGET-DOW IS 0-6; THE TABLE IS SUBSCRIPTED 1-7, SO THE
072900*** INDEX IS SET ONE HIGHER THAN THE RAW CODE.
073000     SET WD-IDX TO TARGET-DOW.
073100     SET WD-IDX UP BY 1.
073200     MOVE SPACES TO WS-TRIM-AREA.
073300     MOVE WS-WEEKDAY-NAME (WD-IDX) TO WS-TRIM-AREA.
073400     CALL "NAMTRIM" USING WS-TRIM-AREA, WS-TRIM-LEN.
073500     MOVE SPACES TO DSP-DATE-LONG.
073600     MOVE 1 TO WS-STRING-PTR.
073700*** FIRST STRING CALL LAYS DOWN "WEEKDAY, " AND LEAVES
073800*** WS-STRING-PTR POSITIONED RIGHT AFTER THE COMMA-SPACE.
073900     STRING WS-TRIM-AREA (1 : WS-TRIM-LEN) DELIMITED BY SIZE
074000            ", "                            DELIMITED BY SIZE
074100         INTO DSP-DATE-LONG
074200         WITH POINTER WS-STRING-PTR
074300     END-STRING.
074400
074500     SET MON-IDX TO TARGET-MM.
074600     MOVE SPACES TO WS-TRIM-AREA.
074700     MOVE WS-MONTH-NAME (MON-IDX) TO WS-TRIM-AREA.
074800     CALL "NAMTRIM" USING WS-TRIM-AREA, WS-TRIM-LEN.
074900*** SECOND STRING CALL CONTINUES FROM WHERE THE FIRST LEFT OFF -
075000*** "MONTH DD, YYYY" - THE POINTER CLAUSE IS WHAT LETS THE TWO
075100*** STRING STATEMENTS BUILD ONE CONTINUOUS RESULT.
075200     STRING WS-TRIM-AREA (1 : WS-TRIM-LEN) DELIMITED BY SIZE
075300            " "                             DELIMITED BY SIZE
075400            DSP-DATE-ISO-DD                  DELIMITED BY SIZE
075500            ", "                             DELIMITED BY SIZE
075600            WS-YYYY-DISP                      DELIMITED BY SIZE
075700         INTO DSP-DATE-LONG
075800         WITH POINTER WS-STRING-PTR
075900     END-STRING.
076000     COMPUTE WS-LONG-DATE-LEN = WS-STRING-PTR - 1.
076100 440-EXIT.
076200     EXIT.
076300
076400****** SUBSTITUTES {date} AND {date_short} INTO THE JOB'S
076500****** SUBJECT/BODY TEMPLATES - A SPACES TEMPLATE FALLS BACK TO
076600****** THE SHOP-STANDARD DEFAULT WORDING
076700 500-BUILD-MESSAGE.
076800     MOVE "500-BUILD-MESSAGE" TO PARA-NAME.
076900*** 03/11/26 RLW CR-20341 - DEFAULT WORDING RE-CASED, LOWERCASE
077000*** {date} PLACEHOLDER TO MATCH THE JOBCFG CARD CONVENTION
077100     IF JOB-SUBJ-TPL = SPACES
077200         MOVE "ANC Sheet - {date}" TO JOB-SUBJ-TPL.
077300     IF JOB-BODY-TPL = SPACES
077400         MOVE "Please find attached the ANC sheet for {date}."
077500                                    TO JOB-BODY-TPL.
077600
077700*** SUBJECT FIRST - JOB-SUBJ-TPL IS X(40) IN THE JOBCFG LAYOUT,
077800*** SO WS-SUBST-SRC-LEN IS SET TO 40 FOR THIS PASS ONLY.
077900     MOVE SPACES TO WS-SUBST-SRC.
078000     MOVE JOB-SUBJ-TPL TO WS-SUBST-SRC.
078100     MOVE 40 TO WS-SUBST-SRC-LEN.
078200     PERFORM 520-SUBSTITUTE-FIELD THRU 520-EXIT.
078300     MOVE WS-SUBST-WORK TO DSP-SUBJECT.
078400
078500*** THEN THE BODY - JOB-BODY-TPL IS THE WIDER X(80) FIELD, SO
078600*** WS-SUBST-SRC-LEN IS RE-SET TO 80 BEFORE THIS SECOND PASS.
078700     MOVE SPACES TO WS-SUBST-SRC.
078800     MOVE JOB-BODY-TPL TO WS-SUBST-SRC.
078900     MOVE 80 TO WS-SUBST-SRC-LEN.
079000     PERFORM 520-SUBSTITUTE-FIELD THRU 520-EXIT.
079100     MOVE WS-SUBST-WORK TO DSP-BODY.
079200 500-EXIT.
079300     EXIT.
079400
079500****** ONE PASS OVER WS-SUBST-SRC (WS-SUBST-SRC-LEN BYTES),
079600****** COPYING STRAIGHT TEXT THROUGH AND SWAPPING IN THE DATE
079700****** STRINGS WHEREVER A PLACEHOLDER IS SEEN - {date_short} IS
079800****** TESTED FIRST SINCE IT IS A SUBSTRING OF {date} AND WOULD
079900****** OTHERWISE NEVER GET THE CHANCE TO MATCH ON ITS OWN
080000 520-SUBSTITUTE-FIELD.
080100     MOVE "520-SUBSTITUTE-FIELD" TO PARA-NAME.
080200     MOVE SPACES TO WS-SUBST-WORK.
080300     MOVE 1 TO WS-SUBST-SRC-PTR.
080400     MOVE 1 TO WS-SUBST-DST-PTR.
080500     PERFORM 540-SCAN-ONE-POSITION THRU 540-EXIT
080600         UNTIL WS-SUBST-SRC-PTR > WS-SUBST-SRC-LEN.
080700 520-EXIT.
080800     EXIT.
080900
081000****** BODY OF THE TEMPLATE SCAN, ONE POSITION PER CALL - TESTS
081100****** FOR {date_short} FIRST, THEN {date}, AND OTHERWISE COPIES
081200****** THE SINGLE CHARACTER AT THE CURRENT POINTER THROUGH AS-IS
081300 540-SCAN-ONE-POSITION.
081400*** 03/11/26 RLW CR-20341 - PLACEHOLDERS ARE LOWERCASE PER SPEC,
081500*** COBOL COMPARE IS CASE-SENSITIVE SO THE LITERALS MUST MATCH
081600     IF WS-SUBST-SRC-PTR + 11 <= WS-SUBST-SRC-LEN AND
081700        WS-SUBST-SRC (WS-SUBST-SRC-PTR : 12) = "{date_short}"
081800         STRING DSP-DATE-SHORT DELIMITED BY SIZE
081900             INTO WS-SUBST-WORK
082000             WITH POINTER WS-SUBST-DST-PTR
082100         END-STRING
082200         ADD 12 TO WS-SUBST-SRC-PTR
082300     ELSE
082400*** {date_short} IS 12 CHARACTERS; {date} IS ONLY 6 - TESTING
082500*** THE LONGER PLACEHOLDER FIRST IS WHAT KEEPS {date_short} FROM
082600*** BEING MISREAD AS A BARE {date} FOLLOWED BY "_short}" NOISE.
082700     IF WS-SUBST-SRC-PTR + 5 <= WS-SUBST-SRC-LEN AND
082800        WS-SUBST-SRC (WS-SUBST-SRC-PTR : 6) = "{date}"
082900         STRING DSP-DATE-LONG (1 : WS-LONG-DATE-LEN)
083000                                DELIMITED BY SIZE
083100             INTO WS-SUBST-WORK
083200             WITH POINTER WS-SUBST-DST-PTR
083300         END-STRING
083400         ADD 6 TO WS-SUBST-SRC-PTR
083500     ELSE
083600*** NEITHER PLACEHOLDER MATCHED AT THE CURRENT POSITION - COPY
083700*** JUST THE ONE CHARACTER THROUGH AND ADVANCE BOTH POINTERS.
083800         STRING WS-SUBST-SRC (WS-SUBST-SRC-PTR : 1)
083900                                DELIMITED BY SIZE
084000             INTO WS-SUBST-WORK
084100             WITH POINTER WS-SUBST-DST-PTR
084200         END-STRING
084300         ADD 1 TO WS-SUBST-SRC-PTR.
084400 540-EXIT.
084500     EXIT.
084600
084700****** ZERO RECIPIENTS IS A HARD ERROR - NO MANIFEST FIELD
084800****** BEYOND DSP-STATUS CAN BE RELIED ON IN THAT CASE
084900*** "HARD ERROR" HERE MEANS DSP-STATUS IS SET TO "ER" AND A
085000*** RECORD IS STILL WRITTEN - IT DOES NOT ABEND THE JOB, SINCE
085100*** AN EMPTY RECIPIENT LIST MAY LEGITIMATELY MEAN NO ONE NEEDS
085200*** TONIGHT'S SHEET.  THE MAILER STEP IS WHAT ACTS ON DSP-STATUS.
085300 600-VALIDATE-AND-WRITE.
085400     MOVE "600-VALIDATE-AND-WRITE" TO PARA-NAME.
085500     MOVE JOB-RCPT-CNT TO DSP-RCPT-CNT.
085600     IF JOB-RCPT-CNT = 0
085700         MOVE "ER" TO DSP-STATUS
085800         DISPLAY "** ANCDISP - NO RECIPIENTS CONFIGURED **"
085900     ELSE
086000         MOVE "OK" TO DSP-STATUS.
086100     WRITE MANIFEST-REC.
086200 600-EXIT.
086300     EXIT.
086400
086500*
086600*          THE TWO DISPLAY PAIRS BELOW ARE DELIBERATELY TERSE -
086700*          THIS IS A CONSOLE LOG FOR THE OVERNIGHT OPERATOR TO
086800*          GLANCE AT, NOT A FORMAL REPORT, SO THERE IS NO HEADER
086900*          BANNER OR PAGE CONTROL TO GO WITH IT.
087000*
087100****** CLOSE THE FILES AND LOG THE TARGET DATE AND DISPATCH
087200****** STATUS SO THE OPERATOR CAN CONFIRM THE RUN WITHOUT
087300****** OPENING THE MANIFEST FILE DIRECTLY
087400 999-CLEANUP.
087500     MOVE "999-CLEANUP" TO PARA-NAME.
087600     CLOSE JOBCFG-FILE, MANIFEST-FILE, SYSOUT.
087700     DISPLAY "** TARGET DATE **".
087800     DISPLAY DSP-DATE-ISO.
087900     DISPLAY "** DISPATCH STATUS **".
088000     DISPLAY DSP-STATUS.
088100     DISPLAY "******** NORMAL END OF JOB ANCDISP ********".
088200 999-EXIT.
088300     EXIT.
088400
088500****** STANDARD ABEND TRAP - REACHED BY THE EXPLICIT GO TO IN THE
088600****** MAINLINE WHEN THE ANC-DAILY JOBCFG RECORD CANNOT BE FOUND
088700*
088800*          RETURN-CODE 16 TELLS THE OVERNIGHT SCHEDULER'S JCL TO
088900*          HOLD THE DOWNSTREAM MAILER STEP - SHIPPING A MANIFEST
089000*          RECORD FOR A JOB THAT NEVER GOT ITS TARGET DATE WOULD
089100*          BE WORSE THAN NOT SHIPPING ONE AT ALL.
089200*
089300 1000-ABEND-RTN.
089400     MOVE PARA-NAME TO ABEND-PARA-NAME.
089500     WRITE SYSOUT-REC FROM ABEND-REC.
089600     DISPLAY "*** ABNORMAL END OF JOB - ANCDISP ***" UPON CONSOLE.
089700     MOVE 16 TO RETURN-CODE.
089800     GOBACK.
