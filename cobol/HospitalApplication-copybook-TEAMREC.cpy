000100******************************************************************
000200* TEAMREC.CPY                                                    *
000300* MEDICINE TEAM ROSTER RECORD - ONE PER COVERING TEAM.           *
000400* SOURCE FILE IS TEAMS, LINE SEQUENTIAL, MAINTAINED BY THE       *
000500* CHARGE NURSE OFFICE.  FILE ORDER IS THE TIE-BREAK ORDER FOR    *
000600* BOTH PLACER AND SHUFFLE - DO NOT RE-SORT THIS FILE.            *
000700******************************************************************
000800* 2026-01-14  RLW  ORIGINAL LAYOUT FOR PATIENT PLACEMENT.        *
000900*                  CR-20101.                                    *
001000* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
001100******************************************************************
001200 01  TEAM-REC.
001300     05  TEAM-CODE                PIC X(04).
001400     05  TEAM-FLOORS.
001500         10  TEAM-FLOOR-N OCCURS 3 TIMES
001600                                   PIC 9(02).
001700     05  TEAM-FLOOR-1  REDEFINES TEAM-FLOORS.
001800         10  TEAM-FLOOR-1-VAL     PIC 9(02).
001900         10  FILLER               PIC X(04).
002000     05  TEAM-CENSUS              PIC 9(02).
002100     05  TEAM-CAP                 PIC 9(02).
002200     05  FILLER                   PIC X(01).
