000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SHUFFLE.
000400 AUTHOR. R. L. WHITFIELD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/19/94.
000700 DATE-COMPILED. 01/19/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE MONDAY REDISTRIBUTION RUN.  IT SCANS THE
001400*          PATIENTS ALREADY ASSIGNED TO A TEAM AND FLAGS ANY
001500*          PATIENT WHOSE CURRENT TEAM DOES NOT COVER THE FLOOR
001600*          THEY ARE ON.  FOR EACH MISMATCH IT PROPOSES A MOVE TO
001700*          THE BEST COVERING TEAM THAT HAS ROOM, WORKING OFF THE
001800*          RUNNING CENSUS SO LATER RECOMMENDATIONS IN THE SAME
001900*          RUN SEE THE EFFECT OF EARLIER ONES.  NOTHING IS MOVED
002000*          AUTOMATICALLY - THE CHARGE NURSE ACTIONS THE REPORT.
002100*
002200*          PROCESSING NOTES -
002300*
002400*          1. A PATIENT WHOSE CURRENT TEAM CODE IS BLANK IS NOT
002500*             READ BY THIS RUN AT ALL - SHUFFLE ONLY RECONSIDERS
002600*             PATIENTS PLACER ALREADY PLACED.
002700*          2. THE RECEIVING-TEAM SEARCH NEVER CONSIDERS THE
002800*             PATIENT'S CURRENT TEAM, EVEN IF THAT TEAM HAPPENS TO
002900*             ALSO COVER THE FLOOR - A MOVE RECOMMENDATION ALWAYS
003000*             GOES TO A DIFFERENT TEAM THAN THE ONE THE PATIENT IS
003100*             ALREADY ON.
003200*          3. A PATIENT WITH NO GEOGRAPHIC RECEIVING TEAM STILL
003300*             GETS A SHUFFLE RECORD WRITTEN, WITH SHF-TO-TEAM LEFT
003400*             BLANK, SO THE CHARGE NURSE SEES THE FULL LIST OF
003500*             MISMATCHES EVERY MONDAY, NOT JUST THE ONES THAT CAN
003600*             ACTUALLY BE FIXED.
003700*
003800*          SHUFFLE AND PLACER SHARE THE SAME TEAM-TABLE SHAPE AND
003900*          THE SAME FILE-ORDER TIE-BREAK RULE, BUT THIS RUN WALKS
004000*          PATIENTS ALREADY ON A TEAM RATHER THAN THE UNASSIGNED -
004100*          THE TWO PROGRAMS NEVER COMPETE FOR THE SAME PATIENT ON
004200*          THE SAME DAY.
004300*
004400******************************************************************
004500*
004600*          INPUT FILE            -  TEAMS  (TEAM ROSTER)
004700*          INPUT FILE            -  PATIENTS (PATIENT ROSTER)
004800*          OUTPUT FILE           -  SHUFFLES (MOVE RECOMMENDATIONS)
004900*          OUTPUT FILE           -  RPTFILE (CONTROL REPORT)
005000*
005100******************************************************************
005200* CHANGE LOG
005300******************************************************************
005400* 01/19/94  RLW  CR-20107  ORIGINAL PROGRAM - MONDAY SHUFFLE,     CR-20107
005500*                          MODELED ON THE TRMTSRCH TABLE-LOAD AND CR-20107
005600*                          LINEAR-SCAN SKELETON.                  CR-20107
005700* 03/11/94  RLW  CR-20109  RECEIVING TEAM SEARCH NOW EXCLUDES THE CR-20109
005800*                          PATIENT'S CURRENT TEAM - WE WERE       CR-20109
005900*                          RECOMMENDING A "MOVE" BACK TO THE SAME CR-20109
006000*                          TEAM WHEN IT WAS THE ONLY ONE ON THE   CR-20109
006100*                          FLOOR.                                 CR-20109
006200* 07/22/97  RLW  CR-20190  UNMOVABLE PATIENTS NOW WRITE A RECORD  CR-20190
006300*                          WITH SHF-TO-TEAM SPACES INSTEAD OF     CR-20190
006400*                          BEING DROPPED - CHARGE NURSE WANTED A  CR-20190
006500*                          COMPLETE LIST EVERY MONDAY.            CR-20190
006600* 11/30/98  RLW  CR-20260  YEAR 2000 READINESS - WS-DATE WIDENED. CR-20260
006700* 09/07/07  DKH  CR-20318  FLOOR IS NOW DERIVED FROM PAT-ROOM ON  CR-20318
006800*                          EVERY PASS, SAME AS PLACER.            CR-20318
006900* 02/19/26  RLW  CR-20107  RE-REVIEWED FOR THE PLACEMENT REWRITE  CR-20107
007000*                          COPYBOOKS SPLIT OUT, TABLE SIZE RAISED CR-20107
007100*                          TO 20 TEAMS.                           CR-20107
007200* 03/15/26  RLW  CR-20351  DOCUMENTATION PASS ONLY - NO LOGIC     CR-20351
007300*                          CHANGE.  ANNOTATED THE GEOGRAPHIC      CR-20351
007400*                          CHECK AND RECEIVING-TEAM SEARCH MORE   CR-20351
007500*                          FULLY FOR THE NEXT MAINTAINER.         CR-20351
007600* 03/16/26  RLW  CR-20352  DOCUMENTATION PASS ONLY - NO LOGIC     CR-20352
007700*                          CHANGE.  ADDED CROSS-REFERENCE NOTES   CR-20352
007800*                          BETWEEN 200/210 AND 300/310 SO A       CR-20352
007900*                          MAINTAINER NEW TO THE PROGRAM CAN      CR-20352
008000*                          FOLLOW THE CALL CHAIN WITHOUT HAVING   CR-20352
008100*                          TO TRACE EVERY PERFORM BY HAND.        CR-20352
008200******************************************************************
008300
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600*** SAME BOX FOR SOURCE AND OBJECT - SHOP STANDARD.
008700 SOURCE-COMPUTER. IBM-390.
008800 OBJECT-COMPUTER. IBM-390.
008900*** C01 IS THE CARRIAGE-CONTROL CHANNEL FOR A NEW REPORT PAGE.
009000 SPECIAL-NAMES.
009100     C01 IS NEXT-PAGE.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500*** SYSOUT IS THE SHOP-STANDARD ABEND DUMP TARGET - SEE ABENDREC
009600*** BELOW AND 1000-ABEND-RTN.  NOT USED ON A NORMAL RUN.
009700*** ASSIGNED TO A SYSOUT CLASS, NOT A DISK DATA SET, SO ORGANIZATION
009800*** IS SEQUENTIAL RATHER THAN LINE SEQUENTIAL LIKE THE OTHER FOUR.
009900     SELECT SYSOUT
010000     ASSIGN TO UT-S-SYSOUT
010100       ORGANIZATION IS SEQUENTIAL.
010200
010300*** TEAM ROSTER - READ ONCE, IN FULL, BY 050-LOAD-TEAM-TABLE
010400*** BEFORE THE FIRST PATIENT IS EVER READ.
010500     SELECT TEAMS-FILE
010600     ASSIGN TO UT-S-TEAMS
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS TFCODE.
011000
011100*** ONE RECORD PER IN-HOUSE PATIENT - READ SEQUENTIALLY, NEVER
011200*** RANDOM, SO NO KEY IS DECLARED.  THIS RUN READS THE SAME
011300*** PATIENT ROSTER PLACER DOES, AND PICKS UP WHATEVER PLACER WROTE
011400*** TO PAT-CUR-TEAM EARLIER IN THE SAME BATCH WINDOW.
011500     SELECT PATIENTS-FILE
011600     ASSIGN TO UT-S-PATIENT
011700       ORGANIZATION IS LINE SEQUENTIAL
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS IFCODE.
012000
012100*** THE MOVE-RECOMMENDATION OUTPUT - ACTIONED BY HAND, NOT BY ANY
012200*** DOWNSTREAM JOB IN THIS SUITE.  UNLIKE ASSIGNS-FILE, NOTHING
012300*** DOWNSTREAM EVER READS SHUFFLES-FILE BACK IN.
012400     SELECT SHUFFLES-FILE
012500     ASSIGN TO UT-S-SHUFFLE
012600       ORGANIZATION IS LINE SEQUENTIAL
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS OFCODE.
012900
013000*** ALL FOUR LINE-SEQUENTIAL FILES ABOVE USE THE SAME FIXED
013100*** LOGICAL-NAME CONVENTION (UT-S-xxxxx) AS EVERY OTHER PROGRAM
013200*** IN THIS SUITE.
013300*** THE CONTROL REPORT FOR THE CHARGE NURSE OFFICE.
013400     SELECT RPTFILE
013500     ASSIGN TO UT-S-RPTFILE
013600       ORGANIZATION IS LINE SEQUENTIAL
013700       ACCESS MODE IS SEQUENTIAL
013800       FILE STATUS IS RFCODE.
013900
014000 DATA DIVISION.
014100 FILE SECTION.
014200****** BLOCK CONTAINS 0 LEAVES BLOCKING TO THE SYSTEM - THIS IS A
014300****** SYSOUT STREAM, NOT A DISK DATA SET.
014400 FD  SYSOUT
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 80 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS SYSOUT-REC.
015000*** ONE UNFORMATTED 80-BYTE LINE - ABENDREC IS MOVED INTO IT
015100*** CHARACTER FOR CHARACTER BY 1000-ABEND-RTN BELOW.
015200 01  SYSOUT-REC.
015300     05  FILLER                   PIC X(80).
015400
015500****** TEAM ROSTER - FILE ORDER IS THE TIE-BREAK ORDER
015600 FD  TEAMS-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 15 CHARACTERS
016000     DATA RECORD IS TEAM-REC.
016100*** SAME FOUR FIELDS AS PLACER USES OFF THIS COPYBOOK - TEAM-CODE,
016200*** THE THREE TEAM-FLOOR VALUES, TEAM-CENSUS, AND TEAM-CAP.
016300     COPY TEAMREC.
016400
016500****** PATIENT ROSTER - ONLY RECORDS WITH A NON-SPACE CURRENT
016600****** TEAM ARE OF INTEREST TO THIS RUN
016700 FD  PATIENTS-FILE
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 45 CHARACTERS
017100     DATA RECORD IS PATIENT-REC.
017200*** PAT-CUR-TEAM IS WHAT SEPARATES THIS RUN'S WORK FROM PLACER'S -
017300*** SHUFFLE WANTS ONLY THE PATIENTS PLACER ALREADY PLACED.  THE
017400*** SAME PAT-ROOM-FLOOR-CHARS SUBFIELD PLACER USES TO DERIVE THE
017500*** FLOOR IS USED HERE TOO, FOR THE SAME REASON.
017600     COPY PATIENT.
017700
017800****** MOVE RECOMMENDATIONS FOR THE CHARGE NURSE TO ACTION
017900 FD  SHUFFLES-FILE
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 39 CHARACTERS
018300     DATA RECORD IS SHUFFLE-REC.
018400*** SHF-REASON IS A FREE-TEXT CODE, NOT A SINGLE-CHARACTER FLAG
018500*** LIKE ASGNREC'S ASG-GEO-FLAG - SEE SHUFREC.CPY.  THE TWO
018600*** LITERAL REASON STRINGS USED BY THIS PROGRAM ARE SET IN
018700*** 400-WRITE-RECOMMENDATION BELOW; A THIRD REASON CODE COULD BE
018800*** ADDED THERE WITHOUT TOUCHING THE COPYBOOK.
018900     COPY SHUFREC.
019000
019100****** THE CHARGE NURSE CONTROL REPORT - SAME FOUR-SECTION LAYOUT
019200****** AS PLACER'S (HEADER, COLUMN HEADER, TEAM DETAIL, TRAILER).
019300 FD  RPTFILE
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 80 CHARACTERS
019700     DATA RECORD IS RPT-REC.
019800*** RPT-REC IS CARRIED AS ONE FLAT 80-BYTE AREA - THE HEADER,
019900*** COLUMN-HEADER, DETAIL, AND TRAILER GROUPS BELOW ARE MOVED INTO
020000*** IT ON WRITE RATHER THAN DECLARED AS FD-LEVEL 01'S.
020100 01  RPT-REC.
020200     05  FILLER                   PIC X(80).
020300
020400 WORKING-STORAGE SECTION.
020500*
020600*          WORKING-STORAGE BELOW IS GROUPED THE SAME WAY AS
020700*          PLACER - FILE-STATUS CODES, THE TEAM TABLE, THE RUN
020800*          COUNTERS AND SWITCHES, THE RUN DATE, THEN THE FOUR
020900*          REPORT LINE LAYOUTS.
021000*
021100
021200****** FILE-STATUS 88-LEVELS FOLLOW THE SHOP STANDARD - "10"
021300****** MEANS AT-END ON A SEQUENTIAL READ, SPACES MEANS OK.
021400 01  FILE-STATUS-CODES.
021500*** TFCODE IS TESTED BY 050-LOAD-TEAM-TABLE'S READ; IFCODE BY
021600*** 100-MAINLINE'S READ.
021700     05  TFCODE                  PIC X(2).
021800         88 TEAMS-READ-OK    VALUE SPACES.
021900         88 NO-MORE-TEAMS    VALUE "10".
022000     05  IFCODE                  PIC X(2).
022100         88 PATIENT-READ-OK  VALUE SPACES.
022200         88 NO-MORE-PATIENTS VALUE "10".
022300*** NEITHER WRITE IS ACTUALLY TESTED TODAY - BOTH FIELDS ARE
022400*** CARRIED FOR THE SAME SHOP-STANDARD REASON EVERY FILE-CONTROL
022500*** CLAUSE CARRIES A FILE STATUS.
022600     05  OFCODE                  PIC X(2).
022700         88 CODE-WRITE       VALUE SPACES.
022800     05  RFCODE                  PIC X(2).
022900         88 CODE-WRITE-RPT   VALUE SPACES.
023000     05  FILLER                  PIC X(02).
023100
023200****** THE WORKING TEAM TABLE - LOADED ONCE FROM TEAMS-FILE BY
023300****** 050-LOAD-TEAM-TABLE, IN FILE ORDER, BEFORE ANY PATIENT IS
023400****** READ.  THE SAME 20-ROW, 3-FLOOR SIZING AS PLACER.
023500 01  TEAM-TABLE.
023600     05  TEAM-TABLE-ROW OCCURS 20 TIMES
023700                         INDEXED BY TEAM-IDX, TEAM-SAVE-IDX,
023800                                    CUR-TEAM-IDX.
023900*** TBL-TEAM-CENSUS IS THE WORKING COUNT, ADJUSTED AS EACH MOVE
024000*** RECOMMENDATION IS WRITTEN SO THE NEXT PATIENT IN THE FILE
024100*** SEES THE UPDATED BALANCE.  TBL-TEAM-CENSUS-END IS THE SNAPSHOT
024200*** PRINTED AS THE REPORT'S "BEFORE" COLUMN - SEE THE NOTE AT
024300*** 720-WRITE-TEAM-DETAIL BELOW FOR WHY THAT NAME LOOKS BACKWARD.
024400         10  TBL-TEAM-CODE        PIC X(04).
024500         10  TBL-TEAM-FLOOR OCCURS 3 TIMES
024600                                  PIC 9(02).
024700         10  TBL-TEAM-CENSUS      PIC 9(02) COMP.
024800         10  TBL-TEAM-CENSUS-END  PIC 9(02) COMP.
024900         10  TBL-TEAM-CAP         PIC 9(02) COMP.
025000     05  FILLER                   PIC X(01).
025100*** HOW MANY ROWS OF TEAM-TABLE ARE ACTUALLY LOADED - NEVER MORE
025200*** THAN 20.  DOUBLES AS THE VARYING LIMIT FOR EVERY PERFORM THAT
025300*** WALKS THE TABLE.
025400 77  TEAM-TABLE-SIZE             PIC 9(02) COMP VALUE 0.
025500
025600****** RUN COUNTERS FOR THE TRAILER, PLUS THE SWITCHES THAT DRIVE
025700****** 050-LOAD-TEAM-TABLE, 100-MAINLINE, AND THE GEOGRAPHIC-CHECK
025800****** AND RECEIVING-TEAM-SEARCH PARAGRAPHS.
025900 01  COUNTERS-AND-SWITCHES.
026000*** PATIENTS-SCANNED COUNTS ONLY PATIENTS WITH A NON-BLANK
026100*** CURRENT TEAM - AN UNASSIGNED PATIENT IS NOT SHUFFLE'S WORK.
026200     05  PATIENTS-SCANNED         PIC 9(05) COMP VALUE 0.
026300*** THE THREE OUTCOME COUNTERS ARE MUTUALLY EXCLUSIVE - EVERY
026400*** SCANNED PATIENT FALLS INTO EXACTLY ONE OF THEM.
026500     05  ALREADY-GEOGRAPHIC-CNT   PIC 9(05) COMP VALUE 0.
026600     05  MOVES-RECOMMENDED-CNT    PIC 9(05) COMP VALUE 0.
026700     05  UNMOVABLE-CNT            PIC 9(05) COMP VALUE 0.
026800*** BEST-CENSUS/BEST-IDX TRACK THE RUNNING WINNER OF THE
026900*** RECEIVING-TEAM SEARCH.
027000     05  BEST-CENSUS              PIC 9(02) COMP VALUE 0.
027100     05  BEST-IDX                 PIC 9(02) COMP VALUE 0.
027200*** HOLDS THE PATIENT'S CURRENT TEAM'S ROW NUMBER, FOUND BY
027300*** 210-FIND-CUR-TEAM, SO 310-SEARCH-RECEIVING CAN EXCLUDE IT
027400*** (SEE CR-20109 ABOVE).
027500     05  CUR-TEAM-IDX-SAVE        PIC 9(02) COMP VALUE 0.
027600*** SET BY 210-FIND-CUR-TEAM WHEN THE PATIENT'S CURRENT TEAM
027700*** COVERS THEIR FLOOR - TESTED BACK IN 100-MAINLINE.
027800     05  CUR-TEAM-IS-GEO-SW       PIC X(01) VALUE "N".
027900         88  CUR-TEAM-IS-GEO      VALUE "Y".
028000*** SET BY 310-SEARCH-RECEIVING WHEN A RECEIVING CANDIDATE IS
028100*** FOUND - TESTED BACK IN 400-WRITE-RECOMMENDATION.
028200     05  FOUND-A-CANDIDATE-SW     PIC X(01) VALUE "N".
028300         88  FOUND-A-CANDIDATE    VALUE "Y".
028400*** DRIVES THE 100-MAINLINE READ LOOP.
028500*** FLIPPED ONLY BY THE AT-END CLAUSE ON THE PATIENTS-FILE READ.
028600     05  MORE-PATIENTS-SW         PIC X(01) VALUE "Y".
028700         88  NO-MORE-PATIENT-RECS VALUE "N".
028800*** DRIVES THE 050-LOAD-TEAM-TABLE READ LOOP.
028900*** FLIPPED ONLY BY THE AT-END CLAUSE ON THE TEAMS-FILE READ.
029000     05  MORE-TEAMS-SW            PIC X(01) VALUE "Y".
029100         88  NO-MORE-TEAM-RECS    VALUE "N".
029200*** CURRENT PARAGRAPH NAME, FOR THE ABEND DUMP - SEE ABENDREC.
029300*** SET AT THE TOP OF EVERY PARAGRAPH BELOW, SAME AS PLACER.
029400     05  PARA-NAME                PIC X(20) VALUE SPACES.
029500     05  FILLER                   PIC X(02).
029600
029700****** RUN DATE, ACCEPTED ONCE IN 000-HOUSEKEEPING FOR THE REPORT
029800****** HEADER ONLY.
029900 01  WS-DATE                     PIC 9(06).
030000*** YY/MM/DD SUBFIELDS, USED ONE AT A TIME BY 700-WRITE-REPORT TO
030100*** SLICE THE HEADER'S MM/DD/YY PICTURE OUT OF ORDER.
030200 01  WS-DATE-R REDEFINES WS-DATE.
030300     05  WS-DATE-YY               PIC 9(02).
030400     05  WS-DATE-MM               PIC 9(02).
030500     05  WS-DATE-DD               PIC 9(02).
030600
030700****** PAGE HEADER - PROGRAM NAME AND RUN DATE, WRITTEN ONCE BY
030800****** 700-WRITE-REPORT.
030900 01  WS-HDR-REC.
031000     05  FILLER                   PIC X(01)  VALUE SPACE.
031100     05  FILLER                   PIC X(10)  VALUE "PROGRAM: ".
031200     05  HDR-PGM-NAME             PIC X(08)  VALUE "SHUFFLE".
031300     05  FILLER                   PIC X(08)  VALUE SPACES.
031400     05  FILLER                   PIC X(09)  VALUE "RUN DATE ".
031500*** EDITED PICTURE - 700-WRITE-REPORT SLICES THE THREE WS-DATE-R
031600*** SUBFIELDS INTO THIS ONE SUBSCRIPTED MOVE AT A TIME.
031700     05  HDR-RUN-DATE             PIC 99/99/99.
031800     05  FILLER                   PIC X(36)  VALUE SPACES.
031900
032000*** COLUMN HEADER FOR THE TEAM-DETAIL SECTION - ONE LITERAL LINE.
032100 01  WS-COLM-HDR-REC.
032200     05  FILLER                   PIC X(01)  VALUE SPACE.
032300     05  FILLER                   PIC X(79)  VALUE
032400         "TEAM  CENSUS BEFORE  AFTER  CAP".
032500
032600****** ONE DETAIL LINE PER TEAM IN THE TABLE - SAME LAYOUT AS
032700****** PLACER'S TEAM-DETAIL LINE.
032800 01  WS-TEAM-DETAIL-REC.
032900     05  FILLER                   PIC X(01)  VALUE SPACE.
033000     05  FILLER                   PIC X(05)  VALUE "TEAM ".
033100     05  DTL-TEAM-CODE            PIC X(04).
033200     05  FILLER                   PIC X(15)  VALUE
033300         "  CENSUS BEFORE".
033400     05  FILLER                   PIC X(01)  VALUE SPACE.
033500     05  DTL-CENSUS-BEFORE        PIC ZZ.
033600     05  FILLER                   PIC X(07)  VALUE "  AFTER".
033700     05  FILLER                   PIC X(01)  VALUE SPACE.
033800     05  DTL-CENSUS-AFTER         PIC ZZ.
033900     05  FILLER                   PIC X(05)  VALUE "  CAP".
034000     05  FILLER                   PIC X(01)  VALUE SPACE.
034100     05  DTL-CENSUS-CAP           PIC ZZ.
034200     05  FILLER                   PIC X(34)  VALUE SPACES.
034300
034400****** FIRST TRAILER LINE - PATIENTS SCANNED AND THE
034500****** ALREADY-GEOGRAPHIC COUNT.
034600 01  WS-TRAILER-REC.
034700     05  FILLER                   PIC X(01)  VALUE SPACE.
034800     05  FILLER                   PIC X(18)  VALUE
034900         "PATIENTS SCANNED".
035000     05  TRL-PATIENTS-SCANNED     PIC ZZZZ9.
035100     05  FILLER                   PIC X(02)  VALUE SPACES.
035200     05  FILLER                   PIC X(21)  VALUE
035300         "ALREADY GEOGRAPHIC  ".
035400     05  TRL-ALREADY-GEO-CNT      PIC ZZZZ9.
035500     05  FILLER                   PIC X(28)  VALUE SPACES.
035600
035700****** SECOND TRAILER LINE - MOVES RECOMMENDED AND THE UNMOVABLE
035800****** COUNT, KEPT ON A SEPARATE LINE THE SAME WAY PLACER SPLITS
035900****** ITS SECOND TRAILER LINE.
036000 01  WS-TRAILER-REC-2.
036100     05  FILLER                   PIC X(01)  VALUE SPACE.
036200     05  FILLER                   PIC X(18)  VALUE
036300         "MOVES RECOMMENDED".
036400     05  TRL-MOVES-CNT            PIC ZZZZ9.
036500     05  FILLER                   PIC X(02)  VALUE SPACES.
036600     05  FILLER                   PIC X(18)  VALUE
036700         "UNMOVABLE PATIENTS".
036800     05  TRL-UNMOVABLE-CNT        PIC ZZZZ9.
036900     05  FILLER                   PIC X(31)  VALUE SPACES.
037000
037100*** SPACER LINE MOVED TO RPT-REC WHEREVER THE REPORT NEEDS A
037200*** BLANK LINE.
037300 77  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
037400
037500*** SHOP-STANDARD ABEND DUMP LAYOUT - SEE 1000-ABEND-RTN.
037600 COPY ABENDREC.
037700
037800****** MAINLINE - OPEN FILES, LOAD THE TEAM TABLE, SCAN EACH
037900****** ASSIGNED PATIENT FOR A GEOGRAPHIC MISMATCH, WRITE THE
038000****** REPORT, CLOSE UP.
038100*
038200*          PARAGRAPHS BELOW RUN 000 AND 050 ONCE EACH AT START OF
038300*          RUN, THEN 100 ONCE PER PATIENT RECORD, THEN 700 AND
038400*          999 ONCE EACH AT END OF RUN.  200/300/400 ARE CALLED
038500*          FROM WITHIN A SINGLE 100-MAINLINE PASS; 210 IS THE
038600*          TABLE-WALK BODY OF 200; 310 IS THE TABLE-WALK BODY OF
038700*          300; 720 IS CALLED FROM 700-WRITE-REPORT.  1000 IS THE
038800*          ABEND HANDLER AND IS NOT PART OF THE NORMAL CALL CHAIN.
038900*
039000 PROCEDURE DIVISION.
039100*** HOUSEKEEPING OPENS ALL FIVE FILES AND PRIMES THE FIRST TEAM
039200*** READ BEFORE 050-LOAD-TEAM-TABLE EVER RUNS.
039300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039400*** LOADS THE ENTIRE TEAM ROSTER INTO TEAM-TABLE BEFORE THE FIRST
039500*** PATIENT IS READ - THE TABLE MUST BE COMPLETE BEFORE 200 AND
039600*** 300 CAN WALK IT.
039700     PERFORM 050-LOAD-TEAM-TABLE THRU 050-EXIT
039800         VARYING TEAM-IDX FROM 1 BY 1
039900         UNTIL NO-MORE-TEAM-RECS OR TEAM-IDX > 20.
040000*** ONE MAINLINE PASS PER PATIENT RECORD, UNTIL THE AT-END
040100*** CONDITION ON THE READ FLIPS THE MORE-PATIENTS-SW SWITCH OFF.
040200     PERFORM 100-MAINLINE THRU 100-EXIT
040300         UNTIL NO-MORE-PATIENT-RECS.
040400*** REPORT IS WRITTEN EXACTLY ONCE, AFTER THE LAST PATIENT.
040500     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
040600*** CLOSE UP AND DISPLAY THE SAME COUNTERS TO THE JOB LOG.
040700     PERFORM 999-CLEANUP THRU 999-EXIT.
040800     MOVE ZERO TO RETURN-CODE.
040900     GOBACK.
041000
041100****** OPENS THE FILES AND PRIMES THE FIRST TEAM READ - PATIENTS-
041200****** FILE'S FIRST READ HAPPENS INSIDE 100-MAINLINE ITSELF, NOT
041300****** HERE, SINCE THE TEAM TABLE HAS TO BE LOADED FIRST.
041400 000-HOUSEKEEPING.
041500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041600*** THE DISPLAY BELOW GOES TO THE JOB LOG ONLY - IT IS NOT PART
041700*** OF ANY OUTPUT FILE.
041800     DISPLAY "******** BEGIN JOB SHUFFLE ********".
041900*** RUN DATE FOR THE REPORT HEADER ONLY.
042000*** CR-20260 WIDENED THE HEADER'S YEAR EDIT AS PART OF Y2K.
042100     ACCEPT WS-DATE FROM DATE.
042200*** BOTH INPUTS ARE READ-ONLY - THIS PROGRAM NEVER REWRITES
042300*** EITHER ROSTER IT IS DRIVEN BY.
042400     OPEN INPUT TEAMS-FILE, PATIENTS-FILE.
042500*** ALL THREE OUTPUTS ARE OPENED TOGETHER EVEN THOUGH SYSOUT IS
042600*** NOT TOUCHED ON A NORMAL RUN - IT MUST STILL BE OPEN IN CASE
042700*** 1000-ABEND-RTN IS EVER REACHED.
042800     OPEN OUTPUT SHUFFLES-FILE, RPTFILE, SYSOUT.
042900*** PRIME THE PUMP FOR 050-LOAD-TEAM-TABLE'S VARYING PERFORM - THE
043000*** FIRST TEAM RECORD MUST ALREADY BE IN THE BUFFER BEFORE THAT
043100*** PARAGRAPH RUNS ITS FIRST PASS.
043200     READ TEAMS-FILE
043300         AT END
043400         MOVE "N" TO MORE-TEAMS-SW
043500     END-READ.
043600 000-EXIT.
043700     EXIT.
043800
043900****** LOADS THE TEAM ROSTER INTO TEAM-TABLE, PRESERVING FILE
044000****** ORDER - THAT ORDER IS THE TIE-BREAK RULE FOR RECEIVING-TEAM
044100****** SELECTION BELOW, SAME AS PLACER.
044200 050-LOAD-TEAM-TABLE.
044300     MOVE "050-LOAD-TEAM-TABLE" TO PARA-NAME.
044400*** THE TABLE-FULL LEG (TEAM-IDX > 20) ON THE MAINLINE'S VARYING
044500*** PERFORM CAN STILL DRIVE ONE EXTRA CALL WITH NO RECORD WAITING
044600*** - GUARDED HERE.
044700     IF NO-MORE-TEAM-RECS
044800         GO TO 050-EXIT.
044900*** TEAM-CODE AND THE THREE FLOOR SLOTS COPY STRAIGHT ACROSS -
045000*** TEAMREC CARRIES THE FIRST FLOOR UNDER A DIFFERENT NAME THAN
045100*** THE OTHER TWO.
045200     MOVE TEAM-CODE      TO TBL-TEAM-CODE (TEAM-IDX).
045300     MOVE TEAM-FLOOR-1-VAL TO TBL-TEAM-FLOOR (TEAM-IDX 1).
045400     MOVE TEAM-FLOOR-N (2) TO TBL-TEAM-FLOOR (TEAM-IDX 2).
045500     MOVE TEAM-FLOOR-N (3) TO TBL-TEAM-FLOOR (TEAM-IDX 3).
045600*** THE SAME INCOMING CENSUS IS COPIED INTO BOTH THE WORKING TOTAL
045700*** (ADJUSTED AS MOVES ARE WRITTEN) AND THE "-END" SNAPSHOT (SEE
045800*** 720-WRITE-TEAM-DETAIL BELOW FOR WHY BOTH ARE NEEDED).
045900*** TEAM-CAP IS NEVER ADJUSTED DURING THE RUN - ONLY THE WORKING
046000*** CENSUS MOVES AS RECOMMENDATIONS ARE WRITTEN.
046100     MOVE TEAM-CENSUS    TO TBL-TEAM-CENSUS (TEAM-IDX).
046200     MOVE TEAM-CENSUS    TO TBL-TEAM-CENSUS-END (TEAM-IDX).
046300     MOVE TEAM-CAP       TO TBL-TEAM-CAP (TEAM-IDX).
046400*** TEAM-TABLE-SIZE TRACKS HOW MANY ROWS ARE LOADED SO FAR - IT
046500*** ENDS UP HOLDING THE FINAL ROW COUNT ONCE THE LOOP IS DONE.
046600*** THIS IS THE SAME COUNTER USED AS THE VARYING LIMIT ON EVERY
046700*** OTHER TABLE-WALKING PERFORM IN THE PROGRAM.
046800     MOVE TEAM-IDX       TO TEAM-TABLE-SIZE.
046900*** READ AHEAD FOR THE NEXT PASS OF THE VARYING PERFORM - THE SAME
047000*** READ-AHEAD PATTERN USED IN 000-HOUSEKEEPING TO PRIME THE FIRST
047100*** PASS.
047200     READ TEAMS-FILE
047300         AT END
047400         MOVE "N" TO MORE-TEAMS-SW
047500     END-READ.
047600 050-EXIT.
047700     EXIT.
047800
047900****** ONE PASS PER PATIENT RECORD - SKIP ANYONE NOT YET ASSIGNED,
048000****** OTHERWISE CHECK WHETHER THE CURRENT TEAM STILL COVERS THE
048100****** PATIENT'S FLOOR AND, IF NOT, LOOK FOR A BETTER ONE.
048200 100-MAINLINE.
048300     MOVE "100-MAINLINE" TO PARA-NAME.
048400*** A SEQUENTIAL READ - THE AT-END CLAUSE IS THE ONLY PLACE
048500*** MORE-PATIENTS-SW EVER GOES TO "N".  NO PRIMING READ IS NEEDED
048600*** HERE, UNLIKE TEAMS-FILE, SINCE THE MAINLINE'S PERFORM UNTIL
048700*** HANDLES THE FIRST READ ITSELF.
048800     READ PATIENTS-FILE
048900         AT END
049000         MOVE "N" TO MORE-PATIENTS-SW
049100         GO TO 100-EXIT
049200     END-READ.
049300*** A BLANK PAT-CUR-TEAM MEANS PLACER HAS NOT PLACED THIS PATIENT
049400*** YET - SHUFFLE HAS NOTHING TO RECONSIDER.
049500     IF PAT-CUR-TEAM = SPACES
049600         GO TO 100-EXIT.
049700     ADD 1 TO PATIENTS-SCANNED.
049800*** FLOOR IS ALWAYS RE-DERIVED, NEVER TRUSTED FROM FILE - SAME
049900*** CR-20318 RULE AS PLACER.
050000     IF PAT-ROOM-FLOOR-CHARS IS NUMERIC
050100         MOVE PAT-ROOM-FLOOR-CHARS TO PAT-FLOOR
050200     ELSE
050300         MOVE 0 TO PAT-FLOOR.
050400*** DOES THE PATIENT'S CURRENT TEAM STILL COVER THEIR FLOOR?
050500     PERFORM 200-CHECK-GEOGRAPHIC THRU 200-EXIT.
050600     IF CUR-TEAM-IS-GEO
050700*** STILL A GOOD FIT - NOTHING TO RECOMMEND, COUNT AND MOVE ON.
050800         ADD 1 TO ALREADY-GEOGRAPHIC-CNT
050900         GO TO 100-EXIT.
051000*** MISMATCH - LOOK FOR A TEAM THAT DOES COVER THE FLOOR AND HAS
051100*** ROOM, EXCLUDING THE PATIENT'S CURRENT TEAM (CR-20109).  UNLIKE
051200*** PLACER, THERE IS NO OVER-CAP FALLBACK TIER HERE - A SHUFFLE
051300*** RECOMMENDATION IS NEVER MADE TO A TEAM THAT IS ALREADY FULL.
051400     PERFORM 300-FIND-RECEIVING-TEAM THRU 300-EXIT.
051500*** WRITE THE RECOMMENDATION EITHER WAY - A FOUND RECEIVING TEAM
051600*** OR NOT.
051700     PERFORM 400-WRITE-RECOMMENDATION THRU 400-EXIT.
051800 100-EXIT.
051900     EXIT.
052000
052100****** A PATIENT IS GEOGRAPHIC IFF THEIR CURRENT TEAM'S FLOOR
052200****** LIST INCLUDES THE PATIENT'S FLOOR
052300 200-CHECK-GEOGRAPHIC.
052400     MOVE "200-CHECK-GEOGRAPHIC" TO PARA-NAME.
052500*** RESET EVERY CALL - NOT AN 88 OFF A FRESHLY READ RECORD, SO IT
052600*** WOULD OTHERWISE CARRY OVER FROM THE PRIOR PATIENT.
052700     MOVE "N" TO CUR-TEAM-IS-GEO-SW.
052800*** WALKS THE WHOLE TABLE LOOKING FOR THE ROW MATCHING THE
052900*** PATIENT'S CURRENT TEAM CODE - THERE IS EXACTLY ONE SUCH ROW.
053000     PERFORM 210-FIND-CUR-TEAM THRU 210-EXIT
053100         VARYING CUR-TEAM-IDX FROM 1 BY 1
053200         UNTIL CUR-TEAM-IDX > TEAM-TABLE-SIZE.
053300 200-EXIT.
053400     EXIT.
053500*
053600*          SEE 210 BELOW FOR THE TABLE-WALK BODY THAT DOES THE
053700*          ACTUAL COMPARISON, ONE ROW AT A TIME.
053800*
053900****** TABLE-WALK BODY OF 200 ABOVE - ONCE THE MATCHING TEAM ROW
054000****** IS FOUND, ITS INDEX IS SAVED FOR 300 BELOW TO EXCLUDE.
054100 210-FIND-CUR-TEAM.
054200*** NOT THE PATIENT'S TEAM - NOTHING TO DO ON THIS ROW, MOVE ON.
054300     IF TBL-TEAM-CODE (CUR-TEAM-IDX) NOT = PAT-CUR-TEAM
054400         GO TO 210-EXIT.
054500*** FOUND THE PATIENT'S CURRENT TEAM - REMEMBER ITS ROW NUMBER
054600*** REGARDLESS OF WHETHER IT TURNS OUT TO BE GEOGRAPHIC, SINCE
054700*** 310-SEARCH-RECEIVING NEEDS TO EXCLUDE THIS ROW EITHER WAY.
054800*** THE ROSTER GUARANTEES EXACTLY ONE ROW MATCHES ANY GIVEN TEAM
054900*** CODE, SO THIS MOVE NEVER HAPPENS MORE THAN ONCE PER PATIENT.
055000     MOVE CUR-TEAM-IDX TO CUR-TEAM-IDX-SAVE.
055100*** GEOGRAPHIC IF ANY OF THE TEAM'S THREE COVERED FLOORS MATCHES
055200*** THE PATIENT'S FLOOR - THE SAME THREE-WAY OR TEST PLACER USES
055300*** IN ITS OWN GEOGRAPHIC CANDIDATE SEARCH.
055400     IF PAT-FLOOR = TBL-TEAM-FLOOR (CUR-TEAM-IDX 1)
055500        OR PAT-FLOOR = TBL-TEAM-FLOOR (CUR-TEAM-IDX 2)
055600        OR PAT-FLOOR = TBL-TEAM-FLOOR (CUR-TEAM-IDX 3)
055700         MOVE "Y" TO CUR-TEAM-IS-GEO-SW.
055800 210-EXIT.
055900     EXIT.
056000*
056100*          SEE 200 ABOVE FOR THE PARAGRAPH THAT CALLS THIS ONE IN
056200*          A VARYING PERFORM OVER THE WHOLE TEAM TABLE.
056300*
056400****** RECEIVING TEAM - COVERS THE FLOOR, IS NOT THE CURRENT
056500****** TEAM, AND HAS ROOM.  LOWEST WORKING CENSUS WINS, TIE
056600****** GOES TO FILE ORDER.
056700 300-FIND-RECEIVING-TEAM.
056800     MOVE "300-FIND-RECEIVING-TEAM" TO PARA-NAME.
056900*** RESET EVERY CALL, SAME REASON AS CUR-TEAM-IS-GEO-SW ABOVE.
057000     MOVE "N" TO FOUND-A-CANDIDATE-SW.
057100*** ONE PASS OVER THE WHOLE TABLE - 310 BELOW DOES ALL THE REAL
057200*** FILTERING AND TIE-BREAKING.
057300     PERFORM 310-SEARCH-RECEIVING THRU 310-EXIT
057400         VARYING TEAM-SAVE-IDX FROM 1 BY 1
057500         UNTIL TEAM-SAVE-IDX > TEAM-TABLE-SIZE.
057600 300-EXIT.
057700     EXIT.
057800*
057900*          SEE 310 BELOW FOR THE TABLE-WALK BODY THAT DOES THE
058000*          ACTUAL FILTERING AND TIE-BREAKING, ONE ROW AT A TIME.
058100*
058200****** TABLE-WALK BODY OF 300 ABOVE - SKIPS THE PATIENT'S CURRENT
058300****** TEAM, ANY TEAM AT OR OVER CAP, AND ANY TEAM THAT DOES NOT
058400****** COVER THE FLOOR, OTHERWISE KEEPS THE LOWEST-CENSUS CANDIDATE
058500****** SEEN SO FAR.
058600 310-SEARCH-RECEIVING.
058700*** CR-20109 - NEVER RECOMMEND A MOVE BACK TO THE SAME TEAM.
058800     IF TEAM-SAVE-IDX = CUR-TEAM-IDX-SAVE
058900         GO TO 310-EXIT.
059000*** AT-OR-OVER CAP DISQUALIFIES THIS ROW REGARDLESS OF FLOOR -
059100*** SHUFFLE NEVER RECOMMENDS A MOVE INTO A FULL TEAM.
059200     IF TBL-TEAM-CENSUS (TEAM-SAVE-IDX) >=
059300        TBL-TEAM-CAP (TEAM-SAVE-IDX)
059400         GO TO 310-EXIT.
059500*** NONE OF THE TEAM'S THREE COVERED FLOORS MATCH THE PATIENT'S
059600*** FLOOR - NOT A RECEIVING CANDIDATE.
059700     IF PAT-FLOOR NOT = TBL-TEAM-FLOOR (TEAM-SAVE-IDX 1)
059800        AND PAT-FLOOR NOT = TBL-TEAM-FLOOR (TEAM-SAVE-IDX 2)
059900        AND PAT-FLOOR NOT = TBL-TEAM-FLOOR (TEAM-SAVE-IDX 3)
060000         GO TO 310-EXIT.
060100*** FIRST CANDIDATE FOUND, OR A STRICTLY LOWER CENSUS THAN THE
060200*** RUNNING BEST - FILE ORDER HOLDS TIES SINCE A TIE NEVER
060300*** SATISFIES THE STRICT "<" BELOW.
060400     IF NOT FOUND-A-CANDIDATE
060500        OR TBL-TEAM-CENSUS (TEAM-SAVE-IDX) < BEST-CENSUS
060600         MOVE TBL-TEAM-CENSUS (TEAM-SAVE-IDX) TO BEST-CENSUS
060700         MOVE TEAM-SAVE-IDX TO BEST-IDX
060800         MOVE "Y" TO FOUND-A-CANDIDATE-SW.
060900 310-EXIT.
061000     EXIT.
061100*
061200*          SEE 300 ABOVE FOR THE PARAGRAPH THAT CALLS THIS ONE IN
061300*          A VARYING PERFORM OVER THE WHOLE TEAM TABLE, AND SEE
061400*          400 BELOW FOR WHERE FOUND-A-CANDIDATE-SW IS TESTED.
061500*
061600****** WRITES THE RECOMMENDATION.  WHEN A RECEIVING TEAM WAS
061700****** FOUND, THE WORKING CENSUS IS ADJUSTED RIGHT AWAY SO THE
061800****** NEXT PATIENT IN THE FILE SEES THE UPDATED BALANCE.
061900 400-WRITE-RECOMMENDATION.
062000     MOVE "400-WRITE-RECOMMENDATION" TO PARA-NAME.
062100*** THESE THREE FIELDS ARE WRITTEN EITHER WAY, FOUND OR NOT - THE
062200*** PATIENT'S ID, DERIVED FLOOR, AND CURRENT TEAM CODE.
062300     MOVE PAT-ID      TO SHF-PAT-ID.
062400     MOVE PAT-FLOOR   TO SHF-FLOOR.
062500     MOVE PAT-CUR-TEAM TO SHF-FROM-TEAM.
062600     IF FOUND-A-CANDIDATE
062700*** A RECEIVING TEAM WAS FOUND - BUMP ITS WORKING CENSUS UP AND
062800*** THE CURRENT TEAM'S WORKING CENSUS DOWN, AS IF THE MOVE HAD
062900*** ALREADY HAPPENED, SO LATER PATIENTS IN THE FILE SEE THE
063000*** UPDATED BALANCE (SEE THE REMARKS ABOVE).
063100         ADD 1 TO MOVES-RECOMMENDED-CNT
063200         SUBTRACT 1 FROM TBL-TEAM-CENSUS (CUR-TEAM-IDX-SAVE)
063300         ADD 1 TO TBL-TEAM-CENSUS (BEST-IDX)
063400         MOVE TBL-TEAM-CODE (BEST-IDX) TO SHF-TO-TEAM
063500         MOVE "GEO MISMATCH        " TO SHF-REASON
063600     ELSE
063700*** NO RECEIVING TEAM HAD ROOM - SHF-TO-TEAM IS LEFT BLANK PER
063800*** CR-20190 SO THE CHARGE NURSE STILL SEES THIS PATIENT ON THE
063900*** LIST.
064000         ADD 1 TO UNMOVABLE-CNT
064100         MOVE SPACES TO SHF-TO-TEAM
064200         MOVE "NO GEO TEAM AVAIL   " TO SHF-REASON.
064300     WRITE SHUFFLE-REC.
064400 400-EXIT.
064500     EXIT.
064600
064700****** REPORT SHOWS THE FINAL PER-TEAM CENSUS AFTER ALL MOVES IN
064800****** THIS RUN, PLUS THE SCAN/MOVE/UNMOVABLE TRAILER COUNTS
064900 700-WRITE-REPORT.
065000     MOVE "700-WRITE-REPORT" TO PARA-NAME.
065100*** SLICE WS-DATE (YYMMDD) INTO THE MM/DD/YY HEADER PICTURE ONE
065200*** SUBFIELD AT A TIME - THE HEADER IS EDITED, WS-DATE IS NOT.
065300     MOVE WS-DATE-MM TO HDR-RUN-DATE (1:2).
065400     MOVE WS-DATE-DD TO HDR-RUN-DATE (4:2).
065500     MOVE WS-DATE-YY TO HDR-RUN-DATE (7:2).
065600     WRITE RPT-REC FROM WS-HDR-REC.
065700*** BLANK LINE SEPARATES THE HEADER FROM THE COLUMN HEADING BELOW
065800*** IT, THE SAME SPACING PLACER USES.
065900     WRITE RPT-REC FROM WS-BLANK-LINE.
066000     WRITE RPT-REC FROM WS-COLM-HDR-REC.
066100*** ONE DETAIL LINE PER ROW LOADED BY 050-LOAD-TEAM-TABLE.
066200     PERFORM 720-WRITE-TEAM-DETAIL THRU 720-EXIT
066300         VARYING TEAM-IDX FROM 1 BY 1
066400         UNTIL TEAM-IDX > TEAM-TABLE-SIZE.
066500     WRITE RPT-REC FROM WS-BLANK-LINE.
066600*** FIRST TRAILER LINE - PATIENTS SCANNED AND ALREADY-GEOGRAPHIC
066700*** COUNT.  BOTH FIGURES WERE ACCUMULATED ONE PATIENT AT A TIME IN
066800*** 100-MAINLINE.
066900     MOVE PATIENTS-SCANNED     TO TRL-PATIENTS-SCANNED.
067000     MOVE ALREADY-GEOGRAPHIC-CNT TO TRL-ALREADY-GEO-CNT.
067100     WRITE RPT-REC FROM WS-TRAILER-REC.
067200*** SECOND TRAILER LINE - MOVES RECOMMENDED AND UNMOVABLE COUNT.
067300*** KEPT ON ITS OWN LINE RATHER THAN WIDENING THE FIRST ONE.
067400     MOVE MOVES-RECOMMENDED-CNT TO TRL-MOVES-CNT.
067500     MOVE UNMOVABLE-CNT        TO TRL-UNMOVABLE-CNT.
067600     WRITE RPT-REC FROM WS-TRAILER-REC-2.
067700*** NO PAGE-EJECT LOGIC HERE - THE REPORT NEVER RUNS LONG ENOUGH
067800*** TO NEED A SECOND PAGE, SINCE THE TEAM TABLE IS CAPPED AT 20
067900*** ROWS.
068000 700-EXIT.
068100     EXIT.
068200
068300****** SINCE THE BEFORE-CENSUS IS NOT TRACKED SEPARATELY IN THIS
068400****** RUN (IT IS ADJUSTED GREEDILY AS WE GO), BEFORE AND AFTER
068500****** SHOW THE SAME FINAL WORKING VALUE FOR A TEAM WITH NO MOVES
068600****** IN OR OUT.
068700 720-WRITE-TEAM-DETAIL.
068800*** DTL-CENSUS-BEFORE IS MOVED FROM TBL-TEAM-CENSUS-END, WHICH
068900*** DESPITE ITS NAME IS THE LOAD-TIME SNAPSHOT, NOT A TRUE
069000*** BEFORE/AFTER PAIR - SEE THE BANNER ABOVE.  DTL-CENSUS-AFTER
069100*** COMES FROM THE WORKING TOTAL AS LEFT BY ANY MOVES RECOMMENDED
069200*** DURING THE RUN.
069300     MOVE TBL-TEAM-CODE (TEAM-IDX)        TO DTL-TEAM-CODE.
069400     MOVE TBL-TEAM-CENSUS-END (TEAM-IDX)  TO DTL-CENSUS-BEFORE.
069500     MOVE TBL-TEAM-CENSUS (TEAM-IDX)      TO DTL-CENSUS-AFTER.
069600     MOVE TBL-TEAM-CAP (TEAM-IDX)         TO DTL-CENSUS-CAP.
069700     WRITE RPT-REC FROM WS-TEAM-DETAIL-REC.
069800 720-EXIT.
069900     EXIT.
070000
070100****** CLOSES THE FILES AND DISPLAYS THE SAME RUN COUNTERS TO THE
070200****** JOB LOG FOR THE OPERATOR, IN ADDITION TO THE PRINTED
070300****** TRAILER ABOVE.
070400 999-CLEANUP.
070500     MOVE "999-CLEANUP" TO PARA-NAME.
070600*** ALL FIVE FILES ARE CLOSED TOGETHER - THE SAME SET THAT WAS
070700*** OPENED TOGETHER BACK IN 000-HOUSEKEEPING.  NO EXPLICIT
070800*** FILE-STATUS TEST FOLLOWS THE CLOSE - A FAILED CLOSE ON ANY OF
070900*** THESE FILES WOULD HAVE SHOWN UP EARLIER.
071000     CLOSE TEAMS-FILE, PATIENTS-FILE, SHUFFLES-FILE, RPTFILE,
071100           SYSOUT.
071200     DISPLAY "** PATIENTS SCANNED **".
071300     DISPLAY PATIENTS-SCANNED.
071400     DISPLAY "** MOVES RECOMMENDED **".
071500     DISPLAY MOVES-RECOMMENDED-CNT.
071600     DISPLAY "** UNMOVABLE PATIENTS **".
071700     DISPLAY UNMOVABLE-CNT.
071800*** ALREADY-GEOGRAPHIC-CNT IS NOT DISPLAYED TO THE JOB LOG - IT IS
071900*** CARRIED ON THE PRINTED TRAILER ONLY, THE SAME WAY PLACER
072000*** OMITS ITS OVER-CAP COUNT FROM THE JOB LOG.
072100     DISPLAY "******** NORMAL END OF JOB SHUFFLE ********".
072200 999-EXIT.
072300     EXIT.
072400*
072500*          END OF NORMAL-PATH PROCESSING - 1000-ABEND-RTN BELOW
072600*          IS THE ONLY PARAGRAPH LEFT, AND IT IS ONLY REACHED ON
072700*          AN ABEND CONDITION, NOT AS PART OF A NORMAL RUN.
072800*
072900
073000****** SHOP-STANDARD ABEND HANDLER - CARRIED ON EVERY PROGRAM IN
073100****** THE SUITE FOR WHEN A FUTURE CHANGE NEEDS IT.  NOTHING IN
073200****** THIS PROGRAM ACTUALLY GOES TO 1000-ABEND-RTN TODAY.
073300 1000-ABEND-RTN.
073400*** PARA-NAME WAS SET AT THE TOP OF WHICHEVER PARAGRAPH WAS
073500*** RUNNING WHEN THE ABEND CONDITION WAS DETECTED.
073600     MOVE PARA-NAME TO ABEND-PARA-NAME.
073700*** ABEND-REC IS THE SHOP-STANDARD DUMP LAYOUT FROM ABENDREC - IT
073800*** CARRIES PARA-NAME PLUS WHATEVER ELSE THAT COPYBOOK PUTS ON
073900*** THE SYSOUT STREAM FOR THE OPERATOR TO SEE.
074000     WRITE SYSOUT-REC FROM ABEND-REC.
074100     DISPLAY "*** ABNORMAL END OF JOB - SHUFFLE ***" UPON CONSOLE.
074200*** RETURN-CODE 16 IS THE SHOP-STANDARD ABEND SEVERITY - THE SAME
074300*** CODE EVERY PROGRAM IN THE SUITE RETURNS FROM ITS OWN
074400*** 1000-ABEND-RTN.
074500     MOVE 16 TO RETURN-CODE.
074600*** GOBACK HERE RETURNS CONTROL TO THE CALLING JCL STEP WITH THE
074700*** ABEND SEVERITY SET.
074800     GOBACK.
