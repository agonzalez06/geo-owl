000100******************************************************************
000200* PATIENT.CPY                                                    *
000300* PATIENT ROSTER RECORD - ONE PER IN-HOUSE PATIENT.              *
000400* SOURCE FILE IS PATIENTS, LINE SEQUENTIAL, BUILT OVERNIGHT BY   *
000500* THE CENSUS EXTRACT RUN (SEE THE EXTRACT JOBSTREAM).            *
000600* PAT-ROOM CARRIES THE FLOOR IN ITS FIRST TWO BYTES - PLACER     *
000700* AND SHUFFLE BOTH DERIVE PAT-FLOOR FROM THAT, THEY DO NOT       *
000800* TRUST A FLOOR VALUE CARRIED ON THE FILE.                       *
000900******************************************************************
001000* 2026-01-14  RLW  ORIGINAL LAYOUT FOR PATIENT PLACEMENT.        *
001100*                  CR-20101.                                    *
001200* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
001300******************************************************************
001400 01  PATIENT-REC.
001500     05  PAT-ID                   PIC X(08).
001600     05  PAT-NAME                 PIC X(25).
001700     05  PAT-ROOM                 PIC X(05).
001800     05  PAT-ROOM-R REDEFINES PAT-ROOM.
001900         10  PAT-ROOM-FLOOR-CHARS PIC X(02).
002000         10  PAT-ROOM-UNIT-CHARS  PIC X(03).
002100     05  PAT-FLOOR                PIC 9(02).
002200     05  PAT-CUR-TEAM             PIC X(04).
002300     05  FILLER                   PIC X(01).
