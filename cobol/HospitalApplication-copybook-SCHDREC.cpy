000100******************************************************************
000200* SCHDREC.CPY                                                    *
000300* NORMALIZED-SCHEDULE OUTPUT RECORD - ONE PER JOB/WEEKDAY PAIR,  *
000400* WRITTEN BY SCHED.  THE SHOP'S JOB SCHEDULER POLLS THIS FILE    *
000500* TO DECIDE WHAT TO FIRE AND WHEN.                               *
000600******************************************************************
000700* 2026-01-26  RLW  ORIGINAL LAYOUT.  CR-20123.                   *
000800* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
000900******************************************************************
001000 01  SCHEDULE-REC.
001100     05  SCH-JOB-NAME               PIC X(12).
001200     05  SCH-WEEKDAY                PIC 9(01).
001300     05  SCH-HOUR                   PIC 9(02).
001400     05  SCH-MINUTE                 PIC 9(02).
001500     05  FILLER                     PIC X(01).
