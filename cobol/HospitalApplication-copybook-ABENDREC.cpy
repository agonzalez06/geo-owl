000100******************************************************************
000200* ABENDREC.CPY                                                   *
000300* SHOP-STANDARD ABEND/DIAGNOSTIC RECORD.                         *
000400* EVERY BATCH PROGRAM IN THE PLACEMENT/ANC DISPATCH SUITE MOVES  *
000500* ITS CURRENT PARAGRAPH NAME AND AN ABEND-REASON TEXT INTO THIS  *
000600* AREA BEFORE FALLING INTO ITS 1000-ABEND-RTN AND WRITING        *
000700* SYSOUT-REC FROM IT.  KEPT FROM AN OLDER SHOP UTILITY COPYBOOK  *
000800* SO THE OPERATORS SEE THE SAME DUMP FORMAT ON EVERY JOB.        *
000900******************************************************************
001000* 2009-04-02  JS   ORIGINAL SHOP-STANDARD ABEND COPYBOOK.        *
001100* 2026-03-02  RLW  CARRIED OVER FOR THE PATIENT PLACEMENT/ANC    *
001200*                  DISPATCH SUITE.  CR-20331.                   *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  ABEND-PARA-NAME         PIC X(20).
001600     05  FILLER                  PIC X(01).
001700     05  ABEND-REASON            PIC X(50).
001800     05  FILLER                  PIC X(09).
001900
