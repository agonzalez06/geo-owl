000100******************************************************************
000200* ASGNREC.CPY                                                    *
000300* PLACEMENT-ASSIGNMENT OUTPUT RECORD - ONE PER PATIENT PLACED    *
000400* BY PLACER.  CONSUMED BY THE NURSING-OFFICE ASSIGNS REPORT AND  *
000500* BY THE NEXT DAY'S CENSUS ROLL-FORWARD.                         *
000600******************************************************************
000700* 2026-01-16  RLW  ORIGINAL LAYOUT.  CR-20101.                   *
000800* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
000900* 2026-03-11  RLW  ADDED ASG-IS-OVERCAP - OVER-CAP PLACEMENTS    *
001000*                  WERE FALLING INTO THE OVERFLOW BUCKET ON THE  *
001100*                  TRAILER.  CR-20340.                           *
001200* 2026-03-12  RLW  CR-20340'S ASG-IS-OVERCAP WAS WRONG - THIS    *
001300*                  FIELD ONLY EVER HOLDS G OR N.  DROPPED IT;    *
001400*                  THE TRAILER BUCKETS ARE NOW KEPT EXCLUSIVE    *
001500*                  INSIDE PLACER ITSELF.  CR-20342.              *
001600******************************************************************
001700 01  ASSIGN-REC.
001800     05  ASG-PAT-ID               PIC X(08).
001900     05  ASG-PAT-NAME             PIC X(25).
002000     05  ASG-FLOOR                PIC 9(02).
002100     05  ASG-TEAM                 PIC X(04).
002200     05  ASG-GEO-FLAG             PIC X(01).
002300         88  ASG-IS-GEOGRAPHIC    VALUE "G".
002400         88  ASG-IS-OVERFLOW      VALUE "N".
002500     05  FILLER                   PIC X(01).
