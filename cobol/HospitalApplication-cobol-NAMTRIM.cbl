000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NAMTRIM.
000400 AUTHOR. J. W. KOSINSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/85.
000700 DATE-COMPILED. 03/14/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GENERIC TRAILING-SPACE TRIM UTILITY.  GIVEN A TEXT
001400*          AREA RETURNS THE LENGTH OF THE TEXT WITH TRAILING
001500*          SPACES REMOVED.  CALLED BY EXTRACT TO FIND THE TRUE
001600*          LENGTH OF A CANDIDATE PATIENT-NAME TOKEN PULLED OFF A
001700*          NOISY CENSUS LINE BEFORE IT IS TRUNCATED TO X(25).
001800*
001900******************************************************************
002000* CHANGE LOG
002100******************************************************************
002200* 03/14/85  JWK  CR-10045  ORIGINAL STRLTH UTILITY -              CR-10045
002300*                          TRAILING-SPACE TRIM FOR FIXED-LENGTH   CR-10045
002400*                          TEXT FIELDS.                           CR-10045
002500* 11/02/88  JWK  CR-10189  WIDENED TEXT1 TO X(60) - CALLERS WERE  CR-10189
002600*                          PASSING LONGER FIELDS THAN THE         CR-10189
002700*                          ORIGINAL X(30) AREA ALLOWED.           CR-10189
002800* 07/19/91  MPC  CR-10402  ADDED RETURN-LTH-R REDEFINES SO        CR-10402
002900*                          CALLERS CAN TREAT THE LENGTH AS EITHER CR-10402
003000*                          COMP OR DISPLAY WITHOUT A SEPARATE     CR-10402
003100*                          MOVE.                                  CR-10402
003200* 04/14/93  MPC  CR-10550  TEXT1 NARROWED BACK TO X(25) - THE     CR-10550
003300*                          CENSUS NAME TOKEN EXTRACT PASSES NEVER CR-10550
003400*                          EXCEEDS THAT, AND THE X(60) AREA FROM  CR-10550
003500*                          CR-10189 WAS WASTING STORAGE ON EVERY  CR-10550
003600*                          CALL.                                  CR-10550
003700* 02/08/96  MPC  CR-10588  YEAR 2000 READINESS SWEEP - NO DATE    CR-10588
003800*                          FIELDS IN THIS COPY, LOGGED FOR THE    CR-10588
003900*                          AUDIT TRAIL ANYWAY.                    CR-10588
004000* 09/30/99  DKH  CR-10710  ZERO-LENGTH INPUT NOW RETURNS ZERO     CR-10710
004100*                          INSTEAD OF ABENDING ON THE INSPECT.    CR-10710
004200* 01/21/26  RLW  CR-20112  CARRIED OVER FOR USE BY EXTRACT IN THE CR-20112
004300*                          PATIENT PLACEMENT/ANC DISPATCH SUITE.  CR-20112
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700****** L IS THE SCAN POINTER - IT STARTS AT THE END OF TEXT1 AND
005800****** WALKS BACKWARD.  L-R LETS A CALLER INSPECT THE SAME COUNTER
005900****** AS A REDEFINED PICTURE WITHOUT A SEPARATE DATA-NAME.
006000 WORKING-STORAGE SECTION.
006100 01  MISC-FIELDS.
006200     05 L                        PIC S9(4) COMP.
006300     05 L-R  REDEFINES L         PIC S9(4) COMP.
006400*** SCAN-DONE GOES TO "Y" THE INSTANT 100-TRIM-LOOP FINDS A
006500*** NON-SPACE CHARACTER - THAT STOPS THE PERFORM BELOW.
006600     05 SCAN-DONE-SW             PIC X(01) VALUE "N".
006700        88 SCAN-DONE             VALUE "Y".
006800     05 FILLER                   PIC X(03).
006900
007000****** TEXT1 IS THE CALLER'S CANDIDATE NAME TOKEN, PASSED BY
007100****** REFERENCE - THIS PROGRAM NEVER MOVES ANYTHING INTO IT.
007200****** TEXT1-TBL GIVES 100-TRIM-LOOP CHARACTER-AT-A-TIME ACCESS.
007300 LINKAGE SECTION.
007400 01  TEXT1                       PIC X(25).
007500 01  TEXT1-TBL  REDEFINES TEXT1.
007600     05 TEXT1-CHAR  OCCURS 25 TIMES
007700                                  PIC X(01).
007800****** RETURN-LTH IS HANDED BACK TO THE CALLER WITH THE TRIMMED
007900****** LENGTH.  RETURN-LTH-R IS KEPT FOR CALLERS THAT PREFER TO
008000****** REDEFINE IT ON THEIR OWN SIDE OF THE CALL.
008100 01  RETURN-LTH                  PIC S9(4).
008200 01  RETURN-LTH-R  REDEFINES RETURN-LTH
008300                                  PIC S9(4).
008400
008500****** MAINLINE - START THE SCAN POINTER AT THE LAST CHARACTER
008600****** POSITION AND WALK IT BACK UNTIL A NON-SPACE IS FOUND OR
008700****** THE WHOLE FIELD TURNS OUT TO BE BLANK.
008800 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
008900*** START L AT THE FULL 25-CHARACTER WIDTH OF TEXT1.
009000     MOVE 25 TO L.
009100*** RESET THE SWITCH EVERY CALL - THIS IS A SUBPROGRAM, SO
009200*** WORKING-STORAGE IS NOT GUARANTEED REINITIALIZED BY THE
009300*** RUN-TIME BETWEEN CALLS ON SOME COMPILERS.
009400     MOVE "N" TO SCAN-DONE-SW.
009500*** WALK BACKWARD ONE POSITION AT A TIME UNTIL THE SWITCH TRIPS
009600*** OR THE POINTER REACHES ZERO (AN ALL-SPACE FIELD).
009700     PERFORM 100-TRIM-LOOP THRU 100-EXIT
009800         UNTIL SCAN-DONE OR L = 0.
009900*** L NOW HOLDS THE TRIMMED LENGTH - HAND IT BACK TO THE CALLER.
010000     MOVE L TO RETURN-LTH.
010100     GOBACK.
010200
010300****** WALKS BACK FROM THE END OF THE TEXT AREA UNTIL A NON-
010400****** SPACE CHARACTER IS FOUND - L IS THEN THE TRIMMED LENGTH
010500 100-TRIM-LOOP.
010600*** A NON-SPACE CHARACTER AT THE CURRENT POSITION MEANS L IS
010700*** ALREADY THE TRIMMED LENGTH - STOP THE SCAN.
010800     IF TEXT1-CHAR (L) NOT = SPACE
010900         MOVE "Y" TO SCAN-DONE-SW
011000     ELSE
011100*** STILL SPACE - BACK UP ONE POSITION AND TRY AGAIN.
011200         SUBTRACT 1 FROM L.
011300 100-EXIT.
011400     EXIT.
