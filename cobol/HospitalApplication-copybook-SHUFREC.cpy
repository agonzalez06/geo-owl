000100******************************************************************
000200* SHUFREC.CPY                                                    *
000300* MONDAY-SHUFFLE RECOMMENDATION OUTPUT RECORD - ONE PER PATIENT  *
000400* FLAGGED AS GEOGRAPHICALLY MISPLACED BY SHUFFLE.                *
000500******************************************************************
000600* 2026-01-19  RLW  ORIGINAL LAYOUT.  CR-20107.                   *
000700* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
000800******************************************************************
000900 01  SHUFFLE-REC.
001000     05  SHF-PAT-ID               PIC X(08).
001100     05  SHF-FLOOR                PIC 9(02).
001200     05  SHF-FROM-TEAM            PIC X(04).
001300     05  SHF-TO-TEAM              PIC X(04).
001400     05  SHF-REASON               PIC X(20).
001500         88  SHF-IS-MISMATCH      VALUE "GEO MISMATCH        ".
001600         88  SHF-IS-UNMOVABLE     VALUE "NO GEO TEAM AVAIL   ".
001700     05  FILLER                   PIC X(01).
