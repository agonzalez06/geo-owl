000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHED.
000400 AUTHOR. R. L. WHITFIELD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/08/93.
000700 DATE-COMPILED. 09/08/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM TURNS A JOB-CONFIGURATION RECORD'S TIME
001400*          STRING AND WEEKDAY-NAME LIST INTO ONE NORMALIZED
001500*          SCHEDULE RECORD PER WEEKDAY, FOR THE SHOP'S OVERNIGHT
001600*          JOB SCHEDULER TO POLL.  A BLANK JOB-TIME DEFAULTS TO
001700*          06:00; A BLANK DAY LIST MEANS EVERY DAY OF THE WEEK.
001800*
001900*          EACH JOBCFG RECORD CAN FAN OUT INTO AS MANY AS SEVEN
002000*          SCHEDULE-FILE RECORDS (ONE PER WEEKDAY THE JOB RUNS ON)
002100*          BUT NEVER MORE THAN ONE SCHEDULE-LISTING LINE - THE
002200*          LISTING IS ONE LINE PER JOB, NOT PER WEEKDAY.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE            -  JOBCFG   (JOB CONFIGURATION)
002700*          OUTPUT FILE           -  SCHEDULE  (NORMALIZED SCHEDULE)
002800*          OUTPUT FILE           -  RPTFILE   (SCHEDULE LISTING)
002900*
003000******************************************************************
003100*
003200*          PROCESSING NOTES -
003300*
003400*          1. A JOBCFG RECORD WITH A BAD JOB-TIME IS COUNTED AND
003500*             SKIPPED WHOLE - NOTHING IS WRITTEN TO EITHER OUTPUT
003600*             FILE FOR IT, AND THE RUN CONTINUES TO THE NEXT CARD.
003700*          2. A JOB-DAYS NAME THAT IS NOT ONE OF THE SEVEN
003800*             RECOGNIZED WEEKDAY ABBREVIATIONS IS SIMPLY DROPPED
003900*             FROM THE SCHEDULE-FILE OUTPUT FOR THAT JOB - IT DOES
004000*             NOT INVALIDATE THE WHOLE RECORD THE WAY A BAD TIME
004100*             DOES.
004200*          3. THE SCHEDULE-LISTING REPORT IS WRITTEN ONE LINE PER
004300*             JOBCFG RECORD REGARDLESS OF HOW MANY SCHEDULE-FILE
004400*             RECORDS THAT JOB PRODUCED - THE LISTING IS FOR THE
004500*             DISPATCH OFFICE'S HUMAN REVIEW, NOT A RECORD COUNT.
004600*
004700******************************************************************
004800* CHANGE LOG
004900******************************************************************
005000* 09/08/93  RLW  CR-10150  ORIGINAL PROGRAM - MODELED ON THE      CR-10150
005100*                          DALYEDIT FIELD-EDIT SKELETON, BUT      CR-10150
005200*                          EDITS A SCHEDULE CARD RATHER THAN A    CR-10150
005300*                          ROOM CHARGE RECORD.                    CR-10150
005400* 11/30/98  DKH  CR-10699  YEAR 2000 READINESS SWEEP - NO DATE    CR-10699
005500*                          FIELDS CARRIED ON SCHDREC, LOGGED FOR  CR-10699
005600*                          THE AUDIT TRAIL ANYWAY.                CR-10699
005700* 03/14/03  DKH  CR-10830  JOB-DAYS DEFAULT LIST WIDENED TO ALL   CR-10830
005800*                          SEVEN DAYS - THE DISPATCH OFFICE       CR-10830
005900*                          WANTED WEEKEND COVERAGE INCLUDED BY    CR-10830
006000*                          DEFAULT.                               CR-10830
006100* 01/25/26  RLW  CR-20119  RE-REVIEWED FOR THE PATIENT            CR-20119
006200*                          PLACEMENT/ANC DISPATCH SUITE.          CR-20119
006300* 02/02/26  RLW  CR-20121  ADDED THE PARA-NAME TRACE FIELD AND    CR-20121
006400*                          1000-ABEND-RTN SO THIS PROGRAM MATCHES CR-20121
006500*                          THE SHOP-STANDARD ABEND CONVENTION     CR-20121
006600*                          CARRIED BY THE REST OF THE DISPATCH    CR-20121
006700*                          SUITE.  NO LOGIC CHANGE.               CR-20121
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200*** SOURCE AND OBJECT ARE THE SAME BOX HERE - THIS SHOP DOES NOT
007300*** CROSS-COMPILE THIS SUITE FOR ANY OTHER PLATFORM.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600*** C01 IS THE CARRIAGE-CONTROL CHANNEL FOR A NEW REPORT PAGE -
007700*** SHOP STANDARD ON EVERY PRINT PROGRAM IN THE SUITE, EVEN
007800*** THOUGH SCHED NEVER ACTUALLY SPANS A SECOND PAGE TODAY.
007900 SPECIAL-NAMES.
008000     C01 IS NEXT-PAGE.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*** SYSOUT IS THE SHOP-STANDARD ABEND DUMP TARGET - SEE ABENDREC
008500*** BELOW AND 1000-ABEND-RTN.  NOT USED ON A NORMAL RUN.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000*** ONE RECORD PER DISPATCH JOB - READ SEQUENTIALLY, NEVER
009100*** RANDOM, SO NO KEY IS DECLARED.
009200     SELECT JOBCFG-FILE
009300     ASSIGN TO UT-S-JOBCFG
009400       ORGANIZATION IS LINE SEQUENTIAL
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS IFCODE.
009700
009800*** THE NORMALIZED SCHEDULE OUTPUT - THIS SHOP'S OVERNIGHT
009900*** SCHEDULER POLLS THIS FILE, NOT JOBCFG DIRECTLY.
010000     SELECT SCHEDULE-FILE
010100     ASSIGN TO UT-S-SCHEDULE
010200       ORGANIZATION IS LINE SEQUENTIAL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600*** THE SCHEDULE-LISTING REPORT FOR THE DISPATCH OFFICE.
010700     SELECT RPTFILE
010800     ASSIGN TO UT-S-RPTFILE
010900       ORGANIZATION IS LINE SEQUENTIAL
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS RFCODE.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500****** BLOCK CONTAINS 0 LEAVES BLOCKING TO THE SYSTEM - THIS IS A
011600****** SYSOUT STREAM, NOT A DISK DATA SET, SO THERE IS NO BLOCK
011700****** SIZE FOR THE SHOP'S JCL TO TUNE.
011800 FD  SYSOUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 80 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SYSOUT-REC.
012400*** ONE UNFORMATTED 80-BYTE LINE - ABENDREC IS MOVED INTO IT
012500*** CHARACTER FOR CHARACTER BY 1000-ABEND-RTN BELOW.
012600 01  SYSOUT-REC.
012700     05  FILLER                   PIC X(80).
012800
012900****** ONE JOB-CONFIGURATION RECORD PER SCHEDULED DISPATCH JOB -
013000****** LAYOUT IS THE SHOP-STANDARD JOBCFG COPYBOOK, SHARED WITH
013100****** WHATEVER OTHER PROGRAM MAINTAINS THE JOBCFG FILE ITSELF.
013200 FD  JOBCFG-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 404 CHARACTERS
013600     DATA RECORD IS JOBCFG-REC.
013700*** THIS PROGRAM ONLY TOUCHES FOUR FIELDS OFF THE JOBCFG
013800*** COPYBOOK - JOB-NAME (THE DISPATCH JOB'S OWN NAME), JOB-TIME
013900*** (HH:MM, EDITED BY 300-FIELD-EDITS), JOB-TIME-HH/JOB-TIME-MM
014000*** (REDEFINED SUBFIELDS OF JOB-TIME), AND JOB-DAYS (THE RAW
014100*** WEEKDAY-NAME LIST, UP TO SEVEN 3-CHARACTER SLOTS).  EVERY
014200*** OTHER JOBCFG FIELD PASSES THROUGH UNUSED.
014300     COPY JOBCFG.
014400
014500****** ONE NORMALIZED SCHEDULE RECORD PER JOB/WEEKDAY PAIR - THE
014600****** 18-BYTE SCHDREC LAYOUT IS DELIBERATELY TINY SINCE THE
014700****** OVERNIGHT SCHEDULER POLLS THIS FILE ON EVERY CYCLE.
014800 FD  SCHEDULE-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 18 CHARACTERS
015200     DATA RECORD IS SCHEDULE-REC.
015300*** SCH-JOB-NAME, SCH-WEEKDAY (0-6), SCH-HOUR, AND SCH-MINUTE ARE
015400*** THE ONLY FOUR FIELDS ON THIS COPYBOOK - THERE IS NO FILLER
015500*** RESERVE HERE BECAUSE THE OVERNIGHT SCHEDULER POLLS THIS FILE
015600*** ON A TIGHT CYCLE AND THE SHOP DID NOT WANT TO PAD IT.
015700     COPY SCHDREC.
015800
015900****** THE DISPATCH OFFICE'S PRINTED SCHEDULE LISTING - ONE
016000****** DETAIL LINE PER JOB, HEADER/TRAILER LIKE EVERY OTHER
016100****** REPORT IN THIS SUITE.
016200 FD  RPTFILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 80 CHARACTERS
016600     DATA RECORD IS RPT-REC.
016700*** RPT-REC IS CARRIED AS ONE FLAT 80-BYTE AREA - THE HEADER,
016800*** DETAIL, AND TRAILER GROUPS BELOW ARE MOVED INTO IT ON WRITE
016900*** RATHER THAN DECLARED AS FD-LEVEL 01'S OF THEIR OWN.
017000 01  RPT-REC.
017100     05  FILLER                   PIC X(80).
017200
017300 WORKING-STORAGE SECTION.
017400*
017500*          WORKING-STORAGE BELOW IS GROUPED IN THE ORDER IT IS
017600*          FIRST TOUCHED BY THE PROCEDURE DIVISION - FILE-STATUS
017700*          CODES FIRST (TESTED ON EVERY READ), THEN THE TWO
017800*          WEEKDAY-NAME TABLES (LOADED ONCE, NEVER REBUILT),
017900*          THEN THE PER-JOB WORKING AREAS, THEN THE THREE REPORT
018000*          LINE LAYOUTS IN HEADER/DETAIL/TRAILER ORDER.
018100*
018200
018300****** FILE-STATUS 88-LEVELS FOLLOW THE SHOP STANDARD - "10"
018400****** MEANS AT-END ON A SEQUENTIAL READ, SPACES MEANS OK.
018500 01  FILE-STATUS-CODES.
018600*** IFCODE IS TESTED BY 100-MAINLINE'S READ JOBCFG-FILE BELOW.
018700     05  IFCODE                  PIC X(2).
018800         88 JOB-READ-OK      VALUE SPACES.
018900         88 NO-MORE-JOBS     VALUE "10".
019000*** OFCODE AND RFCODE ARE CARRIED FOR THE SAME SHOP-STANDARD
019100*** REASON EVERY FILE-STATUS CLAUSE IS CARRIED - NEITHER WRITE IN
019200*** THIS PROGRAM IS ACTUALLY TESTED, BUT A FUTURE ABEND TRAP CAN
019300*** BE ADDED WITHOUT TOUCHING THE FILE-CONTROL PARAGRAPH.
019400     05  OFCODE                  PIC X(2).
019500         88 CODE-WRITE       VALUE SPACES.
019600     05  RFCODE                  PIC X(2).
019700         88 CODE-WRITE-RPT   VALUE SPACES.
019800     05  FILLER                  PIC X(02).
019900
020000****** WEEKDAY-NAME/CODE TABLE, LOADED FROM A LITERAL SO THE
020100****** TABLE ORDER ITSELF CARRIES THE SUN=0...SAT=6 CODE - THE
020200****** CODE IS JUST THE TABLE POSITION MINUS ONE.  342-WRITE-
020300****** ONE-DAY SEARCHES THIS TABLE FOR EVERY EMITTED DAY NAME.
020400 01  WS-WEEKDAY-NAMES-LIT   PIC X(21)
020500                             VALUE "SUNMONTUEWEDTHUFRISAT".
020600*** WD-SAVE-IDX IS DECLARED HERE BUT NOT CURRENTLY REFERENCED -
020700*** CARRIED OVER FROM THE DALYEDIT SKELETON FOR A FUTURE
020800*** RE-SEARCH REQUIREMENT THAT HAS NOT MATERIALIZED YET.
020900 01  WS-WEEKDAY-TABLE REDEFINES WS-WEEKDAY-NAMES-LIT.
021000     05  WS-WEEKDAY-NAME OCCURS 7 TIMES
021100                          INDEXED BY WD-IDX, WD-SAVE-IDX
021200                                   PIC X(03).
021300
021400****** DEFAULT DAY LIST USED WHEN JOB-DAYS IS BLANK - CANONICAL
021500****** MON..SUN ORDER, NOT THE SUN..SAT TABLE ORDER ABOVE (PER
021600****** CR-10830'S REQUIREMENT THAT THE DEFAULT COVER ALL SEVEN).
021700 01  WS-DEFAULT-DAYS-LIT    PIC X(21)
021800                             VALUE "MONTUEWEDTHUFRISATSUN".
021900 01  WS-DEFAULT-DAYS REDEFINES WS-DEFAULT-DAYS-LIT.
022000     05  DFLT-DAY-NAME OCCURS 7 TIMES INDEXED BY DFLT-IDX
022100                                   PIC X(03).
022200
022300****** THE WORKING LIST OF DAY NAMES TO EMIT FOR THE CURRENT JOB -
022400****** BUILT FRESH BY 320-BUILD-DAY-LIST ON EVERY JOBCFG RECORD,
022500****** EITHER FROM THE DEFAULT LIST ABOVE OR FROM JOB-DAYS ITSELF.
022600 01  WS-EMIT-DAYS-TABLE.
022700     05  WS-EMIT-DAY OCCURS 7 TIMES INDEXED BY EMIT-IDX
022800                                   PIC X(03) VALUE SPACES.
022900     05  FILLER                   PIC X(01).
023000*** COUNT OF DAY NAMES ACTUALLY LOADED INTO WS-EMIT-DAYS-TABLE -
023100*** NEVER MORE THAN 7.  DOUBLES AS THE VARYING LIMIT FOR BOTH
023200*** 340-WRITE-SCHEDULE-RECS AND 360-WRITE-DETAIL-LINE'S PERFORMS.
023300 77  WS-EMIT-CNT                 PIC 9(01) COMP VALUE 0.
023400
023500****** RUN DATE, ACCEPTED ONCE IN 000-HOUSEKEEPING FOR THE REPORT
023600****** HEADER ONLY - SCHED HAS NO OTHER USE FOR TODAY'S DATE.
023700 01  WS-DATE                     PIC 9(06).
023800*** YY/MM/DD SUBFIELDS, USED ONE AT A TIME BY 000-HOUSEKEEPING TO
023900*** SLICE THE HEADER'S MM/DD/YY PICTURE OUT OF ORDER.
024000 01  WS-DATE-R REDEFINES WS-DATE.
024100     05  WS-DATE-YY               PIC 9(02).
024200     05  WS-DATE-MM               PIC 9(02).
024300     05  WS-DATE-DD               PIC 9(02).
024400
024500****** THE EDITED HOUR/MINUTE FROM 300-FIELD-EDITS, CARRIED
024600****** FORWARD TO BE MOVED ONTO EVERY SCHEDULE-REC THIS JOB WRITES.
024700*** BOTH ARE SET EXACTLY ONCE PER JOBCFG RECORD, IN 300-FIELD-
024800*** EDITS, AND THEN READ REPEATEDLY (ONCE PER EMITTED WEEKDAY) BY
024900*** 342-WRITE-ONE-DAY - THEY ARE NOT RESET BETWEEN WEEKDAYS.
025000 77  WS-HOUR-NUM                 PIC 9(02) COMP VALUE 0.
025100 77  WS-MINUTE-NUM                PIC 9(02) COMP VALUE 0.
025200
025300****** RUN COUNTERS FOR THE TRAILER, PLUS THE TWO CONTROL
025400****** SWITCHES THAT DRIVE 100-MAINLINE AND 300-FIELD-EDITS.
025500 01  COUNTERS-AND-SWITCHES.
025600*** JOBS-PROCESSED COUNTS EVERY JOBCFG RECORD READ, VALID OR NOT.
025700*** RECORDS-WRITTEN COUNTS SCHEDULE-FILE RECORDS, NOT JOBCFG
025800*** RECORDS - A SINGLE JOB CAN ADD AS MANY AS SEVEN TO THIS ONE.
025900     05  JOBS-PROCESSED           PIC 9(05) COMP VALUE 0.
026000     05  RECORDS-WRITTEN          PIC 9(05) COMP VALUE 0.
026100     05  INVALID-CNT              PIC 9(05) COMP VALUE 0.
026200*** STRING POINTER FOR 362-APPEND-DAY-NAME'S STRING STATEMENT.
026300     05  WS-STRING-PTR            PIC 9(02) COMP VALUE 0.
026400*** SET BY 300-FIELD-EDITS WHEN JOB-TIME FAILS VALIDATION.
026500     05  RECORD-INVALID-SW        PIC X(01) VALUE "N".
026600         88  RECORD-IS-INVALID    VALUE "Y".
026700*** DRIVES THE 100-MAINLINE READ LOOP.
026800     05  MORE-JOBS-SW             PIC X(01) VALUE "Y".
026900         88  NO-MORE-JOBCFG-RECS  VALUE "N".
027000*** CURRENT PARAGRAPH NAME, FOR THE ABEND DUMP - SEE ABENDREC.
027100     05  PARA-NAME                PIC X(20) VALUE SPACES.
027200     05  FILLER                   PIC X(02).
027300
027400****** PAGE HEADER - PROGRAM NAME AND RUN DATE, WRITTEN ONCE BY
027500****** 000-HOUSEKEEPING.  NO COLUMN HEADER LINE - THE DETAIL
027600****** LINE BELOW CARRIES ITS OWN "JOB/TIME/DAYS" LABELS.
027700 01  WS-HDR-REC.
027800     05  FILLER                   PIC X(01)  VALUE SPACE.
027900     05  FILLER                   PIC X(10)  VALUE "PROGRAM: ".
028000     05  HDR-PGM-NAME             PIC X(08)  VALUE "SCHED".
028100     05  FILLER                   PIC X(08)  VALUE SPACES.
028200     05  FILLER                   PIC X(09)  VALUE "RUN DATE ".
028300*** EDITED PICTURE - 000-HOUSEKEEPING SLICES THE THREE WS-DATE-R
028400*** SUBFIELDS INTO THIS ONE SUBSCRIPTED MOVE AT A TIME.
028500     05  HDR-RUN-DATE             PIC 99/99/99.
028600     05  FILLER                   PIC X(36)  VALUE SPACES.
028700
028800****** ONE DETAIL LINE PER JOBCFG RECORD PROCESSED - JOB NAME,
028900****** EDITED TIME, AND THE DAY NAMES STRUNG TOGETHER BY
029000****** 362-APPEND-DAY-NAME.
029100 01  WS-DETAIL-REC.
029200     05  FILLER                   PIC X(01)  VALUE SPACE.
029300     05  FILLER                   PIC X(04)  VALUE "JOB ".
029400     05  DTL-JOB-NAME             PIC X(12).
029500     05  FILLER                   PIC X(02)  VALUE SPACES.
029600     05  FILLER                   PIC X(05)  VALUE "TIME ".
029700     05  DTL-TIME                 PIC X(05).
029800     05  FILLER                   PIC X(02)  VALUE SPACES.
029900     05  FILLER                   PIC X(05)  VALUE "DAYS ".
030000*** DTL-DAYS IS WIDE ENOUGH FOR ALL SEVEN 3-CHARACTER DAY NAMES
030100*** PLUS SEPARATORS WITH ROOM TO SPARE - SEE 362-APPEND-DAY-NAME'S
030200*** OVERFLOW GUARD, WHICH STOPS WELL SHORT OF THIS LIMIT ANYWAY.
030300     05  DTL-DAYS                 PIC X(28).
030400     05  FILLER                   PIC X(16)  VALUE SPACES.
030500
030600****** RUN TRAILER - JOBS PROCESSED, SCHEDULE RECORDS WRITTEN,
030700****** AND THE COUNT SKIPPED FOR A BAD JOB-TIME.
030800 01  WS-TRAILER-REC.
030900     05  FILLER                   PIC X(01)  VALUE SPACE.
031000     05  FILLER                   PIC X(16)  VALUE
031100         "JOBS PROCESSED  ".
031200     05  TRL-JOBS-PROCESSED       PIC ZZZZ9.
031300     05  FILLER                   PIC X(02)  VALUE SPACES.
031400     05  FILLER                   PIC X(16)  VALUE
031500         "RECORDS WRITTEN ".
031600     05  TRL-RECORDS-WRITTEN      PIC ZZZZ9.
031700     05  FILLER                   PIC X(02)  VALUE SPACES.
031800     05  FILLER                   PIC X(14)  VALUE
031900         "INVALID JOBS  ".
032000     05  TRL-INVALID-CNT          PIC ZZZZ9.
032100     05  FILLER                   PIC X(14)  VALUE SPACES.
032200
032300*** SPACER LINE MOVED TO RPT-REC WHEREVER THE REPORT NEEDS A
032400*** BLANK LINE - HEADER/TRAILER SEPARATION ONLY, NO HEADING RULE.
032500 77  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
032600
032700*** SHOP-STANDARD ABEND DUMP LAYOUT - SEE 1000-ABEND-RTN.
032800 COPY ABENDREC.
032900
033000****** MAINLINE - OPEN FILES, EDIT EACH JOBCFG RECORD ON ITS OWN
033100****** TERMS, WRITE THE TRAILER, CLOSE UP.
033200*
033300*          PARAGRAPHS BELOW RUN 000, THEN 100 ONCE PER JOBCFG
033400*          RECORD, THEN 700 AND 999 ONCE EACH AT END OF RUN.
033500*          300/320/322/324/340/342/360/362 ARE ALL CALLED FROM
033600*          WITHIN A SINGLE 100-MAINLINE PASS AND NEVER DIRECTLY
033700*          FROM THE MAINLINE ITSELF.  1000 IS THE ABEND HANDLER
033800*          AND IS NOT PART OF THE NORMAL CALL CHAIN AT ALL.
033900*
034000 PROCEDURE DIVISION.
034100*** HOUSEKEEPING OPENS ALL FOUR FILES AND PRINTS THE PAGE HEADER
034200*** BEFORE THE FIRST JOBCFG RECORD IS EVER READ.
034300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034400*** ONE MAINLINE PASS PER JOBCFG RECORD, UNTIL THE AT-END
034500*** CONDITION ON THE READ FLIPS THE MORE-JOBS-SW SWITCH OFF.
034600     PERFORM 100-MAINLINE THRU 100-EXIT
034700         UNTIL NO-MORE-JOBCFG-RECS.
034800*** TRAILER IS WRITTEN EXACTLY ONCE, AFTER THE LAST JOBCFG RECORD.
034900     PERFORM 700-WRITE-TRAILER THRU 700-EXIT.
035000*** CLOSE UP AND DISPLAY THE SAME COUNTERS TO THE JOB LOG.
035100     PERFORM 999-CLEANUP THRU 999-EXIT.
035200     MOVE ZERO TO RETURN-CODE.
035300     GOBACK.
035400
035500****** OPENS THE FILES AND WRITES THE PAGE HEADER - NO FIRST READ
035600****** HERE, UNLIKE PLACER/SHUFFLE, SINCE 100-MAINLINE DOES ITS
035700****** OWN READ AT THE TOP OF EACH PASS.
035800 000-HOUSEKEEPING.
035900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036000     DISPLAY "******** BEGIN JOB SCHED ********".
036100*** RUN DATE FOR THE HEADER ONLY.
036200     ACCEPT WS-DATE FROM DATE.
036300*** JOBCFG IS READ-ONLY HERE - SCHED NEVER REWRITES THE
036400*** CONFIGURATION FILE IT IS DRIVEN BY.
036500     OPEN INPUT JOBCFG-FILE.
036600*** ALL THREE OUTPUTS ARE OPENED TOGETHER EVEN THOUGH SYSOUT IS
036700*** NOT TOUCHED ON A NORMAL RUN - IT MUST STILL BE OPEN IN CASE
036800*** 1000-ABEND-RTN IS EVER REACHED.
036900     OPEN OUTPUT SCHEDULE-FILE, RPTFILE, SYSOUT.
037000     WRITE RPT-REC FROM WS-HDR-REC.
037100*** SLICE WS-DATE (YYMMDD) INTO THE MM/DD/YY HEADER PICTURE ONE
037200*** SUBFIELD AT A TIME - THE HEADER IS EDITED, WS-DATE IS NOT.
037300     MOVE WS-DATE-MM TO HDR-RUN-DATE (1:2).
037400     MOVE WS-DATE-DD TO HDR-RUN-DATE (4:2).
037500     MOVE WS-DATE-YY TO HDR-RUN-DATE (7:2).
037600*** BLANK SEPARATOR LINE BEFORE THE FIRST DETAIL LINE.
037700     WRITE RPT-REC FROM WS-BLANK-LINE.
037800 000-EXIT.
037900     EXIT.
038000
038100****** ONE PASS PER JOBCFG RECORD - EDIT THE TIME, BUILD THE DAY
038200****** LIST, THEN EMIT THE SCHEDULE RECORDS AND THE LISTING LINE.
038300****** AN INVALID TIME SKIPS THE REST OF THE PASS ENTIRELY - NO
038400****** SCHEDULE RECORDS ARE WRITTEN FOR A BAD JOB.
038500 100-MAINLINE.
038600     MOVE "100-MAINLINE" TO PARA-NAME.
038700*** A SEQUENTIAL READ - THE AT-END CLAUSE IS THE ONLY PLACE
038800*** MORE-JOBS-SW EVER GOES TO "N".
038900     READ JOBCFG-FILE
039000         AT END
039100         MOVE "N" TO MORE-JOBS-SW
039200         GO TO 100-EXIT
039300     END-READ.
039400     ADD 1 TO JOBS-PROCESSED.
039500*** RESET THE SWITCH EVERY PASS - IT IS NOT AN 88 OFF A FRESHLY
039600*** READ RECORD, SO IT WOULD OTHERWISE CARRY OVER FROM THE LAST
039700*** INVALID JOB.
039800     MOVE "N" TO RECORD-INVALID-SW.
039900*** 300-FIELD-EDITS EITHER DEFAULTS JOB-TIME, EDITS IT, OR FLAGS
040000*** IT INVALID - IT NEVER ABENDS THE RUN OVER ONE BAD CARD.
040100     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
040200*** AN INVALID JOB-TIME BUMPS THE TRAILER COUNT AND SKIPS EVERY
040300*** DOWNSTREAM PARAGRAPH - NO SCHEDULE-FILE RECORD, NO LISTING
040400*** LINE, FOR THIS JOBCFG RECORD.
040500     IF RECORD-IS-INVALID
040600         ADD 1 TO INVALID-CNT
040700         GO TO 100-EXIT.
040800*** BUILD THE LIST OF DAY NAMES THIS JOB ACTUALLY RUNS ON.
040900     PERFORM 320-BUILD-DAY-LIST THRU 320-EXIT.
041000*** ONE SCHEDULE-FILE RECORD PER RECOGNIZED DAY IN THE LIST.
041100     PERFORM 340-WRITE-SCHEDULE-RECS THRU 340-EXIT.
041200*** ONE SCHEDULE-LISTING LINE, REGARDLESS OF HOW MANY DAYS.
041300     PERFORM 360-WRITE-DETAIL-LINE THRU 360-EXIT.
041400 100-EXIT.
041500     EXIT.
041600
041700****** JOB-TIME SPACES DEFAULTS TO 06:00 - OTHERWISE BOTH HALVES
041800****** MUST BE NUMERIC AND IN RANGE (HH 00-23, MM 00-59)
041900 300-FIELD-EDITS.
042000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
042100*** BLANK JOB-TIME DEFAULTS TO 06:00 - ALSO RE-EDITS JOB-TIME
042200*** ITSELF SO 360-WRITE-DETAIL-LINE PRINTS THE DEFAULTED VALUE,
042300*** NOT A BLANK FIELD.
042400     IF JOB-TIME = SPACES
042500         MOVE 6 TO WS-HOUR-NUM
042600         MOVE 0 TO WS-MINUTE-NUM
042700         MOVE "06:00" TO JOB-TIME
042800         GO TO 300-EXIT.
042900*** BOTH HALVES OF HH:MM MUST BE NUMERIC BEFORE THEY CAN BE
043000*** COMPARED FOR RANGE BELOW - A NON-NUMERIC HALF FAILS THE JOB
043100*** IMMEDIATELY RATHER THAN RISKING A COMPARE ON GARBAGE DATA.
043200     IF JOB-TIME-HH NOT NUMERIC OR JOB-TIME-MM NOT NUMERIC
043300         MOVE "Y" TO RECORD-INVALID-SW
043400         GO TO 300-EXIT.
043500*** BOTH HALVES ARE NOW KNOWN NUMERIC - MOVE THEM TO THE COMP
043600*** WORKING FIELDS FOR THE RANGE TEST AND FOR LATER USE BY
043700*** 342-WRITE-ONE-DAY.
043800     MOVE JOB-TIME-HH TO WS-HOUR-NUM.
043900     MOVE JOB-TIME-MM TO WS-MINUTE-NUM.
044000*** HOUR 00-23, MINUTE 00-59 - ANYTHING ELSE IS INVALID EVEN
044100*** THOUGH IT PASSED THE NUMERIC TEST ABOVE.
044200     IF WS-HOUR-NUM > 23 OR WS-MINUTE-NUM > 59
044300         MOVE "Y" TO RECORD-INVALID-SW.
044400 300-EXIT.
044500     EXIT.
044600
044700****** JOB-DAYS BLANK MEANS ALL SEVEN DAYS, CANONICAL MON..SUN
044800****** ORDER - OTHERWISE CARRY OVER WHATEVER NAMES THE JOB GAVE US
044900 320-BUILD-DAY-LIST.
045000     MOVE "320-BUILD-DAY-LIST" TO PARA-NAME.
045100*** FROM HERE DOWN, WS-EMIT-CNT AND WS-EMIT-DAYS-TABLE BELONG TO
045200*** THIS JOBCFG RECORD ONLY - THEY ARE REBUILT FROM SCRATCH ON
045300*** EVERY PASS THROUGH 100-MAINLINE, NEVER CARRIED ACROSS JOBS.
045400*** CLEAR THE WORKING TABLE FROM THE LAST JOB BEFORE LOADING IT
045500*** FOR THIS ONE - OTHERWISE A SHORTER DAY LIST WOULD LEAVE A
045600*** PRIOR JOB'S TRAILING DAY NAMES BEHIND.
045700     MOVE SPACES TO WS-EMIT-DAYS-TABLE.
045800     MOVE 0 TO WS-EMIT-CNT.
045900*** BLANK JOB-DAYS - COPY THE CANONICAL MON..SUN DEFAULT LIST
046000*** (CR-10830).  OTHERWISE CARRY OVER WHATEVER JOB-DAYS GAVE US,
046100*** SKIPPING ANY BLANK SLOTS IN THAT LIST.
046200     IF JOB-DAYS = SPACES
046300         PERFORM 322-COPY-DEFAULT-DAY THRU 322-EXIT
046400             VARYING DFLT-IDX FROM 1 BY 1 UNTIL DFLT-IDX > 7
046500     ELSE
046600         PERFORM 324-COPY-JOB-DAY THRU 324-EXIT
046700             VARYING EMIT-IDX FROM 1 BY 1 UNTIL EMIT-IDX > 7.
046800 320-EXIT.
046900     EXIT.
047000*
047100*          322 AND 324 BELOW ARE THE TWO ALTERNATE BODIES OF THE
047200*          IF/ELSE ABOVE - EXACTLY ONE OF THEM RUNS PER JOBCFG
047300*          RECORD, NEVER BOTH.
047400*
047500
047600****** COPIES ONE NAME FROM THE CANONICAL DEFAULT TABLE INTO THE
047700****** WORKING EMIT TABLE - ALWAYS ALL SEVEN, NEVER SKIPPED.
047800 322-COPY-DEFAULT-DAY.
047900*** THE DEFAULT LIST HAS NO BLANK SLOTS, SO EVERY PASS THROUGH
048000*** THIS PARAGRAPH ADDS EXACTLY ONE NAME.
048100     ADD 1 TO WS-EMIT-CNT.
048200     MOVE DFLT-DAY-NAME (DFLT-IDX) TO WS-EMIT-DAY (WS-EMIT-CNT).
048300 322-EXIT.
048400     EXIT.
048500*
048600*          SEE 324 BELOW FOR THE OTHER HALF OF THIS PAIR.
048700*
048800
048900****** COPIES ONE NAME FROM JOB-DAYS INTO THE WORKING EMIT TABLE,
049000****** SKIPPING BLANK SLOTS - THE CALLER PASSED A SHORTER LIST.
049100 324-COPY-JOB-DAY.
049200*** UNLIKE 322 ABOVE, A BLANK SLOT IN JOB-DAYS IS SIMPLY SKIPPED -
049300*** IT DOES NOT ADVANCE WS-EMIT-CNT OR LOAD ANYTHING.
049400     IF JOB-DAY-NAME (EMIT-IDX) NOT = SPACES
049500         ADD 1 TO WS-EMIT-CNT
049600         MOVE JOB-DAY-NAME (EMIT-IDX) TO
049700                               WS-EMIT-DAY (WS-EMIT-CNT).
049800 324-EXIT.
049900     EXIT.
050000*
050100*          SEE 322 ABOVE FOR THE OTHER HALF OF THIS PAIR.
050200*
050300
050400****** WRITES ONE SCHEDULE RECORD PER EMITTED DAY THAT MATCHES A
050500****** RECOGNIZED WEEKDAY NAME - UNRECOGNIZED NAMES ARE SKIPPED
050600 340-WRITE-SCHEDULE-RECS.
050700     MOVE "340-WRITE-SCHEDULE-RECS" TO PARA-NAME.
050800*** NOTHING IS WRITTEN HERE DIRECTLY - THIS PARAGRAPH ONLY DRIVES
050900*** THE PERFORM BELOW, ONE SLOT AT A TIME.
051000*** ONE CALL ON 342-WRITE-ONE-DAY PER SLOT ACTUALLY LOADED BY
051100*** 320-BUILD-DAY-LIST - WS-EMIT-CNT IS THE VARYING LIMIT, NOT
051200*** A FIXED SEVEN.
051300     PERFORM 342-WRITE-ONE-DAY THRU 342-EXIT
051400         VARYING EMIT-IDX FROM 1 BY 1 UNTIL EMIT-IDX > WS-EMIT-CNT.
051500 340-EXIT.
051600     EXIT.
051700
051800****** LOOKS THE DAY NAME UP IN THE SUN=0..SAT=6 TABLE AND WRITES
051900****** ONE SCHEDULE-REC IF IT IS A RECOGNIZED WEEKDAY.  A NAME
052000****** THAT MISSES THE TABLE (TYPO ON THE JOBCFG CARD) IS SIMPLY
052100****** SKIPPED - IT DOES NOT FAIL THE WHOLE JOB.
052200 342-WRITE-ONE-DAY.
052300*** A BLANK SLOT CAN ONLY HAPPEN IF WS-EMIT-CNT WAS MISCOUNTED -
052400*** GUARDED HERE ANYWAY SINCE THE SEARCH BELOW CANNOT MATCH
052500*** SPACES AGAINST THE WEEKDAY TABLE.
052600     IF WS-EMIT-DAY (EMIT-IDX) = SPACES
052700         GO TO 342-EXIT.
052800*** START THE SEARCH AT THE FIRST TABLE ENTRY EVERY TIME - WD-IDX
052900*** IS SHARED ACROSS ALL SEVEN POSSIBLE CALLS THIS JOB MAKES.
053000     SET WD-IDX TO 1.
053100     SEARCH WS-WEEKDAY-NAME
053200         AT END
053300             GO TO 342-EXIT
053400*** TABLE POSITION MINUS ONE IS THE SUN=0..SAT=6 CODE - NO
053500*** SEPARATE CODE COLUMN IS CARRIED IN THE TABLE ITSELF.
053600         WHEN WS-WEEKDAY-NAME (WD-IDX) = WS-EMIT-DAY (EMIT-IDX)
053700*** JOB-NAME COPIES STRAIGHT ACROSS - NO EDITING NEEDED.
053800             MOVE JOB-NAME          TO SCH-JOB-NAME
053900*** WD-IDX IS THE 1..7 TABLE POSITION; SCH-WEEKDAY WANTS THE
054000*** 0..6 CODE, SO THE COMPUTE SUBTRACTS ONE.
054100             COMPUTE SCH-WEEKDAY = WD-IDX - 1
054200*** THE SAME HOUR/MINUTE PAIR IS STAMPED ON EVERY WEEKDAY THIS
054300*** JOB EMITS - JOBCFG CARRIES ONE TIME PER JOB, NOT PER DAY.
054400             MOVE WS-HOUR-NUM       TO SCH-HOUR
054500             MOVE WS-MINUTE-NUM     TO SCH-MINUTE
054600             WRITE SCHEDULE-REC
054700             ADD 1 TO RECORDS-WRITTEN
054800     END-SEARCH.
054900 342-EXIT.
055000     EXIT.
055100
055200****** ONE SCHEDULE-LISTING LINE PER JOB - TIME PLUS THE DAY
055300****** NAMES THAT WERE EMITTED FOR IT
055400****** BUILDS AND WRITES THE SCHEDULE-LISTING DETAIL LINE - JOB
055500****** NAME, EDITED TIME, AND EVERY DAY NAME STRUNG TOGETHER ONE
055600****** AFTER ANOTHER INTO DTL-DAYS.
055700 360-WRITE-DETAIL-LINE.
055800     MOVE "360-WRITE-DETAIL-LINE" TO PARA-NAME.
055900     MOVE JOB-NAME TO DTL-JOB-NAME.
056000*** JOB-TIME WAS ALREADY DEFAULTED OR VALIDATED BY 300-FIELD-
056100*** EDITS ABOVE - THIS MOVE SIMPLY PRINTS WHATEVER IT ENDED UP AS.
056200     MOVE JOB-TIME TO DTL-TIME.
056300*** CLEAR DTL-DAYS BEFORE THE STRING BELOW BUILDS INTO IT -
056400*** OTHERWISE A SHORTER DAY LIST WOULD LEAVE TRAILING CHARACTERS
056500*** FROM A PRIOR JOB'S DETAIL LINE.
056600     MOVE SPACES   TO DTL-DAYS.
056700*** STRING'S POINTER STARTS AT 1 EVERY DETAIL LINE - IT IS
056800*** ADVANCED BY 362-APPEND-DAY-NAME AS EACH NAME IS ADDED.
056900     MOVE 1        TO WS-STRING-PTR.
057000     PERFORM 362-APPEND-DAY-NAME THRU 362-EXIT
057100         VARYING EMIT-IDX FROM 1 BY 1 UNTIL EMIT-IDX > WS-EMIT-CNT.
057200     WRITE RPT-REC FROM WS-DETAIL-REC.
057300 360-EXIT.
057400     EXIT.
057500
057600****** APPENDS ONE DAY NAME AND A TRAILING SPACE TO DTL-DAYS -
057700****** STOPS EARLY IF THE 28-CHARACTER FIELD WOULD OVERFLOW
057800****** (SEVEN 3-CHARACTER NAMES PLUS SEPARATORS NEVER ACTUALLY
057900****** REACHES THE LIMIT, BUT THE GUARD COSTS NOTHING).
058000 362-APPEND-DAY-NAME.
058100*** A BLANK SLOT MEANS FEWER THAN SEVEN DAYS WERE LOADED - STOP
058200*** APPENDING RATHER THAN STRING A BLANK NAME INTO THE LINE.
058300*** THE WS-STRING-PTR > 25 HALF OF THIS TEST IS THE OVERFLOW
058400*** GUARD DESCRIBED IN THE PARAGRAPH BANNER ABOVE - IT IS NEVER
058500*** ACTUALLY TRIPPED BY A FULL SEVEN-DAY LIST, BUT IT IS CHEAP
058600*** INSURANCE AGAINST A FUTURE CHANGE THAT WIDENS THE DAY NAMES.
058700     IF WS-EMIT-DAY (EMIT-IDX) = SPACES OR WS-STRING-PTR > 25
058800         GO TO 362-EXIT.
058900*** ONE NAME, ONE TRAILING SEPARATOR SPACE, DELIMITED BY SIZE SO
059000*** NEITHER PIECE IS TRUNCATED AT A SPACE OF ITS OWN.
059100     STRING WS-EMIT-DAY (EMIT-IDX) DELIMITED BY SIZE
059200            " "                   DELIMITED BY SIZE
059300         INTO DTL-DAYS
059400         WITH POINTER WS-STRING-PTR
059500     END-STRING.
059600 362-EXIT.
059700     EXIT.
059800
059900****** RUN TRAILER - BLANK LINE, THEN THE THREE RUN COUNTERS.
060000 700-WRITE-TRAILER.
060100     MOVE "700-WRITE-TRAILER" TO PARA-NAME.
060200*** A BLANK LINE SEPARATES THE LAST DETAIL LINE FROM THE TRAILER,
060300*** THE SAME WAY A BLANK LINE SEPARATED THE HEADER FROM THE FIRST
060400*** DETAIL LINE BACK IN 000-HOUSEKEEPING.
060500     WRITE RPT-REC FROM WS-BLANK-LINE.
060600*** EACH COUNTER IS MOVED INTO ITS OWN ZZZZ9 TRAILER FIELD -
060700*** THE THREE ARE INDEPENDENT RUN TOTALS, NOT A CROSS-CHECK.
060800     MOVE JOBS-PROCESSED  TO TRL-JOBS-PROCESSED.
060900     MOVE RECORDS-WRITTEN TO TRL-RECORDS-WRITTEN.
061000     MOVE INVALID-CNT     TO TRL-INVALID-CNT.
061100     WRITE RPT-REC FROM WS-TRAILER-REC.
061200 700-EXIT.
061300     EXIT.
061400
061500****** CLOSES THE FILES AND DISPLAYS THE SAME THREE COUNTERS TO
061600****** THE JOB LOG FOR THE OPERATOR, IN ADDITION TO THE PRINTED
061700****** TRAILER ABOVE.
061800 999-CLEANUP.
061900     MOVE "999-CLEANUP" TO PARA-NAME.
062000*** ALL FOUR FILES ARE CLOSED TOGETHER ON ONE STATEMENT - THE
062100*** SAME SET THAT WAS OPENED TOGETHER BACK IN 000-HOUSEKEEPING.
062200     CLOSE JOBCFG-FILE, SCHEDULE-FILE, RPTFILE, SYSOUT.
062300*** THE OPERATOR SEES THESE ON THE JOB LOG WITHOUT HAVING TO PULL
062400*** THE PRINTED SCHEDULE LISTING - SAME THREE NUMBERS EITHER WAY.
062500     DISPLAY "** JOBS PROCESSED **".
062600     DISPLAY JOBS-PROCESSED.
062700     DISPLAY "** RECORDS WRITTEN **".
062800     DISPLAY RECORDS-WRITTEN.
062900     DISPLAY "** INVALID JOBS **".
063000     DISPLAY INVALID-CNT.
063100     DISPLAY "******** NORMAL END OF JOB SCHED ********".
063200 999-EXIT.
063300     EXIT.
063400*
063500*          END OF NORMAL-PATH PROCESSING - 1000-ABEND-RTN BELOW
063600*          IS THE ONLY PARAGRAPH LEFT, AND IT IS ONLY REACHED ON
063700*          AN ABEND CONDITION, NOT AS PART OF A NORMAL RUN.
063800*
063900
064000****** SHOP-STANDARD ABEND HANDLER - NOTHING IN THIS PROGRAM
064100****** ACTUALLY GOES TO 1000-ABEND-RTN TODAY, BUT THE PARAGRAPH
064200****** IS CARRIED ON EVERY PROGRAM IN THE SUITE FOR WHEN A FUTURE
064300****** CHANGE NEEDS IT.
064400 1000-ABEND-RTN.
064500*** PARA-NAME WAS SET AT THE TOP OF WHICHEVER PARAGRAPH WAS
064600*** RUNNING WHEN THE ABEND CONDITION WAS DETECTED.
064700     MOVE PARA-NAME TO ABEND-PARA-NAME.
064800*** ABEND-REC IS THE SHOP-STANDARD DUMP LAYOUT FROM ABENDREC -
064900*** IT CARRIES PARA-NAME PLUS WHATEVER ELSE THAT COPYBOOK PUTS
065000*** ON THE SYSOUT STREAM FOR THE OPERATOR TO SEE.
065100     WRITE SYSOUT-REC FROM ABEND-REC.
065200     DISPLAY "*** ABNORMAL END OF JOB - SCHED ***" UPON CONSOLE.
065300*** RETURN-CODE 16 IS THE SHOP-STANDARD ABEND SEVERITY - THE
065400*** SAME CODE EVERY PROGRAM IN THE SUITE RETURNS FROM ITS OWN
065500*** 1000-ABEND-RTN.
065600     MOVE 16 TO RETURN-CODE.
065700     GOBACK.
