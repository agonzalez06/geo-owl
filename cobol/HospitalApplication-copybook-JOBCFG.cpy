000100******************************************************************
000200* JOBCFG.CPY                                                     *
000300* JOB-CONFIGURATION RECORD - ONE PER SCHEDULED DISPATCH JOB.     *
000400* READ BY BOTH ANCDISP (THE NIGHTLY ANC SHEET DISPATCH) AND      *
000500* SCHED (THE SCHEDULE-NORMALIZATION RUN THAT BUILDS THE CRON     *
000600* STYLE SCHEDULE TABLE FROM IT).                                 *
000700******************************************************************
000800* 2026-01-25  RLW  ORIGINAL LAYOUT.  CR-20119.                   *
000900* 2026-02-19  RLW  ADDED TRAILING RESERVE FILLER PER SHOP STD.   *
001000******************************************************************
001100 01  JOBCFG-REC.
001200     05  JOB-NAME                 PIC X(12).
001300     05  JOB-TIME                 PIC X(05).
001400     05  JOB-TIME-R  REDEFINES JOB-TIME.
001500         10  JOB-TIME-HH          PIC X(02).
001600         10  FILLER               PIC X(01).
001700         10  JOB-TIME-MM          PIC X(02).
001800     05  JOB-DAYS.
001900         10  JOB-DAY-NAME OCCURS 7 TIMES
002000                                   PIC X(03).
002100     05  JOB-SUBJ-TPL              PIC X(40).
002200     05  JOB-BODY-TPL              PIC X(80).
002300     05  JOB-RCPT-CNT              PIC 9(02).
002400     05  JOB-RECIPIENTS.
002500         10  JOB-RECIPIENT OCCURS 5 TIMES
002600                                   PIC X(30).
002700     05  JOB-CC-CNT                PIC 9(02).
002800     05  JOB-CC-ADDRS.
002900         10  JOB-CC OCCURS 3 TIMES PIC X(30).
003000     05  FILLER                    PIC X(02).
